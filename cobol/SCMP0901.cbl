000100*****************************************************************         
000110* PROGRAM-ID: SCMP0901                                                    
000120* UTILITARIO DE NORMALIZACAO DE CAMPOS DA CARGA MASSIVA DE                
000130* PRODUTOS (SAFE-UPPER E NORMALIZACAO DE TEXTO).                          
000140*****************************************************************         
000150*-----------------------------------------------------------------        
000160* HISTORICO DE ALTERACOES                                                 
000170*-----------------------------------------------------------------        
000180* 2006-05-17 AFR  VERSAO ORIGINAL (VERIFICACAO DE DATA VALIDA).           
000190* 1999-01-04 AFR  REVISAO DO SECULO P/ DATAS COM ANO 00-49/50-99.         
000200* 2013-08-22 LCM  ROTINA CONGELADA - SEM USO NO MODULO DE DATAS.          
000210* 2024-04-02 AFR  REAPROVEITADA: FUNCAO PASSA A SER SAFE-UPPER E          
000220*                 NORMALIZACAO DE TEXTO PARA A CARGA MASSIVA DE           
000230*                 PRODUTOS (CHAMADO RCM-118).                             
000240* 2024-04-03 AFR  INCLUIDA FUNCAO 2 - NORMALIZACAO GERAL DE TEXTO         
000250*                 (MINUSCULAS, SEM ACENTO, SEM ESPACO DUPLO).             
000260* 2024-04-09 JPS  AJUSTE NO TRIM DE ESPACOS A DIREITA (RCM-121).          
000270*-----------------------------------------------------------------        
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID.    SCMP0901.                                                 
000300 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000310 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000320 DATE-WRITTEN.  17/05/2006.                                               
000330 DATE-COMPILED.                                                           
000340 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000350*-----------------------------------------------------------------        
000360 ENVIRONMENT DIVISION.                                                    
000370*-----------------------------------------------------------------        
000380 DATA DIVISION.                                                           
000390*-----------------------------------------------------------------        
000400 WORKING-STORAGE SECTION.                                                 
000410*-----------------------------------------------------------------        
000420 01  WS-AUXILIARES.                                                       
000430* CAMPO ALFANUMERICO WS-CAMPO-TRABALHO.                                   
000440     05  WS-CAMPO-TRABALHO           PIC X(500).                          
000450* VISAO ALTERNATIVA (REDEFINES) DE O CAMPO ORIGINAL.                      
000460     05  WS-CAMPO-TRABALHO-R REDEFINES                                    
000470         WS-CAMPO-TRABALHO.                                               
000480* EXECUTA A ETAPA CAMPO TRABALHO DESTA ROTINA.                            
000490* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
000500* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
000510* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
000520* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
000530* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
000540* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
000550         10  WS-CT-1A-METADE         PIC X(250).                          
000560         10  WS-CT-2A-METADE         PIC X(250).                          
000570* CAMPO ALFANUMERICO WS-CAMPO-SAIDA.                                      
000580     05  WS-CAMPO-SAIDA              PIC X(500).                          
000590* VISAO ALTERNATIVA (REDEFINES) DE O CAMPO ORIGINAL.                      
000600     05  WS-CAMPO-SAIDA-R REDEFINES                                       
000610         WS-CAMPO-SAIDA.                                                  
000620* EXECUTA A ETAPA CAMPO SAIDA DESTA ROTINA.                               
000630* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
000640* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
000650* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
000660* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
000670* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
000680* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
000690         10  WS-CS-1A-METADE         PIC X(250).                          
000700         10  WS-CS-2A-METADE         PIC X(250).                          
000710* CAMPO NUMERICO WS-IND-VARRE.                                            
000720     05  WS-IND-VARRE                PIC 9(03)   COMP.                    
000730* CAMPO NUMERICO WS-IND-FIM.                                              
000740     05  WS-IND-FIM                  PIC 9(03)   COMP.                    
000750* CAMPO NUMERICO WS-IND-INICIO.                                           
000760     05  WS-IND-INICIO               PIC 9(03)   COMP.                    
000770* CAMPO NUMERICO WS-IND-ULTIMO.                                           
000780     05  WS-IND-ULTIMO               PIC 9(03)   COMP.                    
000790* CAMPO ALFANUMERICO WS-ESPACO-ANTERIOR.                                  
000800     05  WS-ESPACO-ANTERIOR          PIC X(01).                           
000810         88  FLAG-ESPACO-ANTERIOR            VALUE "S".                   
000820     05  FILLER                      PIC X(05).                           
000830*-----------------------------------------------------------------        
000840 01  WS-TABELAS-CONVERSAO.                                                
000850* CAMPO ALFANUMERICO WS-ALFABETO-MINUSCULO.                               
000860     05  WS-ALFABETO-MINUSCULO    PIC X(26) VALUE                         
000870         "abcdefghijklmnopqrstuvwxyz".                                    
000880* CAMPO ALFANUMERICO WS-ALFABETO-MAIUSCULO.                               
000890     05  WS-ALFABETO-MAIUSCULO    PIC X(26) VALUE                         
000900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
000910* CAMPO ALFANUMERICO WS-ACENTOS-ALTOS.                                    
000920     05  WS-ACENTOS-ALTOS         PIC X(10) VALUE                         
000930         "ÁÀÂÃÉÊÍÓÔÕ".                                                    
000940* CAMPO ALFANUMERICO WS-ACENTOS-BAIXOS.                                   
000950     05  WS-ACENTOS-BAIXOS        PIC X(10) VALUE                         
000960         "aaaaeeiooo".                                                    
000970     05  FILLER                  PIC X(08).                               
000980* VISAO ALTERNATIVA (REDEFINES) DE O CAMPO ORIGINAL.                      
000990 01  WS-TABELAS-CONVERSAO-FLAT REDEFINES                                  
001000     WS-TABELAS-CONVERSAO.                                                
001010* EXECUTA A ETAPA TABELAS CONVERSAO DESTA ROTINA.                         
001020* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001030* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001040* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001050* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001060* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001070* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
001080     05  FILLER                  PIC X(80).                               
001090*-----------------------------------------------------------------        
001100 LINKAGE SECTION.                                                         
001110*-----------------------------------------------------------------        
001120 01  LKS-PARAMETRO.                                                       
001130* CAMPO NUMERICO LKS-FUNCAO.                                              
001140     05  LKS-FUNCAO                  PIC 9(01).                           
001150* CAMPO ALFANUMERICO LKS-CAMPO.                                           
001160     05  LKS-CAMPO                   PIC X(500).                          
001170*-----------------------------------------------------------------        
001180* LKS-FUNCAO = 1 - SAFE-UPPER (TRIM + MAIUSCULAS)                         
001190* LKS-FUNCAO = 2 - NORMALIZACAO GERAL (MINUSCULAS, ESPACOS UNICOS)        
001200* LKS-CAMPO  = CAMPO A NORMALIZAR, RETORNADO JA TRATADO, ALINHADO         
001210*              A ESQUERDA E COMPLETADO COM BRANCOS.                       
001220*-----------------------------------------------------------------        
001230 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
001240*-----------------------------------------------------------------        
001250 P000-PRINCIPAL.                                                          
001260* PONTO DE ENTRADA DO SUBPROGRAMA.                                        
001270* LE LKS-FUNCAO E CHAMA A REGRA CORRESPONDENTE.                           
001280* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001290* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001300* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001310* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001320* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001330                                                                          
001340* AVALIA LKS-FUNCAO.                                                      
001350     EVALUATE LKS-FUNCAO                                                  
001360* CASO 1.                                                                 
001370         WHEN 1                                                           
001380* EXECUTA A ROTINA P100-SAFE-UPPER.                                       
001390             PERFORM P100-SAFE-UPPER THRU P100-FIM                        
001400* CASO 2.                                                                 
001410         WHEN 2                                                           
001420* EXECUTA A ROTINA P200-NORMALIZA-TEXTO.                                  
001430             PERFORM P200-NORMALIZA-TEXTO THRU P200-FIM                   
001440* CASO OTHER.                                                             
001450         WHEN OTHER                                                       
001460             CONTINUE                                                     
001470     END-EVALUATE.                                                        
001480* EXECUTA A ETAPA EVALUATE DESTA ROTINA.                                  
001490* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001500* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001510* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001520* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001530* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001540* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
001550                                                                          
001560* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
001570     GOBACK.                                                              
001580*-----------------------------------------------------------------        
001590 P100-SAFE-UPPER.                                                         
001600* CONVERTE UPPER PARA CAIXA ALTA, SEM ESTOURAR O CAMPO.                   
001610* RESPEITA O TAMANHO ORIGINAL DO CAMPO DE ENTRADA.                        
001620* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001630* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001640* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001650*    2024-04-02 AFR - TRIM A DIREITA/ESQUERDA + MAIUSCULAS.       RCM118  
001660*                                                                         
001670     IF LKS-CAMPO = SPACES                                                
001680* ATUALIZA LKS-CAMPO COM SPACES.                                          
001690         MOVE SPACES              TO LKS-CAMPO                            
001700* CASO CONTRARIO.                                                         
001710     ELSE                                                                 
001720* EXECUTA A ROTINA P110-ACHA-LIMITES.                                     
001730         PERFORM P110-ACHA-LIMITES THRU P110-FIM                          
001740                                                                          
001750* ATUALIZA WS-CAMPO-SAIDA COM SPACES.                                     
001760         MOVE SPACES              TO WS-CAMPO-SAIDA                       
001770* ATUALIZA O CAMPO INDICADO.                                              
001780         MOVE LKS-CAMPO(WS-IND-INICIO:                                    
001790                    WS-IND-ULTIMO - WS-IND-INICIO + 1)                    
001800                                   TO WS-CAMPO-SAIDA                      
001810                                                                          
001820* EXAMINA OU SUBSTITUI CARACTERES NO CAMPO.                               
001830         INSPECT WS-CAMPO-SAIDA                                           
001840             CONVERTING WS-ALFABETO-MINUSCULO                             
001850                     TO WS-ALFABETO-MAIUSCULO                             
001860                                                                          
001870* ATUALIZA LKS-CAMPO COM WS-CAMPO-SAIDA.                                  
001880         MOVE WS-CAMPO-SAIDA      TO LKS-CAMPO                            
001890     END-IF.                                                              
001900* EXECUTA A ETAPA IF DESTA ROTINA.                                        
001910* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001920* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001930* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001940* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001950* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001960*                                                                         
001970 P100-FIM.                                                                
001980*-----------------------------------------------------------------        
001990 P110-ACHA-LIMITES.                                                       
002000* LOCALIZA LIMITES DENTRO DO CAMPO DE TRABALHO.                           
002010* USA O INDICE WS-IND-VARRE PARA PERCORRER O CAMPO.                       
002020* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002030* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002040* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002050*    ACHA A 1A. E A ULTIMA POSICAO NAO-BRANCO DO CAMPO.                   
002060*                                                                         
002070     PERFORM P111-TESTA-INICIO                                            
002080         VARYING WS-IND-VARRE FROM 1 BY 1                                 
002090             UNTIL WS-IND-VARRE > 500                                     
002100                OR LKS-CAMPO(WS-IND-VARRE:1) NOT = SPACE.                 
002110* ATUALIZA WS-IND-INICIO COM WS-IND-VARRE.                                
002120     MOVE WS-IND-VARRE            TO WS-IND-INICIO.                       
002130                                                                          
002140* EXECUTA A ROTINA P112-TESTA-FIM.                                        
002150     PERFORM P112-TESTA-FIM                                               
002160         VARYING WS-IND-VARRE FROM 500 BY -1                              
002170             UNTIL WS-IND-VARRE < 1                                       
002180                OR LKS-CAMPO(WS-IND-VARRE:1) NOT = SPACE.                 
002190* ATUALIZA WS-IND-ULTIMO COM WS-IND-VARRE.                                
002200     MOVE WS-IND-VARRE            TO WS-IND-ULTIMO.                       
002210*                                                                         
002220 P110-FIM.                                                                
002230*-----------------------------------------------------------------        
002240 P111-TESTA-INICIO.                                                       
002250* TESTA INICIO E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.            
002260* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
002270* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002280* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002290* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002300* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002310* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
002320     CONTINUE.                                                            
002330*-----------------------------------------------------------------        
002340 P112-TESTA-FIM.                                                          
002350     CONTINUE.                                                            
002360*-----------------------------------------------------------------        
002370 P200-NORMALIZA-TEXTO.                                                    
002380* NORMALIZA TEXTO PARA O PADRAO USADO NA COMPARACAO DA CARGA.             
002390* APLICA SAFE-UPPER E COMPACTACAO DE ESPACOS NO TEXTO.                    
002400* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002410* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002420*    2024-04-03 AFR - MINUSCULAS, SEM ACENTO, 1 ESPACO ENTRE      RCM118  
002430*    PALAVRAS, SEM BRANCOS NAS PONTAS.                                    
002440*                                                                         
002450     MOVE LKS-CAMPO               TO WS-CAMPO-TRABALHO.                   
002460                                                                          
002470* EXAMINA OU SUBSTITUI CARACTERES NO CAMPO.                               
002480     INSPECT WS-CAMPO-TRABALHO                                            
002490         CONVERTING WS-ALFABETO-MAIUSCULO                                 
002500                 TO WS-ALFABETO-MINUSCULO.                                
002510                                                                          
002520* EXAMINA OU SUBSTITUI CARACTERES NO CAMPO.                               
002530     INSPECT WS-CAMPO-TRABALHO                                            
002540         CONVERTING WS-ACENTOS-ALTOS                                      
002550                 TO WS-ACENTOS-BAIXOS.                                    
002560                                                                          
002570* EXECUTA A ROTINA P220-COMPACTA-ESPACOS.                                 
002580     PERFORM P220-COMPACTA-ESPACOS THRU P220-FIM.                         
002590                                                                          
002600* ATUALIZA LKS-CAMPO COM WS-CAMPO-SAIDA.                                  
002610     MOVE WS-CAMPO-SAIDA          TO LKS-CAMPO.                           
002620*                                                                         
002630 P200-FIM.                                                                
002640*-----------------------------------------------------------------        
002650 P220-COMPACTA-ESPACOS.                                                   
002660* COMPACTA ESPACOS DO CAMPO DE TRABALHO.                                  
002670* REMOVE OS ESPACOS EXTRAS ENTRE PALAVRAS DO TEXTO.                       
002680* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002690* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002700*    2024-04-03 AFR - UM UNICO BRANCO ENTRE PALAVRAS, SEM         RCM118  
002710*    BRANCOS NAS PONTAS.                                                  
002720*                                                                         
002730     MOVE SPACES                  TO WS-CAMPO-SAIDA.                      
002740* ATUALIZA WS-IND-FIM COM ZERO.                                           
002750     MOVE ZERO                    TO WS-IND-FIM.                          
002760* AJUSTA FLAG-ESPACO-ANTERIOR     TO FALSE.                               
002770     SET FLAG-ESPACO-ANTERIOR     TO FALSE.                               
002780                                                                          
002790* EXECUTA A ROTINA P221-COPIA-CARACTER.                                   
002800     PERFORM P221-COPIA-CARACTER                                          
002810         VARYING WS-IND-VARRE FROM 1 BY 1                                 
002820             UNTIL WS-IND-VARRE > 500.                                    
002830*                                                                         
002840 P220-FIM.                                                                
002850*-----------------------------------------------------------------        
002860 P221-COPIA-CARACTER.                                                     
002870* COPIA CARACTER PARA O CAMPO DE SAIDA.                                   
002880* CARACTER A CARACTER, RESPEITANDO O LIMITE DO CAMPO.                     
002890* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002900* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002910* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002920* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002930*                                                                         
002940     IF WS-CAMPO-TRABALHO(WS-IND-VARRE:1) = SPACE                         
002950* TESTA SE NOT FLAG-ESPACO-ANTERIOR AND WS-IND-FIM > 0.                   
002960         IF NOT FLAG-ESPACO-ANTERIOR AND WS-IND-FIM > 0                   
002970* INCREMENTA WS-IND-FIM.                                                  
002980             ADD 1                TO WS-IND-FIM                           
002990* ATUALIZA WS-CAMPO-SAIDA(WS-IND-FIM:1) COM SPACE.                        
003000             MOVE SPACE           TO WS-CAMPO-SAIDA(WS-IND-FIM:1)         
003010         END-IF                                                           
003020* AJUSTA FLAG-ESPACO-ANTERIOR     TO TRUE.                                
003030         SET FLAG-ESPACO-ANTERIOR     TO TRUE                             
003040* CASO CONTRARIO.                                                         
003050     ELSE                                                                 
003060* INCREMENTA WS-IND-FIM.                                                  
003070         ADD 1                    TO WS-IND-FIM                           
003080* ATUALIZA O CAMPO INDICADO.                                              
003090         MOVE WS-CAMPO-TRABALHO(WS-IND-VARRE:1)                           
003100                                  TO WS-CAMPO-SAIDA(WS-IND-FIM:1)         
003110* AJUSTA FLAG-ESPACO-ANTERIOR     TO FALSE.                               
003120         SET FLAG-ESPACO-ANTERIOR     TO FALSE                            
003130     END-IF.                                                              
003140* EXECUTA A ETAPA IF DESTA ROTINA.                                        
003150* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003160* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003170* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003180* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003190* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003200*-----------------------------------------------------------------        
003210 END PROGRAM SCMP0901.                                                    
