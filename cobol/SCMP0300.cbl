000100*****************************************************************         
000110* PROGRAM-ID: SCMP0300                                                    
000120* CARGA MASSIVA DE PRODUTOS - FASE DE PREVIA (PREVIEW).                   
000130* LE O ARQUIVO DE CARGA, VALIDA TODAS AS REGRAS DE NEGOCIO PARA           
000140* CADA LINHA (ACUMULANDO TODOS OS ERROS DA LINHA) E IMPRIME O             
000150* RELATORIO DE PREVIA, SEM GRAVAR NADA NO MESTRE DE PRODUTOS.             
000160*****************************************************************         
000170*-----------------------------------------------------------------        
000180* HISTORICO DE ALTERACOES                                                 
000190*-----------------------------------------------------------------        
000200* 2009-02-16 AFR  VERSAO ORIGINAL (CARGA DE PRECOS DE PRODUTOS).          
000210* 1999-01-04 AFR  REVISAO DO SECULO - DATA DA CARGA P/ 4 DIGITOS.         
000220* 2018-11-05 LCM  ROTINA CONGELADA - SUBSTITUIDA PELA CARGA VIA           
000230*                 PLANILHA (MODULO DESCONTINUADO).                        
000240* 2024-03-28 AFR  REESCRITA COMPLETA: AGORA E A FASE DE PREVIA DA         
000250*                 CARGA MASSIVA DE PRODUTOS (CHAMADO RCM-118). O          
000260*                 RELATORIO DE PRECOS FOI RETIRADO.                       
000270* 2024-04-09 JPS  INCLUIDA VALIDACAO DE CODIGO DUPLICADO DENTRO DO        
000280*                 PROPRIO ARQUIVO DE CARGA (RCM-121).                     
000290* 2024-05-06 LCM  CORRIGIDA TRUNCAGEM DA MENSAGEM DE ERRO NO      RCM129  
000300*                 RELATORIO (WS-LISTA-ERRO ERA X(58), CORTAVA     RCM129  
000310*                 MENSAGENS LONGAS); AGORA E X(200), IGUAL AO     RCM129  
000320*                 CAMPO INTERNO. INCLUIDO LK-COM-AREA NO          RCM129  
000330*                 LINKAGE (FICAVA SEM RECEBER A AREA DO JOB).     RCM129  
000340*-----------------------------------------------------------------        
000350 IDENTIFICATION DIVISION.                                                 
000360 PROGRAM-ID.    SCMP0300.                                                 
000370 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000380 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000390 DATE-WRITTEN.  16/02/2009.                                               
000400 DATE-COMPILED.                                                           
000410 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000420*-----------------------------------------------------------------        
000430 ENVIRONMENT DIVISION.                                                    
000440*-----------------------------------------------------------------        
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT CARGA-PRODUTO ASSIGN TO "CARGAPRD"                            
000480         ORGANIZATION   IS LINE SEQUENTIAL                                
000490         ACCESS         IS SEQUENTIAL                                     
000500         FILE STATUS    IS WS-FS-CARGA.                                   
000510*                                                                         
000520     SELECT SCMO0300 ASSIGN TO "RELPREVW"                                 
000530         ORGANIZATION   IS LINE SEQUENTIAL                                
000540         ACCESS         IS SEQUENTIAL                                     
000550         FILE STATUS    IS WS-FS-RELAT.                                   
000560*                                                                         
000570     SELECT CATEGORIA ASSIGN TO "CATEGMST"                                
000580         ORGANIZATION   IS INDEXED                                        
000590         ACCESS         IS SEQUENTIAL                                     
000600         RECORD KEY     IS CAT-ID                                         
000610         FILE STATUS    IS WS-FS-CATEGORIA.                               
000620*                                                                         
000630     SELECT PRODUTO ASSIGN TO "PRODMST"                                   
000640         ORGANIZATION   IS INDEXED                                        
000650         ACCESS         IS SEQUENTIAL                                     
000660         RECORD KEY     IS PROD-CODIGO                                    
000670         FILE STATUS    IS WS-FS-PRODUTO.                                 
000680*-----------------------------------------------------------------        
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710*-----------------------------------------------------------------        
000720 FD  CARGA-PRODUTO.                                                       
000730     COPY "CARGAPROD.CPY".                                                
000740*                                                                         
000750 FD  SCMO0300.                                                            
000760* CAMPO ALFANUMERICO FD-REG-RELATORIO.                                    
000770 01  FD-REG-RELATORIO                PIC X(274).                          
000780*                                                                         
000790 FD  CATEGORIA.                                                           
000800     COPY "CATEGORIA.CPY".                                                
000810*                                                                         
000820 FD  PRODUTO.                                                             
000830     COPY "PRODUTO.CPY".                                                  
000840*-----------------------------------------------------------------        
000850 WORKING-STORAGE SECTION.                                                 
000860*-----------------------------------------------------------------        
000870 01  WS-REGISTRO-CARGA.                                                   
000880* CAMPO ALFANUMERICO WS-CARGA-CODIGO.                                     
000890     05  WS-CARGA-CODIGO             PIC X(50).                           
000900* CAMPO ALFANUMERICO WS-CARGA-NOME.                                       
000910     05  WS-CARGA-NOME               PIC X(200).                          
000920* CAMPO ALFANUMERICO WS-CARGA-DESCRICAO.                                  
000930     05  WS-CARGA-DESCRICAO          PIC X(500).                          
000940* CAMPO ALFANUMERICO WS-CARGA-CATEGORIA.                                  
000950     05  WS-CARGA-CATEGORIA          PIC X(100).                          
000960* CAMPO ALFANUMERICO WS-CARGA-PRECO.                                      
000970     05  WS-CARGA-PRECO              PIC X(14).                           
000980* CAMPO ALFANUMERICO WS-CARGA-ESTOQUE.                                    
000990     05  WS-CARGA-ESTOQUE            PIC X(14).                           
001000     05  FILLER                      PIC X(22).                           
001010*-----------------------------------------------------------------        
001020* VISAO EM LINHA UNICA DO REGISTRO DE CARGA, USADA SO P/ DETECTAR         
001030* LINHA TOTALMENTE EM BRANCO NO FIM DO ARQUIVO.                           
001040 01  WS-REGISTRO-CARGA-LINHA REDEFINES WS-REGISTRO-CARGA                  
001050                              PIC X(900).                                 
001060*-----------------------------------------------------------------        
001070 01  WS-CONTADORES.                                                       
001080* CAMPO NUMERICO WS-NUM-LINHA.                                            
001090     05  WS-NUM-LINHA                PIC 9(07)   COMP.                    
001100* CAMPO NUMERICO WS-QTD-LINHAS-OK.                                        
001110     05  WS-QTD-LINHAS-OK            PIC 9(07)   COMP.                    
001120* CAMPO NUMERICO WS-QTD-LINHAS-ERRO.                                      
001130     05  WS-QTD-LINHAS-ERRO          PIC 9(07)   COMP.                    
001140* CAMPO NUMERICO WS-IDX-VARRE.                                            
001150     05  WS-IDX-VARRE                PIC 9(04)   COMP.                    
001160* CAMPO NUMERICO-EDITADO WS-LISTA-LINHA-ED, MONTA WS-LISTA-LINHA.         
001170     05  WS-LISTA-LINHA-ED           PIC ZZZZZZ9.                         
001180     05  FILLER                      PIC X(05).                           
001190*-----------------------------------------------------------------        
001200 01  WS-TAB-CATEGORIA.                                                    
001210* TABELA COM 50 OCORRENCIAS - WS-CAT-OCORRENCIA.                          
001220     05  WS-CAT-OCORRENCIA   OCCURS 50 TIMES                              
001230                              INDEXED BY WS-CAT-IDX.                      
001240         10  WS-CAT-NOME-TAB         PIC X(100).                          
001250         10  WS-CAT-ID-TAB           PIC 9(09).                           
001260* CAMPO NUMERICO WS-QTD-CATEGORIAS.                                       
001270 01  WS-QTD-CATEGORIAS               PIC 9(04)   COMP.                    
001280*-----------------------------------------------------------------        
001290 01  WS-TAB-COD-MESTRE.                                                   
001300* TABELA COM 9999 OCORRENCIAS - WS-COD-MESTRE-OCORR.                      
001310     05  WS-COD-MESTRE-OCORR OCCURS 9999 TIMES                            
001320                              INDEXED BY WS-COD-MESTRE-IDX                
001330                              PIC X(50).                                  
001340* CAMPO NUMERICO WS-QTD-COD-MESTRE.                                       
001350 01  WS-QTD-COD-MESTRE               PIC 9(04)   COMP.                    
001360*-----------------------------------------------------------------        
001370* VISAO EM BLOCO UNICO DAS TABELAS DE CODIGO, USADA SO PARA               
001380* LIMPAR (ZERAR) AS TABELAS DE UMA SO VEZ NA INICIALIZACAO.               
001390 01  WS-TAB-COD-MESTRE-FLAT REDEFINES WS-TAB-COD-MESTRE                   
001400                             PIC X(499950).                               
001410*-----------------------------------------------------------------        
001420 01  WS-TAB-COD-VISTO.                                                    
001430* TABELA COM 9999 OCORRENCIAS - WS-COD-VISTO-OCORR.                       
001440     05  WS-COD-VISTO-OCORR  OCCURS 9999 TIMES                            
001450                              INDEXED BY WS-COD-VISTO-IDX                 
001460                              PIC X(50).                                  
001470* CAMPO NUMERICO WS-QTD-COD-VISTO.                                        
001480 01  WS-QTD-COD-VISTO                PIC 9(04)   COMP.                    
001490*-----------------------------------------------------------------        
001500 01  WS-TAB-COD-VISTO-FLAT REDEFINES WS-TAB-COD-VISTO                     
001510                            PIC X(499950).                                
001520*-----------------------------------------------------------------        
001530 01  WS-CAMPOS-NORMALIZADOS.                                              
001540* CAMPO ALFANUMERICO WS-CODIGO-NORM.                                      
001550     05  WS-CODIGO-NORM              PIC X(50).                           
001560* CAMPO ALFANUMERICO WS-CATEGORIA-NORM.                                   
001570     05  WS-CATEGORIA-NORM           PIC X(100).                          
001580* CAMPO NUMERICO WS-CATEGORIA-ID-ACHADA.                                  
001590     05  WS-CATEGORIA-ID-ACHADA      PIC 9(09).                           
001600* CAMPO NUMERICO WS-PRECO-VALOR.                                          
001610     05  WS-PRECO-VALOR              PIC S9(7)V99.                        
001620* VISAO ALTERNATIVA (REDEFINES) DE WS-PRECO-VALOR.                        
001630     05  WS-PRECO-VALOR-REDEF REDEFINES WS-PRECO-VALOR.                   
001640         10  WS-PRECO-PARTE-INT      PIC S9(07).                          
001650         10  WS-PRECO-PARTE-DEC      PIC 9(02).                           
001660* CAMPO NUMERICO WS-ESTOQUE-VALOR.                                        
001670     05  WS-ESTOQUE-VALOR            PIC S9(9).                           
001680     05  FILLER                      PIC X(10).                           
001690*-----------------------------------------------------------------        
001700 01  WS-FLAGS.                                                            
001710* CAMPO ALFANUMERICO WS-FLAG-FIM-ARQUIVO.                                 
001720     05  WS-FLAG-FIM-ARQUIVO         PIC X(01).                           
001730         88  FIM-DO-ARQUIVO                  VALUE "S".                   
001740* CAMPO ALFANUMERICO WS-FLAG-ACHOU.                                       
001750     05  WS-FLAG-ACHOU               PIC X(01).                           
001760         88  ACHOU-NA-TABELA                 VALUE "S".                   
001770* CAMPO ALFANUMERICO WS-FLAG-LINHA-COM-ERRO.                              
001780     05  WS-FLAG-LINHA-COM-ERRO      PIC X(01).                           
001790         88  LINHA-COM-ERRO                  VALUE "S".                   
001800     05  FILLER                      PIC X(05).                           
001810*-----------------------------------------------------------------        
001820 01  WS-MENSAGENS.                                                        
001830* CAMPO ALFANUMERICO WS-MSG-ACUMULADA.                                    
001840     05  WS-MSG-ACUMULADA            PIC X(200).                          
001850* CAMPO ALFANUMERICO WS-MSG-NOVA.                                         
001860     05  WS-MSG-NOVA                 PIC X(200).                          
001870* CAMPO ALFANUMERICO WS-MSG-TEMP.                                         
001880     05  WS-MSG-TEMP                 PIC X(200).                          
001890*-----------------------------------------------------------------        
001900 01  WS-LKS-AREA-NORM.                                                    
001910* CAMPO NUMERICO WS-LKS-FUNCAO-901.                                       
001920     05  WS-LKS-FUNCAO-901           PIC 9(01).                           
001930* CAMPO ALFANUMERICO WS-LKS-CAMPO-901.                                    
001940     05  WS-LKS-CAMPO-901            PIC X(500).                          
001950*-----------------------------------------------------------------        
001960 01  WS-LKS-AREA-NUM.                                                     
001970* CAMPO NUMERICO WS-LKS-FUNCAO-902.                                       
001980     05  WS-LKS-FUNCAO-902           PIC 9(01).                           
001990* CAMPO ALFANUMERICO WS-LKS-CAMPO-902.                                    
002000     05  WS-LKS-CAMPO-902            PIC X(14).                           
002010* CAMPO NUMERICO WS-LKS-VALOR-PRECO-902.                                  
002020     05  WS-LKS-VALOR-PRECO-902      PIC S9(7)V99.                        
002030* CAMPO NUMERICO WS-LKS-VALOR-ESTOQUE-902.                                
002040     05  WS-LKS-VALOR-ESTOQUE-902    PIC S9(9).                           
002050* CAMPO NUMERICO WS-LKS-RETORNO-902.                                      
002060     05  WS-LKS-RETORNO-902          PIC 9(01).                           
002070     05  FILLER                      PIC X(05).                           
002080*-----------------------------------------------------------------        
002090 01  WS-REPORT-PREVIA.                                                    
002100* GRUPO DE CAMPOS WS-LST-CAB-LINHA.                                       
002110     03  WS-LST-CAB-LINHA.                                                
002120         05  FILLER   PIC X(274)  VALUE ALL "=".                          
002130*                                                                         
002140     03  WS-LST-CAB-1.                                                    
002150         05  FILLER   PIC X(02)   VALUE SPACES.                           
002160         05  FILLER   PIC X(272)  VALUE                                   
002170             "SCMO0300 - RELATORIO DE PREVIA DA CARGA".                   
002180*                                                                         
002190     03  WS-LST-CAB-2.                                                    
002200         05  FILLER   PIC X(02)   VALUE SPACES.                           
002210         05  FILLER   PIC X(07)   VALUE "LINHA".                          
002220         05  FILLER   PIC X(03)   VALUE SPACES.                           
002230         05  FILLER   PIC X(06)   VALUE "STATUS".                         
002240         05  FILLER   PIC X(03)   VALUE SPACES.                           
002250         05  FILLER   PIC X(50)   VALUE "CODIGO".                         
002260         05  FILLER   PIC X(03)   VALUE SPACES.                           
002270         05  FILLER   PIC X(200)  VALUE "MENSAGEM DE ERRO".               
002280*                                                                         
002290     03  WS-LST-CAB-3.                                                    
002300         05  FILLER   PIC X(274)  VALUE ALL "-".                          
002310*                                                                         
002320     03  WS-LST-DET-1.                                                    
002330         05  FILLER              PIC X(02)   VALUE SPACES.                
002340* CAMPO ALFANUMERICO WS-LISTA-LINHA - NUMERO OU "-" SE LINHA OK.          
002350         05  WS-LISTA-LINHA       PIC X(07).                              
002360         05  FILLER              PIC X(03)   VALUE SPACES.                
002370* CAMPO ALFANUMERICO WS-LISTA-STATUS.                                     
002380         05  WS-LISTA-STATUS      PIC X(06)   VALUE SPACES.               
002390         05  FILLER              PIC X(03)   VALUE SPACES.                
002400* CAMPO ALFANUMERICO WS-LISTA-CODIGO.                                     
002410         05  WS-LISTA-CODIGO      PIC X(50)   VALUE SPACES.               
002420         05  FILLER              PIC X(03)   VALUE SPACES.                
002430* CAMPO ALFANUMERICO WS-LISTA-ERRO.                                       
002440         05  WS-LISTA-ERRO        PIC X(200)  VALUE SPACES.               
002450*                                                                         
002460     03  WS-LST-FINAL-0.                                                  
002470         05  FILLER               PIC X(02)   VALUE SPACES.               
002480         05  FILLER               PIC X(60)   VALUE                       
002490             "NENHUMA LINHA DE DADOS NO ARQUIVO DE CARGA.".               
002500*                                                                         
002510     03  WS-LST-FINAL-TOTAL.                                              
002520         05  FILLER               PIC X(02)   VALUE SPACES.               
002530         05  FILLER               PIC X(20)   VALUE                       
002540             "TOTAL DE LINHAS: ".                                         
002550         05  WS-LISTA-QTD-TOT      PIC ZZZZZZ9.                           
002560*                                                                         
002570     03  WS-LST-FINAL-OK.                                                 
002580         05  FILLER               PIC X(02)   VALUE SPACES.               
002590         05  FILLER               PIC X(20)   VALUE                       
002600             "LINHAS OK: ".                                               
002610         05  WS-LISTA-QTD-OK       PIC ZZZZZZ9.                           
002620*                                                                         
002630     03  WS-LST-FINAL-ERRADAS.                                            
002640         05  FILLER               PIC X(02)   VALUE SPACES.               
002650         05  FILLER               PIC X(20)   VALUE                       
002660             "LINHAS COM ERRO: ".                                         
002670         05  WS-LISTA-QTD-ERR      PIC ZZZZZZ9.                           
002680*-----------------------------------------------------------------        
002690 77  WS-FS-CARGA                     PIC X(02).                           
002700     88  WS-FS-CARGA-OK                      VALUE "00".                  
002710* CAMPO ALFANUMERICO WS-FS-RELAT.                                         
002720 77  WS-FS-RELAT                     PIC X(02).                           
002730     88  WS-FS-RELAT-OK                      VALUE "00".                  
002740* CAMPO ALFANUMERICO WS-FS-CATEGORIA.                                     
002750 77  WS-FS-CATEGORIA                 PIC X(02).                           
002760     88  WS-FS-CATEGORIA-OK                  VALUE "00".                  
002770* CAMPO ALFANUMERICO WS-FS-PRODUTO.                                       
002780 77  WS-FS-PRODUTO                   PIC X(02).                           
002790     88  WS-FS-PRODUTO-OK                    VALUE "00".                  
002800*-----------------------------------------------------------------        
002810* LKS-FUNCAO DO SCMP0901: 1 - SAFE-UPPER   2 - NORMALIZA-TEXTO            
002820* LKS-FUNCAO DO SCMP0902: 1 - VALIDA PRECO 2 - VALIDA ESTOQUE             
002830*-----------------------------------------------------------------        
002840 LINKAGE SECTION.                                                         
002850*-----------------------------------------------------------------        
002860 01  LK-COM-AREA.                                                         
002870* CAMPO ALFANUMERICO LK-MENSAGEM.                                         
002880     05  LK-MENSAGEM                 PIC X(20).                           
002890     05  FILLER                      PIC X(10).                           
002900 PROCEDURE DIVISION USING LK-COM-AREA.                                    
002910*-----------------------------------------------------------------        
002920 MAIN-PROCEDURE.                                                          
002930* ORQUESTRA AS ETAPAS DESTE PROGRAMA, NA ORDEM FIXA DO PASSO.             
002940* CADA ETAPA E UM PERFORM THRU SEPARADO, NUNCA AMBOS DE UMA VEZ.          
002950* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002960* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002970* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002980* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002990* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003000* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
003010                                                                          
003020* EXECUTA A ROTINA P100-INICIALIZA.                                       
003030     PERFORM P100-INICIALIZA THRU P100-FIM.                               
003040                                                                          
003050* EXECUTA A ROTINA P120-PRECARREGA-CATEGORIA.                             
003060     PERFORM P120-PRECARREGA-CATEGORIA THRU P120-FIM.                     
003070                                                                          
003080* EXECUTA A ROTINA P130-PRECARREGA-PRODUTO.                               
003090     PERFORM P130-PRECARREGA-PRODUTO THRU P130-FIM.                       
003100                                                                          
003110* EXECUTA A ROTINA P510-INICIALIZA-RELATORIO.                             
003120     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.                     
003130                                                                          
003140* EXECUTA A ROTINA P400-PROCESSA-CARGA.                                   
003150     PERFORM P400-PROCESSA-CARGA THRU P400-FIM                            
003160         UNTIL FIM-DO-ARQUIVO.                                            
003170                                                                          
003180* EXECUTA A ROTINA P520-FINALIZA-RELATORIO.                               
003190     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.                       
003200                                                                          
003210* EXECUTA A ROTINA P900-FIM.                                              
003220     PERFORM P900-FIM.                                                    
003230*-----------------------------------------------------------------        
003240 P100-INICIALIZA.                                                         
003250* ZERA OS CONTADORES E ACUMULADORES USADOS NO PASSO.                      
003260* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
003270* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003280* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003290* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003300* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003310* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003320* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
003330                                                                          
003340* ATUALIZA WS-NUM-LINHA COM ZERO.                                         
003350     MOVE ZERO                   TO WS-NUM-LINHA.                         
003360* ATUALIZA WS-QTD-LINHAS-OK COM ZERO.                                     
003370     MOVE ZERO                   TO WS-QTD-LINHAS-OK.                     
003380* ATUALIZA WS-QTD-LINHAS-ERRO COM ZERO.                                   
003390     MOVE ZERO                   TO WS-QTD-LINHAS-ERRO.                   
003400* ATUALIZA WS-QTD-CATEGORIAS COM ZERO.                                    
003410     MOVE ZERO                   TO WS-QTD-CATEGORIAS.                    
003420* ATUALIZA WS-QTD-COD-MESTRE COM ZERO.                                    
003430     MOVE ZERO                   TO WS-QTD-COD-MESTRE.                    
003440* ATUALIZA WS-QTD-COD-VISTO COM ZERO.                                     
003450     MOVE ZERO                   TO WS-QTD-COD-VISTO.                     
003460* AJUSTA FIM-DO-ARQUIVO          TO FALSE.                                
003470     SET FIM-DO-ARQUIVO          TO FALSE.                                
003480* ATUALIZA WS-TAB-COD-MESTRE-FLAT COM SPACES.                             
003490     MOVE SPACES                 TO WS-TAB-COD-MESTRE-FLAT.               
003500* ATUALIZA WS-TAB-COD-VISTO-FLAT COM SPACES.                              
003510     MOVE SPACES                 TO WS-TAB-COD-VISTO-FLAT.                
003520                                                                          
003530* ABRE INPUT  CARGA-PRODUTO.                                              
003540     OPEN INPUT  CARGA-PRODUTO.                                           
003550* ABRE OUTPUT SCMO0300.                                                   
003560     OPEN OUTPUT SCMO0300.                                                
003570* ABRE INPUT  CATEGORIA.                                                  
003580     OPEN INPUT  CATEGORIA.                                               
003590* ABRE INPUT  PRODUTO.                                                    
003600     OPEN INPUT  PRODUTO.                                                 
003610                                                                          
003620* EXECUTA A ROTINA P110-LE-CABECALHO.                                     
003630     PERFORM P110-LE-CABECALHO THRU P110-FIM.                             
003640*                                                                         
003650 P100-FIM.                                                                
003660*-----------------------------------------------------------------        
003670 P110-LE-CABECALHO.                                                       
003680* LE CABECALHO DO ARQUIVO CORRESPONDENTE.                                 
003690* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
003700* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003710* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003720* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003730*    A 1A. LINHA DO ARQUIVO DE CARGA E O CABECALHO DAS COLUNAS E          
003740*    E DESCARTADA - A NUMERACAO DAS LINHAS DE DADOS COMECA EM 2.          
003750*                                                                         
003760     READ CARGA-PRODUTO INTO WS-REGISTRO-CARGA                            
003770* TRATAMENTO DE FIM DE ARQUIVO.                                           
003780         AT END                                                           
003790* AJUSTA FIM-DO-ARQUIVO   TO TRUE.                                        
003800             SET FIM-DO-ARQUIVO   TO TRUE                                 
003810     END-READ.                                                            
003820* EXECUTA A ETAPA READ DESTA ROTINA.                                      
003830* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003840* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003850* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003860* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003870* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003880* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
003890* CONSULTAR O HISTORICO DE ALTERACOES NO TOPO DO PROGRAMA.                
003900                                                                          
003910* ATUALIZA WS-NUM-LINHA COM 1.                                            
003920     MOVE 1                       TO WS-NUM-LINHA.                        
003930*                                                                         
003940 P110-FIM.                                                                
003950*-----------------------------------------------------------------        
003960 P120-PRECARREGA-CATEGORIA.                                               
003970* PRE-CARREGA CATEGORIA EM MEMORIA ANTES DO LACO PRINCIPAL DE LEI         
003980* EVITA RE-LER O ARQUIVO MESTRE A CADA LINHA DA CARGA.                    
003990* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004000* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004010* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004020* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004030*    SOMENTE AS CATEGORIAS ATIVAS PARTICIPAM DA VALIDACAO.                
004040*                                                                         
004050     PERFORM P121-LE-CATEGORIA THRU P121-FIM                              
004060         UNTIL WS-FS-CATEGORIA = "10".                                    
004070*                                                                         
004080 P120-FIM.                                                                
004090*-----------------------------------------------------------------        
004100 P121-LE-CATEGORIA.                                                       
004110* LE CATEGORIA DO ARQUIVO CORRESPONDENTE.                                 
004120* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
004130* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004140* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004150* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004160* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004170* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004180* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004190                                                                          
004200* LE O PROXIMO REGISTRO DE CATEGORIA.                                     
004210     READ CATEGORIA                                                       
004220* TRATAMENTO DE FIM DE ARQUIVO.                                           
004230         AT END                                                           
004240* ATUALIZA WS-FS-CATEGORIA COM "10".                                      
004250             MOVE "10"            TO WS-FS-CATEGORIA                      
004260* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
004270         NOT AT END                                                       
004280* TESTA SE CAT-ATIVA.                                                     
004290             IF CAT-ATIVA                                                 
004300* INCREMENTA WS-QTD-CATEGORIAS.                                           
004310                 ADD 1             TO WS-QTD-CATEGORIAS                   
004320* AJUSTA WS-CAT-IDX    TO WS-QTD-CATEGORIAS.                              
004330                 SET WS-CAT-IDX    TO WS-QTD-CATEGORIAS                   
004340* ATUALIZA WS-CAT-NOME-TAB (WS-CAT-IDX) COM CAT-NOME.                     
004350                 MOVE CAT-NOME     TO WS-CAT-NOME-TAB (WS-CAT-IDX)        
004360* ATUALIZA WS-CAT-ID-TAB   (WS-CAT-IDX) COM CAT-ID.                       
004370                 MOVE CAT-ID       TO WS-CAT-ID-TAB   (WS-CAT-IDX)        
004380             END-IF                                                       
004390     END-READ.                                                            
004400* EXECUTA A ETAPA READ DESTA ROTINA.                                      
004410* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004420* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004430* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004440* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004450* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004460* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004470*                                                                         
004480 P121-FIM.                                                                
004490*-----------------------------------------------------------------        
004500 P130-PRECARREGA-PRODUTO.                                                 
004510* PRE-CARREGA PRODUTO EM MEMORIA ANTES DO LACO PRINCIPAL DE LEITU         
004520* EVITA RE-LER O ARQUIVO MESTRE A CADA LINHA DA CARGA.                    
004530* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004540* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004550* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004560* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004570*    CODIGOS DE PRODUTOS ATIVOS JA CADASTRADOS NO MESTRE.                 
004580*                                                                         
004590     PERFORM P131-LE-PRODUTO THRU P131-FIM                                
004600         UNTIL WS-FS-PRODUTO = "10".                                      
004610*                                                                         
004620 P130-FIM.                                                                
004630*-----------------------------------------------------------------        
004640 P131-LE-PRODUTO.                                                         
004650* LE PRODUTO DO ARQUIVO CORRESPONDENTE.                                   
004660* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
004670* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004680* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004690* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004700* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004710* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004720* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004730                                                                          
004740* LE O PROXIMO REGISTRO DE PRODUTO.                                       
004750     READ PRODUTO                                                         
004760* TRATAMENTO DE FIM DE ARQUIVO.                                           
004770         AT END                                                           
004780* ATUALIZA WS-FS-PRODUTO COM "10".                                        
004790             MOVE "10"            TO WS-FS-PRODUTO                        
004800* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
004810         NOT AT END                                                       
004820* TESTA SE PROD-ATIVO.                                                    
004830             IF PROD-ATIVO                                                
004840* INCREMENTA WS-QTD-COD-MESTRE.                                           
004850                 ADD 1             TO WS-QTD-COD-MESTRE                   
004860* AJUSTA WS-COD-MESTRE-IDX TO WS-QTD-COD-MESTRE.                          
004870                 SET WS-COD-MESTRE-IDX TO WS-QTD-COD-MESTRE               
004880* ATUALIZA O CAMPO INDICADO.                                              
004890                 MOVE PROD-CODIGO TO                                      
004900                     WS-COD-MESTRE-OCORR (WS-COD-MESTRE-IDX)              
004910             END-IF                                                       
004920     END-READ.                                                            
004930* EXECUTA A ETAPA READ DESTA ROTINA.                                      
004940* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004950* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004960* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004970* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004980* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004990* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005000*                                                                         
005010 P131-FIM.                                                                
005020*-----------------------------------------------------------------        
005030 P400-PROCESSA-CARGA.                                                     
005040* PROCESSA CARGA, UMA LINHA POR VEZ, ATE O FIM DO ARQUIVO DE CARG         
005050* CADA LINHA PASSA POR TODAS AS REGRAS ANTES DA PROXIMA LEITURA.          
005060* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005070* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005080* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005090* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
005100* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
005110* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005120                                                                          
005130* LE O PROXIMO REGISTRO DE CARGA-PRODUTO.                                 
005140     READ CARGA-PRODUTO INTO WS-REGISTRO-CARGA                            
005150* TRATAMENTO DE FIM DE ARQUIVO.                                           
005160         AT END                                                           
005170* AJUSTA FIM-DO-ARQUIVO      TO TRUE.                                     
005180             SET FIM-DO-ARQUIVO      TO TRUE                              
005190* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
005200         NOT AT END                                                       
005210* TESTA SE WS-REGISTRO-CARGA-LINHA = SPACES.                              
005220             IF WS-REGISTRO-CARGA-LINHA = SPACES                          
005230                 CONTINUE                                                 
005240* CASO CONTRARIO.                                                         
005250             ELSE                                                         
005260* INCREMENTA WS-NUM-LINHA.                                                
005270                 ADD 1                TO WS-NUM-LINHA                     
005280* ATUALIZA WS-MSG-ACUMULADA COM SPACES.                                   
005290                 MOVE SPACES          TO WS-MSG-ACUMULADA                 
005300* AJUSTA LINHA-COM-ERRO   TO FALSE.                                       
005310                 SET LINHA-COM-ERRO   TO FALSE                            
005320*                                                                         
005330                 PERFORM P405-VALIDA-CODIGO    THRU P405-FIM              
005340* EXECUTA A ROTINA P406-VALIDA-NOME.                                      
005350                 PERFORM P406-VALIDA-NOME      THRU P406-FIM              
005360* EXECUTA A ROTINA P407-VALIDA-CATEGORIA.                                 
005370                 PERFORM P407-VALIDA-CATEGORIA THRU P407-FIM              
005380* EXECUTA A ROTINA P408-VALIDA-PRECO.                                     
005390                 PERFORM P408-VALIDA-PRECO     THRU P408-FIM              
005400* EXECUTA A ROTINA P409-VALIDA-ESTOQUE.                                   
005410                 PERFORM P409-VALIDA-ESTOQUE   THRU P409-FIM              
005420*                                                                         
005430                 PERFORM P505-GRAVA-RPT        THRU P505-FIM              
005440             END-IF                                                       
005450     END-READ.                                                            
005460* EXECUTA A ETAPA READ DESTA ROTINA.                                      
005470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005490* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005500* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
005510* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
005520* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005530*                                                                         
005540 P400-FIM.                                                                
005550*-----------------------------------------------------------------        
005560 P405-VALIDA-CODIGO.                                                      
005570* VALIDA CODIGO NA LINHA ATUAL DO ARQUIVO DE CARGA.                       
005580* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
005590* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005600* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005610* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005620*    REGRAS 1, 2 E 3 DO NEGOCIO: CODIGO REQUERIDO, UNICO NO               
005630*    MESTRE E UNICO DENTRO DO PROPRIO ARQUIVO DE CARGA.                   
005640*                                                                         
005650     MOVE 1                       TO WS-LKS-FUNCAO-901.                   
005660* ATUALIZA WS-LKS-CAMPO-901 COM SPACES.                                   
005670     MOVE SPACES                  TO WS-LKS-CAMPO-901.                    
005680* ATUALIZA WS-LKS-CAMPO-901 COM WS-CARGA-CODIGO.                          
005690     MOVE WS-CARGA-CODIGO         TO WS-LKS-CAMPO-901.                    
005700* CHAMA O SUBPROGRAMA SCMP0901.                                           
005710     CALL "SCMP0901"              USING WS-LKS-AREA-NORM.                 
005720* ATUALIZA WS-CODIGO-NORM COM WS-LKS-CAMPO-901(1:50).                     
005730     MOVE WS-LKS-CAMPO-901(1:50)  TO WS-CODIGO-NORM.                      
005740                                                                          
005750* TESTA SE WS-CODIGO-NORM = SPACES.                                       
005760     IF WS-CODIGO-NORM = SPACES                                           
005770* ATUALIZA WS-MSG-NOVA COM "CÓDIGO es requerido.".                        
005780         MOVE "CÓDIGO es requerido."  TO WS-MSG-NOVA                      
005790* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
005800         PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                       
005810* CASO CONTRARIO.                                                         
005820     ELSE                                                                 
005830* EXECUTA A ROTINA P405A-VERIFICA-MESTRE.                                 
005840         PERFORM P405A-VERIFICA-MESTRE THRU P405A-FIM                     
005850* EXECUTA A ROTINA P405B-VERIFICA-VISTO.                                  
005860         PERFORM P405B-VERIFICA-VISTO  THRU P405B-FIM                     
005870* INCREMENTA .                                                            
005880         ADD 1                        TO WS-QTD-COD-VISTO                 
005890* AJUSTA WS-COD-VISTO-IDX          TO WS-QTD-COD-VISTO.                   
005900         SET WS-COD-VISTO-IDX          TO WS-QTD-COD-VISTO                
005910* ATUALIZA O CAMPO INDICADO.                                              
005920         MOVE WS-CODIGO-NORM           TO                                 
005930             WS-COD-VISTO-OCORR (WS-COD-VISTO-IDX)                        
005940     END-IF.                                                              
005950* EXECUTA A ETAPA IF DESTA ROTINA.                                        
005960* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005970* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005980* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005990* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006000* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006010* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006020*                                                                         
006030 P405-FIM.                                                                
006040*-----------------------------------------------------------------        
006050 P405A-VERIFICA-MESTRE.                                                   
006060* VERIFICA MESTRE E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.         
006070* NAO GRAVA NEM IMPRIME NADA, SO AVALIA A CONDICAO.                       
006080* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006090* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006100* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006110* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006120* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006130* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006140                                                                          
006150* AJUSTA ACHOU-NA-TABELA          TO FALSE.                               
006160     SET ACHOU-NA-TABELA          TO FALSE.                               
006170                                                                          
006180* EXECUTA A ROTINA P405C-TESTA-MESTRE.                                    
006190     PERFORM P405C-TESTA-MESTRE                                           
006200         VARYING WS-IDX-VARRE FROM 1 BY 1                                 
006210             UNTIL WS-IDX-VARRE > WS-QTD-COD-MESTRE                       
006220                OR ACHOU-NA-TABELA.                                       
006230                                                                          
006240* TESTA SE ACHOU-NA-TABELA.                                               
006250     IF ACHOU-NA-TABELA                                                   
006260* ATUALIZA WS-MSG-TEMP COM SPACES.                                        
006270         MOVE SPACES              TO WS-MSG-TEMP                          
006280* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
006290         STRING "CÓDIGO '"              DELIMITED BY SIZE                 
006300                WS-CODIGO-NORM          DELIMITED BY SPACE                
006310                "' ya existe en la base"                                  
006320                                        DELIMITED BY SIZE                 
006330                " de datos."            DELIMITED BY SIZE                 
006340                INTO WS-MSG-NOVA                                          
006350* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
006360         PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                       
006370     END-IF.                                                              
006380* EXECUTA A ETAPA IF DESTA ROTINA.                                        
006390* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006400* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006410* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006420* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006430* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006440* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006450*                                                                         
006460 P405A-FIM.                                                               
006470*-----------------------------------------------------------------        
006480 P405B-VERIFICA-VISTO.                                                    
006490* VERIFICA VISTO E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.          
006500* NAO GRAVA NEM IMPRIME NADA, SO AVALIA A CONDICAO.                       
006510* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006520* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006530* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006540* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006550* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006560* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006570                                                                          
006580* AJUSTA ACHOU-NA-TABELA          TO FALSE.                               
006590     SET ACHOU-NA-TABELA          TO FALSE.                               
006600                                                                          
006610* EXECUTA A ROTINA P405D-TESTA-VISTO.                                     
006620     PERFORM P405D-TESTA-VISTO                                            
006630         VARYING WS-IDX-VARRE FROM 1 BY 1                                 
006640             UNTIL WS-IDX-VARRE > WS-QTD-COD-VISTO                        
006650                OR ACHOU-NA-TABELA.                                       
006660                                                                          
006670* TESTA SE ACHOU-NA-TABELA.                                               
006680     IF ACHOU-NA-TABELA                                                   
006690* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
006700         STRING "CÓDIGO '"              DELIMITED BY SIZE                 
006710                WS-CODIGO-NORM          DELIMITED BY SPACE                
006720                "' está duplicado en el"                                  
006730                                        DELIMITED BY SIZE                 
006740                " archivo."             DELIMITED BY SIZE                 
006750                INTO WS-MSG-NOVA                                          
006760* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
006770         PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                       
006780     END-IF.                                                              
006790* EXECUTA A ETAPA IF DESTA ROTINA.                                        
006800* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006810* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006820* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006830* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006840* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006850* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006860*                                                                         
006870 P405B-FIM.                                                               
006880*-----------------------------------------------------------------        
006890 P405C-TESTA-MESTRE.                                                      
006900* TESTA MESTRE E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.            
006910* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
006920* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006930* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006940* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006950* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006960* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006970* TESTA SE WS-COD-MESTRE-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM.           
006980     IF WS-COD-MESTRE-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM               
006990* AJUSTA ACHOU-NA-TABELA       TO TRUE.                                   
007000         SET ACHOU-NA-TABELA       TO TRUE                                
007010     END-IF.                                                              
007020* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007030* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007040* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007050* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007060* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007070* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007080* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007090*-----------------------------------------------------------------        
007100 P405D-TESTA-VISTO.                                                       
007110* TESTA VISTO E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.             
007120* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
007130* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007140* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007150* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007160* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007170* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007180* TESTA SE WS-COD-VISTO-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM.            
007190     IF WS-COD-VISTO-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM                
007200* AJUSTA ACHOU-NA-TABELA       TO TRUE.                                   
007210         SET ACHOU-NA-TABELA       TO TRUE                                
007220     END-IF.                                                              
007230* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007240* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007250* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007260* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007270* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007280* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007290* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007300*-----------------------------------------------------------------        
007310 P406-VALIDA-NOME.                                                        
007320* VALIDA NOME NA LINHA ATUAL DO ARQUIVO DE CARGA.                         
007330* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
007340* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007350* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007360* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007370* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007380*    REGRA 4: NOME E REQUERIDO.                                           
007390*                                                                         
007400     IF WS-CARGA-NOME = SPACES                                            
007410* ATUALIZA WS-MSG-NOVA COM "NOMBRE es requerido.".                        
007420         MOVE "NOMBRE es requerido."  TO WS-MSG-NOVA                      
007430* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
007440         PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                       
007450     END-IF.                                                              
007460* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007490* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007500* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007510* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007520* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007530*                                                                         
007540 P406-FIM.                                                                
007550*-----------------------------------------------------------------        
007560 P407-VALIDA-CATEGORIA.                                                   
007570* VALIDA CATEGORIA NA LINHA ATUAL DO ARQUIVO DE CARGA.                    
007580* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
007590* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007600* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007610* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007620*    REGRA 5: CATEGORIA E REQUERIDA E DEVE EXISTIR NA TABELA DE           
007630*    CATEGORIAS ATIVAS.                                                   
007640*                                                                         
007650     MOVE 1                       TO WS-LKS-FUNCAO-901.                   
007660* ATUALIZA WS-LKS-CAMPO-901 COM SPACES.                                   
007670     MOVE SPACES                  TO WS-LKS-CAMPO-901.                    
007680* ATUALIZA WS-LKS-CAMPO-901 COM WS-CARGA-CATEGORIA.                       
007690     MOVE WS-CARGA-CATEGORIA      TO WS-LKS-CAMPO-901.                    
007700* CHAMA O SUBPROGRAMA SCMP0901.                                           
007710     CALL "SCMP0901"              USING WS-LKS-AREA-NORM.                 
007720* ATUALIZA WS-CATEGORIA-NORM COM WS-LKS-CAMPO-901(1:100).                 
007730     MOVE WS-LKS-CAMPO-901(1:100) TO WS-CATEGORIA-NORM.                   
007740                                                                          
007750* TESTA SE WS-CATEGORIA-NORM = SPACES.                                    
007760     IF WS-CATEGORIA-NORM = SPACES                                        
007770* ATUALIZA WS-MSG-NOVA COM "CATEGORÍA es requerida.".                     
007780         MOVE "CATEGORÍA es requerida."  TO WS-MSG-NOVA                   
007790* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
007800         PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                       
007810* CASO CONTRARIO.                                                         
007820     ELSE                                                                 
007830* AJUSTA ACHOU-NA-TABELA         TO FALSE.                                
007840         SET ACHOU-NA-TABELA         TO FALSE                             
007850* EXECUTA A ROTINA P407A-TESTA-CATEGORIA.                                 
007860         PERFORM P407A-TESTA-CATEGORIA                                    
007870             VARYING WS-CAT-IDX FROM 1 BY 1                               
007880                 UNTIL WS-CAT-IDX > WS-QTD-CATEGORIAS                     
007890                    OR ACHOU-NA-TABELA                                    
007900* TESTA SE NOT ACHOU-NA-TABELA.                                           
007910         IF NOT ACHOU-NA-TABELA                                           
007920* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
007930             STRING "CATEGORÍA '"       DELIMITED BY SIZE                 
007940                    WS-CATEGORIA-NORM   DELIMITED BY SPACE                
007950                    "' no existe en la"                                   
007960                                        DELIMITED BY SIZE                 
007970                    " base de datos."   DELIMITED BY SIZE                 
007980                    INTO WS-MSG-NOVA                                      
007990* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
008000             PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                   
008010         END-IF                                                           
008020     END-IF.                                                              
008030* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008040* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008050* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008060* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008070* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008080* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008090* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008100*                                                                         
008110 P407-FIM.                                                                
008120*-----------------------------------------------------------------        
008130 P407A-TESTA-CATEGORIA.                                                   
008140* TESTA CATEGORIA E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.         
008150* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
008160* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008170* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008180* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008190* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008200* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008210* TESTA SE WS-CAT-NOME-TAB (WS-CAT-IDX) = WS-CATEGORIA-NORM.              
008220     IF WS-CAT-NOME-TAB (WS-CAT-IDX) = WS-CATEGORIA-NORM                  
008230* AJUSTA ACHOU-NA-TABELA            TO TRUE.                              
008240         SET ACHOU-NA-TABELA            TO TRUE                           
008250* ATUALIZA WS-CATEGORIA-ID-ACHADA COM WS-CAT-ID-TAB (WS-CAT-IDX).         
008260         MOVE WS-CAT-ID-TAB (WS-CAT-IDX) TO WS-CATEGORIA-ID-ACHADA        
008270     END-IF.                                                              
008280* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008290* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008300* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008310* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008320* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008330* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008340* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008350*-----------------------------------------------------------------        
008360 P408-VALIDA-PRECO.                                                       
008370* VALIDA PRECO NA LINHA ATUAL DO ARQUIVO DE CARGA.                        
008380* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
008390* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008400* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008410* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008420*    REGRA 6: PRECO, QUANDO INFORMADO, TEM QUE SER NUMERICO E NAO         
008430*    NEGATIVO. AUSENTE/BRANCO ASSUME ZERO.                                
008440*                                                                         
008450     MOVE ZERO                    TO WS-PRECO-VALOR.                      
008460                                                                          
008470* TESTA SE WS-CARGA-PRECO NOT = SPACES.                                   
008480     IF WS-CARGA-PRECO NOT = SPACES                                       
008490* ATUALIZA WS-LKS-FUNCAO-902 COM 1.                                       
008500         MOVE 1                   TO WS-LKS-FUNCAO-902                    
008510* ATUALIZA WS-LKS-CAMPO-902 COM WS-CARGA-PRECO.                           
008520         MOVE WS-CARGA-PRECO      TO WS-LKS-CAMPO-902                     
008530* CHAMA O SUBPROGRAMA SCMP0902.                                           
008540         CALL "SCMP0902"          USING WS-LKS-AREA-NUM                   
008550* AVALIA WS-LKS-RETORNO-902.                                              
008560         EVALUATE WS-LKS-RETORNO-902                                      
008570* CASO 0.                                                                 
008580             WHEN 0                                                       
008590* ATUALIZA WS-PRECO-VALOR COM WS-LKS-VALOR-PRECO-902.                     
008600                 MOVE WS-LKS-VALOR-PRECO-902 TO WS-PRECO-VALOR            
008610* CASO 2.                                                                 
008620             WHEN 2                                                       
008630* ATUALIZA WS-MSG-NOVA COM "PRECIO no puede ser negativo.".               
008640             MOVE "PRECIO no puede ser negativo." TO WS-MSG-NOVA          
008650* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
008660             PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                   
008670* CASO OTHER.                                                             
008680            WHEN OTHER                                                    
008690* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
008700            STRING "PRECIO debe ser un número" DELIMITED BY SIZE          
008710                   " válido."           DELIMITED BY SIZE                 
008720                   INTO WS-MSG-NOVA                                       
008730* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
008740            PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                    
008750         END-EVALUATE                                                     
008760     END-IF.                                                              
008770* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008780* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008790* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008800* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008810* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008820* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008830* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008840*                                                                         
008850 P408-FIM.                                                                
008860*-----------------------------------------------------------------        
008870 P409-VALIDA-ESTOQUE.                                                     
008880* VALIDA ESTOQUE NA LINHA ATUAL DO ARQUIVO DE CARGA.                      
008890* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
008900* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008910* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008920*    REGRA 7: ESTOQUE, QUANDO INFORMADO, TEM QUE SER NUMERICO E           
008930*    NAO NEGATIVO (CASAS DECIMAIS SAO TRUNCADAS). AUSENTE/BRANCO          
008940*    ASSUME ZERO.                                                         
008950*                                                                         
008960     MOVE ZERO                    TO WS-ESTOQUE-VALOR.                    
008970                                                                          
008980* TESTA SE WS-CARGA-ESTOQUE NOT = SPACES.                                 
008990     IF WS-CARGA-ESTOQUE NOT = SPACES                                     
009000* ATUALIZA WS-LKS-FUNCAO-902 COM 2.                                       
009010         MOVE 2                   TO WS-LKS-FUNCAO-902                    
009020* ATUALIZA WS-LKS-CAMPO-902 COM WS-CARGA-ESTOQUE.                         
009030         MOVE WS-CARGA-ESTOQUE    TO WS-LKS-CAMPO-902                     
009040* CHAMA O SUBPROGRAMA SCMP0902.                                           
009050         CALL "SCMP0902"          USING WS-LKS-AREA-NUM                   
009060* AVALIA WS-LKS-RETORNO-902.                                              
009070         EVALUATE WS-LKS-RETORNO-902                                      
009080* CASO 0.                                                                 
009090             WHEN 0                                                       
009100* ATUALIZA WS-ESTOQUE-VALOR COM WS-LKS-VALOR-ESTOQUE-902.                 
009110                 MOVE WS-LKS-VALOR-ESTOQUE-902 TO WS-ESTOQUE-VALOR        
009120* CASO 2.                                                                 
009130             WHEN 2                                                       
009140* ATUALIZA WS-MSG-NOVA COM "STOCK no puede ser negativo.".                
009150             MOVE "STOCK no puede ser negativo." TO WS-MSG-NOVA           
009160* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
009170             PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                   
009180* CASO OTHER.                                                             
009190             WHEN OTHER                                                   
009200* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
009210            STRING "STOCK debe ser un número"  DELIMITED BY SIZE          
009220                   " entero válido."     DELIMITED BY SIZE                
009230                   INTO WS-MSG-NOVA                                       
009240* EXECUTA A ROTINA P490-ACRESCENTA-ERRO.                                  
009250             PERFORM P490-ACRESCENTA-ERRO THRU P490-FIM                   
009260         END-EVALUATE                                                     
009270     END-IF.                                                              
009280* EXECUTA A ETAPA IF DESTA ROTINA.                                        
009290* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009300* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009310* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009320* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
009330* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
009340* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
009350*                                                                         
009360 P409-FIM.                                                                
009370*-----------------------------------------------------------------        
009380 P490-ACRESCENTA-ERRO.                                                    
009390* ACRESCENTA ERRO NA LISTA DE ERROS ACUMULADA DA LINHA ATUAL.             
009400* A LISTA COMPLETA VAI PARA O RELATORIO DE PREVIA OU DE ERRO.             
009410* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009420* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009430* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009440*    JUNTA AS MENSAGENS DE ERRO DA LINHA COM "; " (FASE DE                
009450*    PREVIA ACUMULA TODOS OS ERROS, NAO PARA NO PRIMEIRO).                
009460*                                                                         
009470     SET LINHA-COM-ERRO           TO TRUE.                                
009480                                                                          
009490* TESTA SE WS-MSG-ACUMULADA = SPACES.                                     
009500     IF WS-MSG-ACUMULADA = SPACES                                         
009510* ATUALIZA WS-MSG-ACUMULADA COM WS-MSG-NOVA.                              
009520         MOVE WS-MSG-NOVA          TO WS-MSG-ACUMULADA                    
009530* CASO CONTRARIO.                                                         
009540     ELSE                                                                 
009550* ATUALIZA WS-MSG-TEMP COM WS-MSG-ACUMULADA.                              
009560         MOVE WS-MSG-ACUMULADA     TO WS-MSG-TEMP                         
009570* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
009580         STRING WS-MSG-TEMP  DELIMITED BY SPACE                           
009590                "; "         DELIMITED BY SIZE                            
009600                WS-MSG-NOVA  DELIMITED BY SPACE                           
009610                INTO WS-MSG-ACUMULADA                                     
009620     END-IF.                                                              
009630* EXECUTA A ETAPA IF DESTA ROTINA.                                        
009640* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009650* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009660* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009670* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
009680* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
009690* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
009700*                                                                         
009710 P490-FIM.                                                                
009720*-----------------------------------------------------------------        
009730 P505-GRAVA-RPT.                                                          
009740* GRAVA RPT NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENTE.                 
009750* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
009760* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009770* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009780* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009790* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
009800* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
009810* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
009820                                                                          
009830* ATUALIZA WS-LISTA-CODIGO COM WS-CODIGO-NORM.                            
009840     MOVE WS-CODIGO-NORM          TO WS-LISTA-CODIGO.                     
009850* ATUALIZA WS-LISTA-ERRO COM WS-MSG-ACUMULADA.                            
009860     MOVE WS-MSG-ACUMULADA        TO WS-LISTA-ERRO.                       
009870                                                                          
009880* TESTA SE LINHA-COM-ERRO.                                                
009890     IF LINHA-COM-ERRO                                                    
009900* INCREMENTA WS-QTD-LINHAS-ERRO.                                          
009910         ADD 1                    TO WS-QTD-LINHAS-ERRO                   
009920* ATUALIZA WS-LISTA-STATUS COM "ERRO".                                    
009930         MOVE "ERRO"              TO WS-LISTA-STATUS                      
009940* ATUALIZA WS-LISTA-LINHA-ED COM WS-NUM-LINHA.                            
009950        MOVE WS-NUM-LINHA        TO WS-LISTA-LINHA-ED                     
009960* ATUALIZA WS-LISTA-LINHA COM WS-LISTA-LINHA-ED.                          
009970        MOVE WS-LISTA-LINHA-ED   TO WS-LISTA-LINHA                        
009980* CASO CONTRARIO.                                                         
009990     ELSE                                                                 
010000* INCREMENTA WS-QTD-LINHAS-OK.                                            
010010         ADD 1                    TO WS-QTD-LINHAS-OK                     
010020* ATUALIZA WS-LISTA-STATUS COM "OK".                                      
010030         MOVE "OK"                TO WS-LISTA-STATUS                      
010040* ATUALIZA WS-LISTA-LINHA COM "-".                                        
010050        MOVE "-"                 TO WS-LISTA-LINHA                        
010060     END-IF.                                                              
010070* EXECUTA A ETAPA IF DESTA ROTINA.                                        
010080* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010090* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010100* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010110* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010120* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010130* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010140* CONSULTAR O HISTORICO DE ALTERACOES NO TOPO DO PROGRAMA.                
010150                                                                          
010160* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010170     WRITE FD-REG-RELATORIO       FROM WS-LST-DET-1.                      
010180*                                                                         
010190 P505-FIM.                                                                
010200*-----------------------------------------------------------------        
010210 P510-INICIALIZA-RELATORIO.                                               
010220* ZERA OS CONTADORES E ACUMULADORES RELATORIO USADOS NO PASSO.            
010230* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
010240* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010250* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010260* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010270* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010280* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010290* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010300                                                                          
010310* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010320     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-LINHA.                     
010330* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010340     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.                         
010350* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010360     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-LINHA.                     
010370* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010380     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-2.                         
010390* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010400     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-3.                         
010410*                                                                         
010420 P510-FIM.                                                                
010430*-----------------------------------------------------------------        
010440 P520-FINALIZA-RELATORIO.                                                 
010450* FINALIZA RELATORIO, IMPRIMINDO AS LINHAS DE ENCERRAMENTO.               
010460* INCLUI OS TOTAIS DE LINHAS LIDAS, OK E COM ERRO.                        
010470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010490* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010500* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010510* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010520* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010530                                                                          
010540* ATUALIZA WS-LISTA-QTD-TOT COM WS-NUM-LINHA.                             
010550     MOVE WS-NUM-LINHA            TO WS-LISTA-QTD-TOT.                    
010560* DECREMENTA WS-LISTA-QTD-TOT.                                            
010570     SUBTRACT 1 FROM WS-LISTA-QTD-TOT.                                    
010580                                                                          
010590* TESTA SE WS-LISTA-QTD-TOT = ZERO.                                       
010600     IF WS-LISTA-QTD-TOT = ZERO                                           
010610* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010620         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-0                       
010630* CASO CONTRARIO.                                                         
010640     ELSE                                                                 
010650* ATUALIZA WS-LISTA-QTD-OK COM WS-QTD-LINHAS-OK.                          
010660         MOVE WS-QTD-LINHAS-OK     TO WS-LISTA-QTD-OK                     
010670* ATUALIZA WS-LISTA-QTD-ERR COM WS-QTD-LINHAS-ERRO.                       
010680         MOVE WS-QTD-LINHAS-ERRO   TO WS-LISTA-QTD-ERR                    
010690* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010700         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-TOTAL                   
010710* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010720         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-OK                      
010730* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
010740         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-ERRADAS                 
010750     END-IF.                                                              
010760* EXECUTA A ETAPA IF DESTA ROTINA.                                        
010770* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010780* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010790* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010800* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010810* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010820* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010830*                                                                         
010840 P520-FIM.                                                                
010850*-----------------------------------------------------------------        
010860 P900-FIM.                                                                
010870* FECHA PRODUTO.                                                          
010880     CLOSE   PRODUTO                                                      
010890             CATEGORIA                                                    
010900             SCMO0300                                                     
010910             CARGA-PRODUTO.                                               
010920* EXECUTA A ETAPA PRODUTO DESTA ROTINA.                                   
010930* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010940* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010950* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010960* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010970* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010980* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010990* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
011000     GOBACK.                                                              
011010*-----------------------------------------------------------------        
011020 END PROGRAM SCMP0300.                                                    
