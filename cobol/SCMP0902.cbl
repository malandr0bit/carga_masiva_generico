000100*****************************************************************         
000110* PROGRAM-ID: SCMP0902                                                    
000120* UTILITARIO DE VALIDACAO NUMERICA DA CARGA MASSIVA DE PRODUTOS           
000130* (CAMPOS PRECO E ESTOQUE, REGRAS 6 E 7 DA CARGA).                        
000140*****************************************************************         
000150*-----------------------------------------------------------------        
000160* HISTORICO DE ALTERACOES                                                 
000170*-----------------------------------------------------------------        
000180* 1995-11-09 AFR  VERSAO ORIGINAL (DIGITO VERIFICADOR EAN-13).            
000190* 1999-01-04 AFR  REVISAO DO SECULO - SEM IMPACTO NESTA ROTINA.           
000200* 2017-06-30 LCM  ROTINA CONGELADA - CODIGO DE BARRAS SEM USO.            
000210* 2024-04-02 AFR  REAPROVEITADA P/ VALIDAR PRECO E ESTOQUE DA     RCM118  
000220*                 CARGA MASSIVA DE PRODUTOS (CHAMADO RCM-118).            
000230* 2024-04-05 AFR  INCLUIDA FUNCAO 2 - VALIDACAO DE ESTOQUE COM    RCM118  
000240*                 TRUNCAMENTO DE CASAS DECIMAIS.                          
000250* 2024-04-10 JPS  CORRIGIDO SINAL NEGATIVO NO 1O. CARACTERE DO    RCM121  
000260*                 CAMPO (RCM-121).                                        
000270*-----------------------------------------------------------------        
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID.    SCMP0902.                                                 
000300 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000310 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000320 DATE-WRITTEN.  09/11/1995.                                               
000330 DATE-COMPILED.                                                           
000340 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000350*-----------------------------------------------------------------        
000360 ENVIRONMENT DIVISION.                                                    
000370*-----------------------------------------------------------------        
000380 DATA DIVISION.                                                           
000390*-----------------------------------------------------------------        
000400 WORKING-STORAGE SECTION.                                                 
000410*-----------------------------------------------------------------        
000420 01  WS-AUXILIARES.                                                       
000430* CAMPO NUMERICO WS-IND-VARRE.                                            
000440     05  WS-IND-VARRE                PIC 9(02)   COMP.                    
000450* CAMPO NUMERICO WS-IND-INICIO.                                           
000460     05  WS-IND-INICIO                PIC 9(02)  COMP.                    
000470* CAMPO NUMERICO WS-QTD-CASAS-DEC.                                        
000480     05  WS-QTD-CASAS-DEC            PIC 9(02)   COMP.                    
000490* CAMPO NUMERICO WS-DIGITO-ATUAL.                                         
000500     05  WS-DIGITO-ATUAL             PIC 9(01).                           
000510* CAMPO ALFANUMERICO WS-CAMPO-SEM-SINAL.                                  
000520     05  WS-CAMPO-SEM-SINAL          PIC X(14).                           
000530* VISAO ALTERNATIVA (REDEFINES) DE O CAMPO ORIGINAL.                      
000540     05  WS-CAMPO-SEM-SINAL-R REDEFINES                                   
000550         WS-CAMPO-SEM-SINAL.                                              
000560* EXECUTA A ETAPA CAMPO SEM SINAL DESTA ROTINA.                           
000570* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
000580* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
000590* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
000600* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
000610* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
000620* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
000630         10  WS-CSS-1A-METADE        PIC X(07).                           
000640         10  WS-CSS-2A-METADE        PIC X(07).                           
000650* GRUPO DE CAMPOS WS-FLAGS-GRUPO.                                         
000660     05  WS-FLAGS-GRUPO.                                                  
000670         10  WS-FLAG-NEGATIVO        PIC X(01).                           
000680             88  CAMPO-NEGATIVO              VALUE "S".                   
000690         10  WS-FLAG-INVALIDO        PIC X(01).                           
000700             88  CAMPO-INVALIDO              VALUE "S".                   
000710         10  WS-FLAG-ACHOU-PONTO     PIC X(01).                           
000720             88  ACHOU-O-PONTO               VALUE "S".                   
000730         10  WS-FLAG-FIM-CAMPO       PIC X(01).                           
000740             88  FIM-DO-CAMPO                VALUE "S".                   
000750* VISAO ALTERNATIVA (REDEFINES) DE O CAMPO ORIGINAL.                      
000760     05  WS-FLAGS-GRUPO-FLAT REDEFINES                                    
000770         WS-FLAGS-GRUPO             PIC X(04).                            
000780     05  FILLER                     PIC X(05).                            
000790*-----------------------------------------------------------------        
000800 01  WS-ACUMULADORES.                                                     
000810* CAMPO NUMERICO WS-ACUM-INTEIRO.                                         
000820     05  WS-ACUM-INTEIRO             PIC S9(09) COMP.                     
000830* CAMPO NUMERICO WS-ACUM-DECIMAL.                                         
000840     05  WS-ACUM-DECIMAL             PIC 9(02)  COMP.                     
000850     05  FILLER                     PIC X(05).                            
000860*-----------------------------------------------------------------        
000870 01  WS-VALOR-PRECO-ABS              PIC S9(7)V99.                        
000880*-----------------------------------------------------------------        
000890 01  WS-VALOR-PRECO-REDEF REDEFINES WS-VALOR-PRECO-ABS.                   
000900* CAMPO NUMERICO WS-PRECO-PARTE-INT.                                      
000910     05  WS-PRECO-PARTE-INT          PIC S9(07).                          
000920* CAMPO NUMERICO WS-PRECO-PARTE-DEC.                                      
000930     05  WS-PRECO-PARTE-DEC          PIC 9(02).                           
000940*-----------------------------------------------------------------        
000950 01  WS-VALOR-ESTOQUE-ABS            PIC S9(09).                          
000960*-----------------------------------------------------------------        
000970 01  WS-VALOR-ESTOQUE-REDEF REDEFINES WS-VALOR-ESTOQUE-ABS.               
000980* CAMPO NUMERICO WS-ESTOQUE-PARTE-ALTA.                                   
000990     05  WS-ESTOQUE-PARTE-ALTA       PIC S9(05).                          
001000* CAMPO NUMERICO WS-ESTOQUE-PARTE-BAIXA.                                  
001010     05  WS-ESTOQUE-PARTE-BAIXA       PIC 9(04).                          
001020*-----------------------------------------------------------------        
001030 LINKAGE SECTION.                                                         
001040*-----------------------------------------------------------------        
001050 01  LKS-PARAMETRO.                                                       
001060* CAMPO NUMERICO LKS-FUNCAO.                                              
001070     05  LKS-FUNCAO                  PIC 9(01).                           
001080* CAMPO ALFANUMERICO LKS-CAMPO-TEXTO.                                     
001090     05  LKS-CAMPO-TEXTO             PIC X(14).                           
001100* CAMPO NUMERICO LKS-VALOR-PRECO.                                         
001110     05  LKS-VALOR-PRECO             PIC S9(7)V99.                        
001120* CAMPO NUMERICO LKS-VALOR-ESTOQUE.                                       
001130     05  LKS-VALOR-ESTOQUE           PIC S9(9).                           
001140* CAMPO NUMERICO LKS-RETORNO.                                             
001150     05  LKS-RETORNO                 PIC 9(01).                           
001160*-----------------------------------------------------------------        
001170* LKS-FUNCAO = 1 - VALIDA PRECO  (REGRA 6 DA CARGA DE PRODUTOS)           
001180* LKS-FUNCAO = 2 - VALIDA ESTOQUE (REGRA 7 DA CARGA DE PRODUTOS)          
001190* LKS-CAMPO-TEXTO = VALOR DIGITADO NA PLANILHA DE CARGA, JA SEM           
001200*                   ESPACOS NAS PONTAS (SAFE-UPPER JA APLICADO).          
001210* LKS-RETORNO = 0 - CAMPO VALIDO                                          
001220* LKS-RETORNO = 1 - CAMPO NAO-NUMERICO (NAO PODE SER INTERPRETADO)        
001230* LKS-RETORNO = 2 - CAMPO NUMERICO PORTEM NEGATIVO                        
001240*-----------------------------------------------------------------        
001250 PROCEDURE DIVISION USING LKS-PARAMETRO.                                  
001260*-----------------------------------------------------------------        
001270 P000-PRINCIPAL.                                                          
001280* PONTO DE ENTRADA DO SUBPROGRAMA.                                        
001290* LE LKS-FUNCAO E CHAMA A REGRA CORRESPONDENTE.                           
001300* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001310* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001320* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001330* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001340* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001350                                                                          
001360* AVALIA LKS-FUNCAO.                                                      
001370     EVALUATE LKS-FUNCAO                                                  
001380* CASO 1.                                                                 
001390         WHEN 1                                                           
001400* EXECUTA A ROTINA P100-VALIDA-PRECO.                                     
001410             PERFORM P100-VALIDA-PRECO THRU P100-FIM                      
001420* CASO 2.                                                                 
001430         WHEN 2                                                           
001440* EXECUTA A ROTINA P200-VALIDA-ESTOQUE.                                   
001450             PERFORM P200-VALIDA-ESTOQUE THRU P200-FIM                    
001460* CASO OTHER.                                                             
001470         WHEN OTHER                                                       
001480* ATUALIZA LKS-RETORNO COM 1.                                             
001490             MOVE 1                   TO LKS-RETORNO                      
001500     END-EVALUATE.                                                        
001510* EXECUTA A ETAPA EVALUATE DESTA ROTINA.                                  
001520* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001530* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001540* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001550* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001560* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001570* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
001580                                                                          
001590* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
001600     GOBACK.                                                              
001610*-----------------------------------------------------------------        
001620 P100-VALIDA-PRECO.                                                       
001630* VALIDA PRECO NA LINHA ATUAL DO ARQUIVO DE CARGA.                        
001640* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
001650* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001660* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001670* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001680*    2024-04-02 AFR - PRECO: ATE 7 DIGITOS E 2 DECIMAIS.          RCM118  
001690*                                                                         
001700     PERFORM P050-LIMPA-ACUMULADORES THRU P050-FIM.                       
001710* ATUALIZA WS-CAMPO-SEM-SINAL COM LKS-CAMPO-TEXTO.                        
001720     MOVE LKS-CAMPO-TEXTO         TO WS-CAMPO-SEM-SINAL.                  
001730                                                                          
001740* EXECUTA A ROTINA P060-ACHA-SINAL.                                       
001750     PERFORM P060-ACHA-SINAL THRU P060-FIM.                               
001760                                                                          
001770* EXECUTA A ROTINA P110-VARRE-INTEIRO.                                    
001780     PERFORM P110-VARRE-INTEIRO                                           
001790         VARYING WS-IND-VARRE FROM WS-IND-INICIO BY 1                     
001800             UNTIL WS-IND-VARRE > 14                                      
001810                OR FIM-DO-CAMPO                                           
001820                OR CAMPO-INVALIDO.                                        
001830                                                                          
001840* TESTA SE ACHOU-O-PONTO AND NOT CAMPO-INVALIDO.                          
001850     IF ACHOU-O-PONTO AND NOT CAMPO-INVALIDO                              
001860* EXECUTA A ROTINA P120-VARRE-DECIMAL.                                    
001870         PERFORM P120-VARRE-DECIMAL                                       
001880             VARYING WS-IND-VARRE FROM WS-IND-VARRE BY 1                  
001890                 UNTIL WS-IND-VARRE > 14                                  
001900                    OR FIM-DO-CAMPO                                       
001910                    OR CAMPO-INVALIDO                                     
001920     END-IF.                                                              
001930* EXECUTA A ETAPA IF DESTA ROTINA.                                        
001940* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001950* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001960* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001970* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001980* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001990* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
002000                                                                          
002010* TESTA SE CAMPO-INVALIDO.                                                
002020     IF CAMPO-INVALIDO                                                    
002030* ATUALIZA LKS-RETORNO COM 1.                                             
002040         MOVE 1                   TO LKS-RETORNO                          
002050* CASO CONTRARIO.                                                         
002060     ELSE                                                                 
002070* ATUALIZA WS-PRECO-PARTE-INT COM WS-ACUM-INTEIRO.                        
002080         MOVE WS-ACUM-INTEIRO      TO WS-PRECO-PARTE-INT                  
002090* ATUALIZA WS-PRECO-PARTE-DEC COM WS-ACUM-DECIMAL.                        
002100         MOVE WS-ACUM-DECIMAL      TO WS-PRECO-PARTE-DEC                  
002110* TESTA SE CAMPO-NEGATIVO.                                                
002120         IF CAMPO-NEGATIVO                                                
002130* ATUALIZA LKS-RETORNO COM 2.                                             
002140             MOVE 2                TO LKS-RETORNO                         
002150* CALCULA O VALOR DE LKS-VALOR-PRECO.                                     
002160             COMPUTE LKS-VALOR-PRECO = ZERO - WS-VALOR-PRECO-ABS          
002170* CASO CONTRARIO.                                                         
002180         ELSE                                                             
002190* ATUALIZA LKS-RETORNO COM 0.                                             
002200             MOVE 0                TO LKS-RETORNO                         
002210* ATUALIZA LKS-VALOR-PRECO COM WS-VALOR-PRECO-ABS.                        
002220             MOVE WS-VALOR-PRECO-ABS TO LKS-VALOR-PRECO                   
002230         END-IF                                                           
002240     END-IF.                                                              
002250* EXECUTA A ETAPA IF DESTA ROTINA.                                        
002260* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002270* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002280* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002290* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002300* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
002310*                                                                         
002320 P100-FIM.                                                                
002330*-----------------------------------------------------------------        
002340 P200-VALIDA-ESTOQUE.                                                     
002350* VALIDA ESTOQUE NA LINHA ATUAL DO ARQUIVO DE CARGA.                      
002360* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
002370* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002380* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002390*    2024-04-05 AFR - ESTOQUE: PARTE DECIMAL E TRUNCADA, NAO      RCM118  
002400*    ARREDONDA - SO DESCARTA AS CASAS APOS O PONTO.                       
002410*                                                                         
002420     PERFORM P050-LIMPA-ACUMULADORES THRU P050-FIM.                       
002430* ATUALIZA WS-CAMPO-SEM-SINAL COM LKS-CAMPO-TEXTO.                        
002440     MOVE LKS-CAMPO-TEXTO         TO WS-CAMPO-SEM-SINAL.                  
002450                                                                          
002460* EXECUTA A ROTINA P060-ACHA-SINAL.                                       
002470     PERFORM P060-ACHA-SINAL THRU P060-FIM.                               
002480                                                                          
002490* EXECUTA A ROTINA P110-VARRE-INTEIRO.                                    
002500     PERFORM P110-VARRE-INTEIRO                                           
002510         VARYING WS-IND-VARRE FROM WS-IND-INICIO BY 1                     
002520             UNTIL WS-IND-VARRE > 14                                      
002530                OR FIM-DO-CAMPO                                           
002540                OR CAMPO-INVALIDO.                                        
002550                                                                          
002560* TESTA SE ACHOU-O-PONTO AND NOT CAMPO-INVALIDO.                          
002570     IF ACHOU-O-PONTO AND NOT CAMPO-INVALIDO                              
002580* EXECUTA A ROTINA P130-VARRE-E-DESCARTA.                                 
002590         PERFORM P130-VARRE-E-DESCARTA                                    
002600             VARYING WS-IND-VARRE FROM WS-IND-VARRE BY 1                  
002610                 UNTIL WS-IND-VARRE > 14                                  
002620                    OR FIM-DO-CAMPO                                       
002630                    OR CAMPO-INVALIDO                                     
002640     END-IF.                                                              
002650* EXECUTA A ETAPA IF DESTA ROTINA.                                        
002660* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002670* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002680* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002690* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002700* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
002710* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
002720                                                                          
002730* TESTA SE CAMPO-INVALIDO.                                                
002740     IF CAMPO-INVALIDO                                                    
002750* ATUALIZA LKS-RETORNO COM 1.                                             
002760         MOVE 1                   TO LKS-RETORNO                          
002770* CASO CONTRARIO.                                                         
002780     ELSE                                                                 
002790* ATUALIZA O CAMPO INDICADO.                                              
002800         MOVE WS-ACUM-INTEIRO      TO                                     
002810                                  WS-VALOR-ESTOQUE-ABS                    
002820* TESTA SE CAMPO-NEGATIVO.                                                
002830         IF CAMPO-NEGATIVO                                                
002840* ATUALIZA LKS-RETORNO COM 2.                                             
002850             MOVE 2                TO LKS-RETORNO                         
002860* CALCULA O VALOR DE LKS-VALOR-ESTOQUE.                                   
002870             COMPUTE LKS-VALOR-ESTOQUE =                                  
002880                     ZERO - WS-VALOR-ESTOQUE-ABS                          
002890* CASO CONTRARIO.                                                         
002900         ELSE                                                             
002910* ATUALIZA LKS-RETORNO COM 0.                                             
002920             MOVE 0                TO LKS-RETORNO                         
002930* ATUALIZA LKS-VALOR-ESTOQUE COM WS-VALOR-ESTOQUE-ABS.                    
002940             MOVE WS-VALOR-ESTOQUE-ABS TO LKS-VALOR-ESTOQUE               
002950         END-IF                                                           
002960     END-IF.                                                              
002970* EXECUTA A ETAPA IF DESTA ROTINA.                                        
002980* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002990* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003000* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003010* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003020* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003030*                                                                         
003040 P200-FIM.                                                                
003050*-----------------------------------------------------------------        
003060 P050-LIMPA-ACUMULADORES.                                                 
003070* ZERA ACUMULADORES ANTES DE UMA NOVA VALIDACAO.                          
003080* EVITA QUE LIXO DE UMA CHAMADA ANTERIOR CONTAMINE A ATUAL.               
003090* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003100* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003110* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003120* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003130* ATUALIZA WS-ACUM-INTEIRO COM ZERO.                                      
003140     MOVE ZERO                    TO WS-ACUM-INTEIRO.                     
003150* ATUALIZA WS-ACUM-DECIMAL COM ZERO.                                      
003160     MOVE ZERO                    TO WS-ACUM-DECIMAL.                     
003170* ATUALIZA WS-QTD-CASAS-DEC COM ZERO.                                     
003180     MOVE ZERO                    TO WS-QTD-CASAS-DEC.                    
003190* ATUALIZA WS-IND-INICIO COM 1.                                           
003200     MOVE 1                       TO WS-IND-INICIO.                       
003210* AJUSTA CAMPO-NEGATIVO   TO FALSE.                                       
003220     SET CAMPO-NEGATIVO   TO FALSE.                                       
003230* AJUSTA CAMPO-INVALIDO   TO FALSE.                                       
003240     SET CAMPO-INVALIDO   TO FALSE.                                       
003250* AJUSTA ACHOU-O-PONTO    TO FALSE.                                       
003260     SET ACHOU-O-PONTO    TO FALSE.                                       
003270* AJUSTA FIM-DO-CAMPO     TO FALSE.                                       
003280     SET FIM-DO-CAMPO     TO FALSE.                                       
003290*                                                                         
003300 P050-FIM.                                                                
003310*-----------------------------------------------------------------        
003320 P060-ACHA-SINAL.                                                         
003330* LOCALIZA SINAL DENTRO DO CAMPO DE TRABALHO.                             
003340* USA O INDICE WS-IND-VARRE PARA PERCORRER O CAMPO.                       
003350* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003360* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003370* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003380*    UM SINAL "-" SO E VALIDO NA 1A. POSICAO DO CAMPO.                    
003390*                                                                         
003400     IF WS-CAMPO-SEM-SINAL(1:1) = "-"                                     
003410* AJUSTA CAMPO-NEGATIVO       TO TRUE.                                    
003420         SET CAMPO-NEGATIVO       TO TRUE                                 
003430* ATUALIZA WS-IND-INICIO COM 2.                                           
003440         MOVE 2                   TO WS-IND-INICIO                        
003450     END-IF.                                                              
003460* EXECUTA A ETAPA IF DESTA ROTINA.                                        
003470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003490* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003500* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003510* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003520*                                                                         
003530 P060-FIM.                                                                
003540*-----------------------------------------------------------------        
003550 P110-VARRE-INTEIRO.                                                      
003560* PERCORRE INTEIRO DIGITO A DIGITO.                                       
003570* USADA PELAS REGRAS DE PRECO E ESTOQUE DO SCMP0902.                      
003580* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003590* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003600* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003610*    ACUMULA OS DIGITOS INTEIROS ATE ACHAR O PONTO OU O FIM.              
003620*                                                                         
003630     IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) = SPACE                        
003640* AJUSTA FIM-DO-CAMPO             TO TRUE.                                
003650         SET FIM-DO-CAMPO             TO TRUE                             
003660* CASO CONTRARIO.                                                         
003670     ELSE                                                                 
003680* TESTA SE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) = ".".                      
003690         IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) = "."                      
003700* AJUSTA ACHOU-O-PONTO        TO TRUE.                                    
003710             SET ACHOU-O-PONTO        TO TRUE                             
003720* CASO CONTRARIO.                                                         
003730         ELSE                                                             
003740* TESTA SE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC.             
003750             IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC         
003760* AJUSTA CAMPO-INVALIDO       TO TRUE.                                    
003770                 SET CAMPO-INVALIDO       TO TRUE                         
003780* CASO CONTRARIO.                                                         
003790             ELSE                                                         
003800* ATUALIZA O CAMPO INDICADO.                                              
003810                 MOVE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) TO               
003820                                              WS-DIGITO-ATUAL             
003830* CALCULA O VALOR DE WS-ACUM-INTEIRO.                                     
003840                 COMPUTE WS-ACUM-INTEIRO =                                
003850                         WS-ACUM-INTEIRO * 10 + WS-DIGITO-ATUAL           
003860             END-IF                                                       
003870         END-IF                                                           
003880     END-IF.                                                              
003890* EXECUTA A ETAPA IF DESTA ROTINA.                                        
003900* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003910* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003920* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003930* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003940* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003950*-----------------------------------------------------------------        
003960 P120-VARRE-DECIMAL.                                                      
003970* PERCORRE DECIMAL DIGITO A DIGITO.                                       
003980* USADA PELAS REGRAS DE PRECO E ESTOQUE DO SCMP0902.                      
003990* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004000* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004010*    ACUMULA AS 2 CASAS DECIMAIS DO PRECO (REGRA DO NEGOCIO: A            
004020*    CARGA NUNCA TRAZ MAIS DE 2 CASAS DECIMAIS).                          
004030*                                                                         
004040     IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) = SPACE                        
004050* AJUSTA FIM-DO-CAMPO             TO TRUE.                                
004060         SET FIM-DO-CAMPO             TO TRUE                             
004070* CASO CONTRARIO.                                                         
004080     ELSE                                                                 
004090* TESTA SE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC.             
004100         IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC             
004110* AJUSTA CAMPO-INVALIDO       TO TRUE.                                    
004120             SET CAMPO-INVALIDO       TO TRUE                             
004130* CASO CONTRARIO.                                                         
004140         ELSE                                                             
004150* ATUALIZA O CAMPO INDICADO.                                              
004160             MOVE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) TO                   
004170                                          WS-DIGITO-ATUAL                 
004180* CALCULA O VALOR DE WS-ACUM-DECIMAL.                                     
004190             COMPUTE WS-ACUM-DECIMAL =                                    
004200                     WS-ACUM-DECIMAL * 10 + WS-DIGITO-ATUAL               
004210* INCREMENTA WS-QTD-CASAS-DEC.                                            
004220             ADD 1                    TO WS-QTD-CASAS-DEC                 
004230* TESTA SE WS-QTD-CASAS-DEC > 2.                                          
004240             IF WS-QTD-CASAS-DEC > 2                                      
004250* AJUSTA CAMPO-INVALIDO   TO TRUE.                                        
004260                 SET CAMPO-INVALIDO   TO TRUE                             
004270             END-IF                                                       
004280         END-IF                                                           
004290     END-IF.                                                              
004300* EXECUTA A ETAPA IF DESTA ROTINA.                                        
004310* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004320* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004330* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004340* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004350* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004360*-----------------------------------------------------------------        
004370 P130-VARRE-E-DESCARTA.                                                   
004380* PERCORRE E DESCARTA DIGITO A DIGITO.                                    
004390* USADA PELAS REGRAS DE PRECO E ESTOQUE DO SCMP0902.                      
004400* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004410* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004420*    2024-04-05 AFR - CASAS DECIMAIS DO ESTOQUE SO SAO VALIDADAS, RCM118  
004430*    NAO ENTRAM NO VALOR FINAL (TRUNCAMENTO P/ ZERO).                     
004440*                                                                         
004450     IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) = SPACE                        
004460* AJUSTA FIM-DO-CAMPO             TO TRUE.                                
004470         SET FIM-DO-CAMPO             TO TRUE                             
004480* CASO CONTRARIO.                                                         
004490     ELSE                                                                 
004500* TESTA SE WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC.             
004510         IF WS-CAMPO-SEM-SINAL(WS-IND-VARRE:1) IS NOT NUMERIC             
004520* AJUSTA CAMPO-INVALIDO       TO TRUE.                                    
004530             SET CAMPO-INVALIDO       TO TRUE                             
004540         END-IF                                                           
004550     END-IF.                                                              
004560* EXECUTA A ETAPA IF DESTA ROTINA.                                        
004570* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004580* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004590* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004600* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004610* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004620*-----------------------------------------------------------------        
004630 END PROGRAM SCMP0902.                                                    
