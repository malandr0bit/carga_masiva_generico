000100*****************************************************************         
000110* PROGRAM-ID: SCMP0010                                                    
000120* CARGA DOS DADOS DE REFERENCIA (FIXTURE) DA CARGA MASSIVA DE             
000130* PRODUTOS: GRAVA AS 5 CATEGORIAS-PADRAO E OS 2 PRODUTOS INICIAIS         
000140* A PARTIR DE TABELAS INTERNAS (SEM ACCEPT DE TELA - E UM JOB DE          
000150* PREPARACAO DE AMBIENTE, RODA UMA SO VEZ POR AMBIENTE NOVO).             
000160*****************************************************************         
000170*-----------------------------------------------------------------        
000180* HISTORICO DE ALTERACOES                                                 
000190*-----------------------------------------------------------------        
000200* 2024-03-04 AFR  VERSAO ORIGINAL (CADASTRO DE TIPOS DE PRODUTO           
000210*                 VIA TELA, UM REGISTRO POR VEZ, CHAMADA SCM0101).        
000220* 2024-03-28 AFR  REESCRITA COMPLETA: AGORA E O JOB DE CARGA DOS          
000230*                 DADOS DE REFERENCIA DA CARGA MASSIVA DE PRODUTOS        
000240*                 (CHAMADO RCM-118). TELA DE CADASTRO RETIRADA.           
000250* 2024-04-09 JPS  INCLUIDA A CARGA DOS 2 PRODUTOS INICIAIS NO             
000260*                 MESTRE, ALEM DAS 5 CATEGORIAS (RCM-121).                
000270* 2024-05-06 LCM  INCLUIDO LK-COM-AREA NO LINKAGE (ANTES O        RCM129  
000280*                 PROGRAMA NAO RECEBIA A AREA PASSADA PELO        RCM129  
000290*                 JOB SCMP0000, FICAVA SEM DESTINO).              RCM129  
000300*-----------------------------------------------------------------        
000310 IDENTIFICATION DIVISION.                                                 
000320 PROGRAM-ID.    SCMP0010.                                                 
000330 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000340 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000350 DATE-WRITTEN.  04/03/2024.                                               
000360 DATE-COMPILED.                                                           
000370 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000380*-----------------------------------------------------------------        
000390 ENVIRONMENT DIVISION.                                                    
000400*-----------------------------------------------------------------        
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430     SELECT CATEGORIA ASSIGN TO "CATEGMST"                                
000440         ORGANIZATION   IS INDEXED                                        
000450         ACCESS         IS RANDOM                                         
000460         RECORD KEY     IS CAT-ID                                         
000470         FILE STATUS    IS WS-FS-CATEGORIA.                               
000480*                                                                         
000490     SELECT PRODUTO ASSIGN TO "PRODMST"                                   
000500         ORGANIZATION   IS INDEXED                                        
000510         ACCESS         IS RANDOM                                         
000520         RECORD KEY     IS PROD-CODIGO                                    
000530         FILE STATUS    IS WS-FS-PRODUTO.                                 
000540*-----------------------------------------------------------------        
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570*-----------------------------------------------------------------        
000580 FD  CATEGORIA.                                                           
000590     COPY "CATEGORIA.CPY".                                                
000600*                                                                         
000610 FD  PRODUTO.                                                             
000620     COPY "PRODUTO.CPY".                                                  
000630*-----------------------------------------------------------------        
000640 WORKING-STORAGE SECTION.                                                 
000650*-----------------------------------------------------------------        
000660 01  WS-CONTADORES.                                                       
000670* CAMPO NUMERICO WS-IDX-CATEGORIA.                                        
000680     05  WS-IDX-CATEGORIA            PIC 9(02)   COMP.                    
000690* CAMPO NUMERICO WS-IDX-PRODUTO.                                          
000700     05  WS-IDX-PRODUTO               PIC 9(02)   COMP.                   
000710     05  FILLER                      PIC X(05).                           
000720*-----------------------------------------------------------------        
000730* TABELA-PADRAO DAS 5 CATEGORIAS DE PRODUTO (RCM-118). O FILLER           
000740* AO FINAL DE CADA LINHA DEIXA FOLGA PRA CRESCER A DESCRICAO SEM          
000750* RENUMERAR A TABELA.                                                     
000760 01  WS-TAB-CATEGORIA-PADRAO.                                             
000770* TABELA COM 5 OCORRENCIAS - WS-CAT-PADRAO-OCORR.                         
000780     05  WS-CAT-PADRAO-OCORR  OCCURS 5 TIMES.                             
000790         10  WS-CAT-PADRAO-ID        PIC 9(09).                           
000800         10  WS-CAT-PADRAO-NOME      PIC X(100).                          
000810         10  WS-CAT-PADRAO-DESC      PIC X(255).                          
000820         10  FILLER                  PIC X(10).                           
000830*-----------------------------------------------------------------        
000840* VISAO EM BLOCO DA TABELA DE CATEGORIAS-PADRAO, USADA SO PRA             
000850* LIMPAR A TABELA TODA DE UMA VEZ NA INICIALIZACAO.                       
000860 01  WS-TAB-CATEGORIA-PADRAO-FLAT REDEFINES                               
000870     WS-TAB-CATEGORIA-PADRAO.                                             
000880* EXECUTA A ETAPA TAB CATEGORIA PADRAO DESTA ROTINA.                      
000890* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
000900* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
000910* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
000920* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
000930* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
000940* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
000950     05  FILLER                      PIC X(1870).                         
000960*-----------------------------------------------------------------        
000970* TABELA-PADRAO DOS 2 PRODUTOS INICIAIS DO MESTRE (RCM-121).              
000980 01  WS-TAB-PRODUTO-PADRAO.                                               
000990* TABELA COM 2 OCORRENCIAS - WS-PROD-PADRAO-OCORR.                        
001000     05  WS-PROD-PADRAO-OCORR  OCCURS 2 TIMES.                            
001010         10  WS-PROD-PADRAO-ID       PIC 9(09).                           
001020         10  WS-PROD-PADRAO-CODIGO   PIC X(50).                           
001030         10  WS-PROD-PADRAO-NOME     PIC X(200).                          
001040         10  WS-PROD-PADRAO-CAT-ID   PIC 9(09).                           
001050         10  WS-PROD-PADRAO-PRECO    PIC S9(7)V99.                        
001060         10  WS-PROD-PADRAO-ESTOQUE  PIC S9(9).                           
001070*-----------------------------------------------------------------        
001080* VISAO EM BLOCO DA TABELA DE PRODUTOS-PADRAO, MESMO MOTIVO DA            
001090* FLAT DE CATEGORIA ACIMA.                                                
001100 01  WS-TAB-PRODUTO-PADRAO-FLAT REDEFINES                                 
001110     WS-TAB-PRODUTO-PADRAO.                                               
001120* EXECUTA A ETAPA TAB PRODUTO PADRAO DESTA ROTINA.                        
001130* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001140* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001150* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001160* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001170* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001180* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
001190     05  FILLER                      PIC X(572).                          
001200*-----------------------------------------------------------------        
001210* HORA DE INICIO DO PASSO (SO PARA AS MENSAGENS DE INICIO/FIM NO          
001220* CONSOLE). A VISAO COM OS CAMPOS SEPARADOS NAO E USADA AQUI, SO          
001230* EXISTE PARA MANTER O MESMO PADRAO DE SCMP0000 (RCM-131).                
001240 01  WS-HORA-INICIO-JOB               PIC 9(08).                          
001250* VISAO ALTERNATIVA (REDEFINES) DE WS-HORA-INICIO-JOB.                    
001260 01  WS-HORA-INICIO-JOB-R REDEFINES WS-HORA-INICIO-JOB.                   
001270* CAMPO NUMERICO WS-HIJ-HORAS.                                            
001280     05  WS-HIJ-HORAS                 PIC 9(02).                          
001290* CAMPO NUMERICO WS-HIJ-MINUTOS.                                          
001300     05  WS-HIJ-MINUTOS               PIC 9(02).                          
001310* CAMPO NUMERICO WS-HIJ-SEGUNDOS.                                         
001320     05  WS-HIJ-SEGUNDOS              PIC 9(02).                          
001330* CAMPO NUMERICO WS-HIJ-CENTESIMOS.                                       
001340     05  WS-HIJ-CENTESIMOS            PIC 9(02).                          
001350*-----------------------------------------------------------------        
001360 77  WS-FS-CATEGORIA                 PIC X(02).                           
001370     88  WS-FS-CATEGORIA-OK                  VALUE "00".                  
001380     88  WS-FS-CATEGORIA-NAO-EXISTE          VALUE "35".                  
001390* CAMPO ALFANUMERICO WS-FS-PRODUTO.                                       
001400 77  WS-FS-PRODUTO                   PIC X(02).                           
001410     88  WS-FS-PRODUTO-OK                    VALUE "00".                  
001420     88  WS-FS-PRODUTO-NAO-EXISTE            VALUE "35".                  
001430*-----------------------------------------------------------------        
001440 LINKAGE SECTION.                                                         
001450*-----------------------------------------------------------------        
001460 01  LK-COM-AREA.                                                         
001470* CAMPO ALFANUMERICO LK-MENSAGEM.                                         
001480     05  LK-MENSAGEM                 PIC X(20).                           
001490     05  FILLER                      PIC X(10).                           
001500 PROCEDURE DIVISION USING LK-COM-AREA.                                    
001510*-----------------------------------------------------------------        
001520 MAIN-PROCEDURE.                                                          
001530* ORQUESTRA AS ETAPAS DESTE PROGRAMA, NA ORDEM FIXA DO PASSO.             
001540* CADA ETAPA E UM PERFORM THRU SEPARADO, NUNCA AMBOS DE UMA VEZ.          
001550* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001560* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001570* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001580* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001590* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001600                                                                          
001610* EXECUTA A ROTINA P100-INICIALIZA.                                       
001620     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001630                                                                          
001640* EXECUTA A ROTINA P200-CARREGA-CATEGORIAS.                               
001650     PERFORM P200-CARREGA-CATEGORIAS THRU P200-FIM.                       
001660                                                                          
001670* EXECUTA A ROTINA P300-CARREGA-PRODUTOS.                                 
001680     PERFORM P300-CARREGA-PRODUTOS THRU P300-FIM.                         
001690                                                                          
001700* EXECUTA A ROTINA P900-FIM.                                              
001710     PERFORM P900-FIM.                                                    
001720*-----------------------------------------------------------------        
001730 P100-INICIALIZA.                                                         
001740* ZERA OS CONTADORES E ACUMULADORES USADOS NO PASSO.                      
001750* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
001760* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001770* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
001780* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
001790* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
001800* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
001810                                                                          
001820* ATUALIZA WS-IDX-CATEGORIA COM ZERO.                                     
001830     MOVE ZERO                   TO WS-IDX-CATEGORIA.                     
001840* ATUALIZA WS-IDX-PRODUTO COM ZERO.                                       
001850     MOVE ZERO                   TO WS-IDX-PRODUTO.                       
001860* ATUALIZA WS-TAB-CATEGORIA-PADRAO-FLAT COM SPACES.                       
001870     MOVE SPACES                 TO WS-TAB-CATEGORIA-PADRAO-FLAT.         
001880* ATUALIZA WS-TAB-PRODUTO-PADRAO-FLAT COM SPACES.                         
001890     MOVE SPACES                 TO WS-TAB-PRODUTO-PADRAO-FLAT.           
001900* OBTEM O VALOR FORNECIDO PELO SISTEMA.                                   
001910     ACCEPT WS-HORA-INICIO-JOB FROM TIME.                                 
001920* EXIBE MENSAGEM NO CONSOLE.                                              
001930     DISPLAY "SCMP0010 - SEMENTE DOS DADOS DE REFERENCIA".                
001940* EXIBE MENSAGEM NO CONSOLE.                                              
001950     DISPLAY "INICIO DO PASSO.".                                          
001960                                                                          
001970* EXECUTA A ROTINA P110-MONTA-TAB-CATEGORIA.                              
001980     PERFORM P110-MONTA-TAB-CATEGORIA THRU P110-FIM.                      
001990* EXECUTA A ROTINA P120-MONTA-TAB-PRODUTO.                                
002000     PERFORM P120-MONTA-TAB-PRODUTO   THRU P120-FIM.                      
002010                                                                          
002020* ABRE I-O CATEGORIA.                                                     
002030     OPEN I-O CATEGORIA.                                                  
002040* TESTA SE WS-FS-CATEGORIA-NAO-EXISTE.                                    
002050     IF WS-FS-CATEGORIA-NAO-EXISTE                                        
002060* ABRE OUTPUT CATEGORIA.                                                  
002070         OPEN OUTPUT CATEGORIA                                            
002080     END-IF.                                                              
002090* EXECUTA A ETAPA IF DESTA ROTINA.                                        
002100* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002110* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002120* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002130* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002140* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
002150* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
002160                                                                          
002170* ABRE I-O PRODUTO.                                                       
002180     OPEN I-O PRODUTO.                                                    
002190* TESTA SE WS-FS-PRODUTO-NAO-EXISTE.                                      
002200     IF WS-FS-PRODUTO-NAO-EXISTE                                          
002210* ABRE OUTPUT PRODUTO.                                                    
002220         OPEN OUTPUT PRODUTO                                              
002230     END-IF.                                                              
002240* EXECUTA A ETAPA IF DESTA ROTINA.                                        
002250* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002260* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002270* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
002280* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
002290* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
002300*                                                                         
002310 P100-FIM.                                                                
002320*-----------------------------------------------------------------        
002330 P110-MONTA-TAB-CATEGORIA.                                                
002340* MONTA TAB CATEGORIA A PARTIR DOS DADOS DISPONIVEIS NESTE PONTO          
002350* O RESULTADO E USADO PELAS ROTINAS SEGUINTES DO PASSO.                   
002360* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002370* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002380*    VALORES-PADRAO DO AMBIENTE (RCM-118): ELECTRONICA, ALIMENTOS,        
002390*    ROPA, HOGAR E DEPORTES, TODAS ATIVAS.                                
002400*                                                                         
002410     MOVE 1                      TO WS-CAT-PADRAO-ID   (1).               
002420* ATUALIZA WS-CAT-PADRAO-NOME (1) COM "ELECTRONICA".                      
002430     MOVE "ELECTRONICA"          TO WS-CAT-PADRAO-NOME (1).               
002440* ATUALIZA WS-CAT-PADRAO-ID   (2) COM 2.                                  
002450     MOVE 2                      TO WS-CAT-PADRAO-ID   (2).               
002460* ATUALIZA WS-CAT-PADRAO-NOME (2) COM "ALIMENTOS".                        
002470     MOVE "ALIMENTOS"            TO WS-CAT-PADRAO-NOME (2).               
002480* ATUALIZA WS-CAT-PADRAO-ID   (3) COM 3.                                  
002490     MOVE 3                      TO WS-CAT-PADRAO-ID   (3).               
002500* ATUALIZA WS-CAT-PADRAO-NOME (3) COM "ROPA".                             
002510     MOVE "ROPA"                 TO WS-CAT-PADRAO-NOME (3).               
002520* ATUALIZA WS-CAT-PADRAO-ID   (4) COM 4.                                  
002530     MOVE 4                      TO WS-CAT-PADRAO-ID   (4).               
002540* ATUALIZA WS-CAT-PADRAO-NOME (4) COM "HOGAR".                            
002550     MOVE "HOGAR"                TO WS-CAT-PADRAO-NOME (4).               
002560* ATUALIZA WS-CAT-PADRAO-ID   (5) COM 5.                                  
002570     MOVE 5                      TO WS-CAT-PADRAO-ID   (5).               
002580* ATUALIZA WS-CAT-PADRAO-NOME (5) COM "DEPORTES".                         
002590     MOVE "DEPORTES"             TO WS-CAT-PADRAO-NOME (5).               
002600*                                                                         
002610 P110-FIM.                                                                
002620*-----------------------------------------------------------------        
002630 P120-MONTA-TAB-PRODUTO.                                                  
002640* MONTA TAB PRODUTO A PARTIR DOS DADOS DISPONIVEIS NESTE PONTO DA         
002650* O RESULTADO E USADO PELAS ROTINAS SEGUINTES DO PASSO.                   
002660* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
002670* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
002680*    PRODUTOS INICIAIS DO MESTRE (RCM-121): AMBOS NA CATEGORIA            
002690*    ELECTRONICA (CAT-ID 1).                                              
002700*                                                                         
002710     MOVE 1                      TO WS-PROD-PADRAO-ID      (1).           
002720* ATUALIZA WS-PROD-PADRAO-CODIGO  (1) COM "PROD001".                      
002730     MOVE "PROD001"              TO WS-PROD-PADRAO-CODIGO  (1).           
002740* ATUALIZA WS-PROD-PADRAO-NOME    (1) COM "Laptop HP 15".                 
002750     MOVE "Laptop HP 15"         TO WS-PROD-PADRAO-NOME    (1).           
002760* ATUALIZA WS-PROD-PADRAO-CAT-ID  (1) COM 1.                              
002770     MOVE 1                      TO WS-PROD-PADRAO-CAT-ID  (1).           
002780* ATUALIZA WS-PROD-PADRAO-PRECO   (1) COM 2500.00.                        
002790     MOVE 2500.00                TO WS-PROD-PADRAO-PRECO   (1).           
002800* ATUALIZA WS-PROD-PADRAO-ESTOQUE (1) COM 10.                             
002810     MOVE 10                     TO WS-PROD-PADRAO-ESTOQUE (1).           
002820                                                                          
002830* ATUALIZA WS-PROD-PADRAO-ID      (2) COM 2.                              
002840     MOVE 2                      TO WS-PROD-PADRAO-ID      (2).           
002850* ATUALIZA WS-PROD-PADRAO-CODIGO  (2) COM "PROD002".                      
002860     MOVE "PROD002"              TO WS-PROD-PADRAO-CODIGO  (2).           
002870* ATUALIZA WS-PROD-PADRAO-NOME    (2) COM "Mouse Logitech".               
002880     MOVE "Mouse Logitech"       TO WS-PROD-PADRAO-NOME    (2).           
002890* ATUALIZA WS-PROD-PADRAO-CAT-ID  (2) COM 1.                              
002900     MOVE 1                      TO WS-PROD-PADRAO-CAT-ID  (2).           
002910* ATUALIZA WS-PROD-PADRAO-PRECO   (2) COM 350.00.                         
002920     MOVE 350.00                 TO WS-PROD-PADRAO-PRECO   (2).           
002930* ATUALIZA WS-PROD-PADRAO-ESTOQUE (2) COM 50.                             
002940     MOVE 50                     TO WS-PROD-PADRAO-ESTOQUE (2).           
002950*                                                                         
002960 P120-FIM.                                                                
002970*-----------------------------------------------------------------        
002980 P200-CARREGA-CATEGORIAS.                                                 
002990* CARREGA CATEGORIAS PARA A TABELA EM MEMORIA USADA NA VALIDACAO.         
003000* A TABELA FICA DISPONIVEL ATE O FIM DO PASSO.                            
003010* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003020* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003030* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003040* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003050* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003060                                                                          
003070* EXECUTA A ROTINA P210-GRAVA-UMA-CATEGORIA.                              
003080     PERFORM P210-GRAVA-UMA-CATEGORIA                                     
003090         VARYING WS-IDX-CATEGORIA FROM 1 BY 1                             
003100             UNTIL WS-IDX-CATEGORIA > 5.                                  
003110*                                                                         
003120 P200-FIM.                                                                
003130*-----------------------------------------------------------------        
003140 P210-GRAVA-UMA-CATEGORIA.                                                
003150* GRAVA UMA CATEGORIA NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENT         
003160* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
003170* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003180* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003190* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003200* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003210* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003220                                                                          
003230* ATUALIZA CAT-ID COM WS-CAT-PADRAO-ID   (WS-IDX-CATEGORIA).              
003240     MOVE WS-CAT-PADRAO-ID   (WS-IDX-CATEGORIA) TO CAT-ID.                
003250* ATUALIZA CAT-NOME COM WS-CAT-PADRAO-NOME (WS-IDX-CATEGORIA).            
003260     MOVE WS-CAT-PADRAO-NOME (WS-IDX-CATEGORIA) TO CAT-NOME.              
003270* ATUALIZA CAT-DESCRICAO COM SPACES.                                      
003280     MOVE SPACES                                TO CAT-DESCRICAO.         
003290* ATUALIZA CAT-ESTADO COM 1.                                              
003300     MOVE 1                                     TO CAT-ESTADO.            
003310                                                                          
003320* GRAVA O REGISTRO EM REG-CATEGORIA.                                      
003330     WRITE REG-CATEGORIA                                                  
003340* TRATAMENTO DE CHAVE NAO ENCONTRADA.                                     
003350         INVALID KEY                                                      
003360             CONTINUE                                                     
003370     END-WRITE.                                                           
003380* EXECUTA A ETAPA WRITE DESTA ROTINA.                                     
003390* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003400* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003410* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003420* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003430* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003440*                                                                         
003450 P210-FIM.                                                                
003460*-----------------------------------------------------------------        
003470 P300-CARREGA-PRODUTOS.                                                   
003480* CARREGA PRODUTOS PARA A TABELA EM MEMORIA USADA NA VALIDACAO.           
003490* A TABELA FICA DISPONIVEL ATE O FIM DO PASSO.                            
003500* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003510* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003520* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003530* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003540* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003550                                                                          
003560* EXECUTA A ROTINA P310-GRAVA-UM-PRODUTO.                                 
003570     PERFORM P310-GRAVA-UM-PRODUTO                                        
003580         VARYING WS-IDX-PRODUTO FROM 1 BY 1                               
003590             UNTIL WS-IDX-PRODUTO > 2.                                    
003600*                                                                         
003610 P300-FIM.                                                                
003620*-----------------------------------------------------------------        
003630 P310-GRAVA-UM-PRODUTO.                                                   
003640* GRAVA UM PRODUTO NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENTE.          
003650* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
003660* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003670* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003680* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003690* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003700* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003710                                                                          
003720* ATUALIZA PROD-ID COM WS-PROD-PADRAO-ID      (WS-IDX-PRODUTO).           
003730     MOVE WS-PROD-PADRAO-ID      (WS-IDX-PRODUTO) TO PROD-ID.             
003740* ATUALIZA PROD-CODIGO COM WS-PROD-PADRAO-CODIGO  (WS-IDX-PRODUTO         
003750     MOVE WS-PROD-PADRAO-CODIGO  (WS-IDX-PRODUTO) TO PROD-CODIGO.         
003760* ATUALIZA PROD-NOME COM WS-PROD-PADRAO-NOME    (WS-IDX-PRODUTO).         
003770     MOVE WS-PROD-PADRAO-NOME    (WS-IDX-PRODUTO) TO PROD-NOME.           
003780* ATUALIZA O CAMPO INDICADO.                                              
003790     MOVE SPACES                                  TO                      
003800         PROD-DESCRICAO.                                                  
003810* EXECUTA A ETAPA DESCRICAO DESTA ROTINA.                                 
003820* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003830* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003840* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003850* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003860* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003870* ATUALIZA O CAMPO INDICADO.                                              
003880     MOVE WS-PROD-PADRAO-CAT-ID  (WS-IDX-PRODUTO) TO                      
003890         PROD-CATEGORIA-ID.                                               
003900* EXECUTA A ETAPA CATEGORIA ID DESTA ROTINA.                              
003910* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003920* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003930* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003940* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003950* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003960* ATUALIZA PROD-PRECO COM WS-PROD-PADRAO-PRECO   (WS-IDX-PRODUTO)         
003970     MOVE WS-PROD-PADRAO-PRECO   (WS-IDX-PRODUTO) TO PROD-PRECO.          
003980* ATUALIZA PROD-ESTOQUE COM WS-PROD-PADRAO-ESTOQUE (WS-IDX-PRODUT         
003990     MOVE WS-PROD-PADRAO-ESTOQUE (WS-IDX-PRODUTO) TO PROD-ESTOQUE.        
004000* ATUALIZA PROD-ESTADO COM 1.                                             
004010     MOVE 1                                       TO PROD-ESTADO.         
004020* GRAVA O REGISTRO EM REG-PRODUTO.                                        
004030     WRITE REG-PRODUTO                                                    
004040* TRATAMENTO DE CHAVE NAO ENCONTRADA.                                     
004050         INVALID KEY                                                      
004060             CONTINUE                                                     
004070     END-WRITE.                                                           
004080* EXECUTA A ETAPA WRITE DESTA ROTINA.                                     
004090* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004100* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004110* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004120* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004130* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004140*                                                                         
004150 P310-FIM.                                                                
004160*-----------------------------------------------------------------        
004170 P900-FIM.                                                                
004180* EXIBE MENSAGEM NO CONSOLE.                                              
004190     DISPLAY "SCMP0010 - SEMENTE DOS DADOS DE REFERENCIA".                
004200* EXIBE MENSAGEM NO CONSOLE.                                              
004210     DISPLAY "FIM DO PASSO.".                                             
004220* FECHA CATEGORIA.                                                        
004230     CLOSE   CATEGORIA                                                    
004240             PRODUTO.                                                     
004250* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
004260     GOBACK.                                                              
004270*-----------------------------------------------------------------        
004280 END PROGRAM SCMP0010.                                                    
