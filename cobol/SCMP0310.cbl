000100*****************************************************************         
000110* PROGRAM-ID: SCMP0310                                                    
000120* CARGA MASSIVA DE PRODUTOS - FASE DE GRAVACAO (COMMIT).                  
000130* LE O ARQUIVO DE CARGA, VALIDA CADA LINHA NA ORDEM DAS REGRAS (A         
000140* PRIMEIRA REGRA QUE FALHAR REJEITA A LINHA) E GRAVA NO MESTRE DE         
000150* PRODUTOS TODAS AS LINHAS VALIDAS (SEM ALL-OR-NOTHING NO LOTE).          
000160* IMPRIME RELATORIO DE ERROS + RESUMO DE CONTROLE + MENSAGEM.             
000170*****************************************************************         
000180*-----------------------------------------------------------------        
000190* HISTORICO DE ALTERACOES                                                 
000200*-----------------------------------------------------------------        
000210* 2024-03-04 AFR  VERSAO ORIGINAL (CADASTRO DE PRECOS DE PRODUTOS         
000220*                 VIA TELA, UM REGISTRO POR VEZ).                         
000230* 2018-11-05 LCM  ROTINA CONGELADA - SUBSTITUIDA PELA CARGA VIA           
000240*                 PLANILHA (MODULO DESCONTINUADO).                        
000250* 2024-03-28 AFR  REESCRITA COMPLETA: AGORA E A FASE DE GRAVACAO          
000260*                 DA CARGA MASSIVA DE PRODUTOS (CHAMADO RCM-118).         
000270*                 TELA DE CADASTRO RETIRADA - PASSA A SER ARQUIVO.        
000280* 2024-04-09 JPS  ORDEM DE VALIDACAO AJUSTADA PARA "PRIMEIRA QUE          
000290*                 FALHAR REJEITA A LINHA" E INCLUIDO O RESUMO DE          
000300*                 CONTROLE (RCM-121).                                     
000310* 2024-04-22 LCM  INCLUIDA A MENSAGEM FINAL EM PORTUGUES->ESPANHOL        
000320*                 PARA O PESSOAL DA FILIAL (RCM-124).                     
000330* 2024-05-06 LCM  CORRIGIDA TRUNCAGEM DA MENSAGEM DE ERRO NO      RCM129  
000340*                 RELATORIO (WS-LISTA-ERRO ERA X(58), CORTAVA     RCM129  
000350*                 MENSAGENS LONGAS); AGORA E X(200), IGUAL AO     RCM129  
000360*                 CAMPO INTERNO. INCLUIDO LK-COM-AREA NO          RCM129  
000370*                 LINKAGE (FICAVA SEM RECEBER A AREA DO JOB).     RCM129  
000380*-----------------------------------------------------------------        
000390 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID.    SCMP0310.                                                 
000410 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000420 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000430 DATE-WRITTEN.  04/03/2024.                                               
000440 DATE-COMPILED.                                                           
000450 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000460*-----------------------------------------------------------------        
000470 ENVIRONMENT DIVISION.                                                    
000480*-----------------------------------------------------------------        
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT CARGA-PRODUTO ASSIGN TO "CARGAPRD"                            
000520         ORGANIZATION   IS LINE SEQUENTIAL                                
000530         ACCESS         IS SEQUENTIAL                                     
000540         FILE STATUS    IS WS-FS-CARGA.                                   
000550*                                                                         
000560     SELECT SCMO0310 ASSIGN TO "RELCOMIT"                                 
000570         ORGANIZATION   IS LINE SEQUENTIAL                                
000580         ACCESS         IS SEQUENTIAL                                     
000590         FILE STATUS    IS WS-FS-RELAT.                                   
000600*                                                                         
000610     SELECT CATEGORIA ASSIGN TO "CATEGMST"                                
000620         ORGANIZATION   IS INDEXED                                        
000630         ACCESS         IS SEQUENTIAL                                     
000640         RECORD KEY     IS CAT-ID                                         
000650         FILE STATUS    IS WS-FS-CATEGORIA.                               
000660*                                                                         
000670     SELECT PRODUTO ASSIGN TO "PRODMST"                                   
000680         ORGANIZATION   IS INDEXED                                        
000690         ACCESS         IS DYNAMIC                                        
000700         RECORD KEY     IS PROD-CODIGO                                    
000710         FILE STATUS    IS WS-FS-PRODUTO.                                 
000720*-----------------------------------------------------------------        
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750*-----------------------------------------------------------------        
000760 FD  CARGA-PRODUTO.                                                       
000770     COPY "CARGAPROD.CPY".                                                
000780*                                                                         
000790 FD  SCMO0310.                                                            
000800* CAMPO ALFANUMERICO FD-REG-RELATORIO.                                    
000810 01  FD-REG-RELATORIO                PIC X(212).                          
000820*                                                                         
000830 FD  CATEGORIA.                                                           
000840     COPY "CATEGORIA.CPY".                                                
000850*                                                                         
000860 FD  PRODUTO.                                                             
000870     COPY "PRODUTO.CPY".                                                  
000880*-----------------------------------------------------------------        
000890 WORKING-STORAGE SECTION.                                                 
000900*-----------------------------------------------------------------        
000910 01  WS-REGISTRO-CARGA.                                                   
000920* CAMPO ALFANUMERICO WS-CARGA-CODIGO.                                     
000930     05  WS-CARGA-CODIGO             PIC X(50).                           
000940* CAMPO ALFANUMERICO WS-CARGA-NOME.                                       
000950     05  WS-CARGA-NOME               PIC X(200).                          
000960* CAMPO ALFANUMERICO WS-CARGA-DESCRICAO.                                  
000970     05  WS-CARGA-DESCRICAO          PIC X(500).                          
000980* CAMPO ALFANUMERICO WS-CARGA-CATEGORIA.                                  
000990     05  WS-CARGA-CATEGORIA          PIC X(100).                          
001000* CAMPO ALFANUMERICO WS-CARGA-PRECO.                                      
001010     05  WS-CARGA-PRECO              PIC X(14).                           
001020* CAMPO ALFANUMERICO WS-CARGA-ESTOQUE.                                    
001030     05  WS-CARGA-ESTOQUE            PIC X(14).                           
001040     05  FILLER                      PIC X(22).                           
001050*-----------------------------------------------------------------        
001060* VISAO EM LINHA UNICA DO REGISTRO DE CARGA, USADA SO P/ DETECTAR         
001070* LINHA TOTALMENTE EM BRANCO NO FIM DO ARQUIVO.                           
001080 01  WS-REGISTRO-CARGA-LINHA REDEFINES WS-REGISTRO-CARGA                  
001090                              PIC X(900).                                 
001100*-----------------------------------------------------------------        
001110 01  WS-CONTADORES.                                                       
001120* CAMPO NUMERICO WS-TOTAL-FILAS.                                          
001130     05  WS-TOTAL-FILAS              PIC 9(07)   COMP.                    
001140* CAMPO NUMERICO WS-QTD-CREADOS.                                          
001150     05  WS-QTD-CREADOS              PIC 9(07)   COMP.                    
001160* CAMPO NUMERICO WS-QTD-ACTUALIZADOS.                                     
001170     05  WS-QTD-ACTUALIZADOS         PIC 9(07)   COMP.                    
001180* CAMPO NUMERICO WS-QTD-CON-ERRORES.                                      
001190     05  WS-QTD-CON-ERRORES          PIC 9(07)   COMP.                    
001200* CAMPO NUMERICO WS-IDX-VARRE.                                            
001210     05  WS-IDX-VARRE                PIC 9(04)   COMP.                    
001220* CAMPO NUMERICO WS-ULTIMO-PROD-ID.                                       
001230     05  WS-ULTIMO-PROD-ID           PIC 9(09)   COMP.                    
001240     05  FILLER                      PIC X(05).                           
001250*-----------------------------------------------------------------        
001260 01  WS-TAB-CATEGORIA.                                                    
001270* TABELA COM 50 OCORRENCIAS - WS-CAT-OCORRENCIA.                          
001280     05  WS-CAT-OCORRENCIA   OCCURS 50 TIMES                              
001290                              INDEXED BY WS-CAT-IDX.                      
001300         10  WS-CAT-NOME-TAB         PIC X(100).                          
001310         10  WS-CAT-ID-TAB           PIC 9(09).                           
001320* CAMPO NUMERICO WS-QTD-CATEGORIAS.                                       
001330 01  WS-QTD-CATEGORIAS               PIC 9(04)   COMP.                    
001340*-----------------------------------------------------------------        
001350 01  WS-TAB-COD-MESTRE.                                                   
001360* TABELA COM 9999 OCORRENCIAS - WS-COD-MESTRE-OCORR.                      
001370     05  WS-COD-MESTRE-OCORR OCCURS 9999 TIMES                            
001380                              INDEXED BY WS-COD-MESTRE-IDX                
001390                              PIC X(50).                                  
001400* CAMPO NUMERICO WS-QTD-COD-MESTRE.                                       
001410 01  WS-QTD-COD-MESTRE               PIC 9(04)   COMP.                    
001420*-----------------------------------------------------------------        
001430* VISAO EM BLOCO UNICO DA TABELA DE CODIGOS DO MESTRE, USADA SO           
001440* PARA LIMPAR (ZERAR) A TABELA DE UMA SO VEZ NA INICIALIZACAO.            
001450 01  WS-TAB-COD-MESTRE-FLAT REDEFINES WS-TAB-COD-MESTRE                   
001460                             PIC X(499950).                               
001470*-----------------------------------------------------------------        
001480 01  WS-TAB-COD-VISTO.                                                    
001490* TABELA COM 9999 OCORRENCIAS - WS-COD-VISTO-OCORR.                       
001500     05  WS-COD-VISTO-OCORR  OCCURS 9999 TIMES                            
001510                              INDEXED BY WS-COD-VISTO-IDX                 
001520                              PIC X(50).                                  
001530* CAMPO NUMERICO WS-QTD-COD-VISTO.                                        
001540 01  WS-QTD-COD-VISTO                PIC 9(04)   COMP.                    
001550*-----------------------------------------------------------------        
001560 01  WS-TAB-COD-VISTO-FLAT REDEFINES WS-TAB-COD-VISTO                     
001570                            PIC X(499950).                                
001580*-----------------------------------------------------------------        
001590* LINHAS VALIDAS DA CARGA (PENDENTES DE GRAVACAO EM LOTE AO FINAL         
001600* DA LEITURA DO ARQUIVO, CONFORME A REGRA DE NEGOCIO: TODA LINHA          
001610* VALIDA E GRAVADA, MESMO QUE OUTRAS LINHAS TENHAM DADO ERRO).            
001620 01  WS-TAB-CARGA-OK.                                                     
001630* TABELA COM 9999 OCORRENCIAS - WS-CARGA-OK-OCORR.                        
001640     05  WS-CARGA-OK-OCORR   OCCURS 9999 TIMES                            
001650                              INDEXED BY WS-CARGA-OK-IDX.                 
001660         10  WS-OK-CODIGO            PIC X(50).                           
001670         10  WS-OK-NOME              PIC X(200).                          
001680         10  WS-OK-DESCRICAO         PIC X(500).                          
001690         10  WS-OK-CATEGORIA-ID      PIC 9(09).                           
001700         10  WS-OK-PRECO             PIC S9(7)V99.                        
001710         10  WS-OK-ESTOQUE           PIC S9(9).                           
001720* CAMPO NUMERICO WS-QTD-CARGA-OK.                                         
001730 01  WS-QTD-CARGA-OK                 PIC 9(04)   COMP.                    
001740*-----------------------------------------------------------------        
001750 01  WS-CAMPOS-NORMALIZADOS.                                              
001760* CAMPO ALFANUMERICO WS-CODIGO-NORM.                                      
001770     05  WS-CODIGO-NORM              PIC X(50).                           
001780* CAMPO ALFANUMERICO WS-CATEGORIA-NORM.                                   
001790     05  WS-CATEGORIA-NORM           PIC X(100).                          
001800* CAMPO NUMERICO WS-CATEGORIA-ID-ACHADA.                                  
001810     05  WS-CATEGORIA-ID-ACHADA      PIC 9(09).                           
001820* CAMPO NUMERICO WS-PRECO-VALOR.                                          
001830     05  WS-PRECO-VALOR              PIC S9(7)V99.                        
001840* VISAO ALTERNATIVA (REDEFINES) DE WS-PRECO-VALOR.                        
001850     05  WS-PRECO-VALOR-REDEF REDEFINES WS-PRECO-VALOR.                   
001860         10  WS-PRECO-PARTE-INT      PIC S9(07).                          
001870         10  WS-PRECO-PARTE-DEC      PIC 9(02).                           
001880* CAMPO NUMERICO WS-ESTOQUE-VALOR.                                        
001890     05  WS-ESTOQUE-VALOR            PIC S9(9).                           
001900     05  FILLER                      PIC X(10).                           
001910*-----------------------------------------------------------------        
001920 01  WS-FLAGS.                                                            
001930* CAMPO ALFANUMERICO WS-FLAG-FIM-ARQUIVO.                                 
001940     05  WS-FLAG-FIM-ARQUIVO         PIC X(01).                           
001950         88  FIM-DO-ARQUIVO                  VALUE "S".                   
001960* CAMPO ALFANUMERICO WS-FLAG-ACHOU.                                       
001970     05  WS-FLAG-ACHOU               PIC X(01).                           
001980         88  ACHOU-NA-TABELA                 VALUE "S".                   
001990* CAMPO ALFANUMERICO WS-FLAG-LINHA-REJEITADA.                             
002000     05  WS-FLAG-LINHA-REJEITADA     PIC X(01).                           
002010         88  LINHA-REJEITADA                 VALUE "S".                   
002020     05  FILLER                      PIC X(05).                           
002030*-----------------------------------------------------------------        
002040 01  WS-MENSAGENS.                                                        
002050* CAMPO ALFANUMERICO WS-MSG-ERRO.                                         
002060     05  WS-MSG-ERRO                 PIC X(200).                          
002070* CAMPO ALFANUMERICO WS-MSG-RESULTADO.                                    
002080     05  WS-MSG-RESULTADO            PIC X(200).                          
002090     05  WS-QTD-CREADOS-ED           PIC ZZZ9.                            
002100     05  WS-QTD-ERRORES-ED           PIC ZZZ9.                            
002110     05  FILLER                      PIC X(05).                           
002120*-----------------------------------------------------------------        
002130 01  WS-LKS-AREA-NORM.                                                    
002140* CAMPO NUMERICO WS-LKS-FUNCAO-901.                                       
002150     05  WS-LKS-FUNCAO-901           PIC 9(01).                           
002160* CAMPO ALFANUMERICO WS-LKS-CAMPO-901.                                    
002170     05  WS-LKS-CAMPO-901            PIC X(500).                          
002180*-----------------------------------------------------------------        
002190 01  WS-LKS-AREA-NUM.                                                     
002200* CAMPO NUMERICO WS-LKS-FUNCAO-902.                                       
002210     05  WS-LKS-FUNCAO-902           PIC 9(01).                           
002220* CAMPO ALFANUMERICO WS-LKS-CAMPO-902.                                    
002230     05  WS-LKS-CAMPO-902            PIC X(14).                           
002240* CAMPO NUMERICO WS-LKS-VALOR-PRECO-902.                                  
002250     05  WS-LKS-VALOR-PRECO-902      PIC S9(7)V99.                        
002260* CAMPO NUMERICO WS-LKS-VALOR-ESTOQUE-902.                                
002270     05  WS-LKS-VALOR-ESTOQUE-902    PIC S9(9).                           
002280* CAMPO NUMERICO WS-LKS-RETORNO-902.                                      
002290     05  WS-LKS-RETORNO-902          PIC 9(01).                           
002300     05  FILLER                      PIC X(05).                           
002310*-----------------------------------------------------------------        
002320 01  WS-REPORT-COMIT.                                                     
002330* GRUPO DE CAMPOS WS-LST-CAB-LINHA.                                       
002340     03  WS-LST-CAB-LINHA.                                                
002350         05  FILLER   PIC X(212)  VALUE ALL "=".                          
002360*                                                                         
002370     03  WS-LST-CAB-1.                                                    
002380         05  FILLER   PIC X(02)   VALUE SPACES.                           
002390         05  FILLER   PIC X(210)  VALUE                                   
002400             "SCMO0310 - RELATORIO DE GRAVACAO DA CARGA".                 
002410*                                                                         
002420     03  WS-LST-CAB-2.                                                    
002430         05  FILLER   PIC X(02)   VALUE SPACES.                           
002440         05  FILLER   PIC X(07)   VALUE "LINHA".                          
002450         05  FILLER   PIC X(03)   VALUE SPACES.                           
002460         05  FILLER   PIC X(200)  VALUE "MENSAGEM DE ERRO".               
002470*                                                                         
002480     03  WS-LST-CAB-3.                                                    
002490         05  FILLER   PIC X(212)  VALUE ALL "-".                          
002500*                                                                         
002510     03  WS-LST-DET-ERRO.                                                 
002520         05  FILLER              PIC X(02)   VALUE SPACES.                
002530         05  WS-LISTA-LINHA       PIC ZZZZZZ9.                            
002540         05  FILLER              PIC X(03)   VALUE SPACES.                
002550* CAMPO ALFANUMERICO WS-LISTA-ERRO.                                       
002560         05  WS-LISTA-ERRO        PIC X(200)  VALUE SPACES.               
002570*                                                                         
002580     03  WS-LST-FINAL-0.                                                  
002590         05  FILLER               PIC X(02)   VALUE SPACES.               
002600         05  FILLER               PIC X(60)   VALUE                       
002610             "NENHUMA LINHA DE DADOS NO ARQUIVO DE CARGA.".               
002620*                                                                         
002630     03  WS-LST-FINAL-TOTAL.                                              
002640         05  FILLER               PIC X(02)   VALUE SPACES.               
002650         05  FILLER               PIC X(20)   VALUE                       
002660             "TOTAL DE LINHAS: ".                                         
002670         05  WS-LISTA-TOTAL-FILAS  PIC ZZZZZZ9.                           
002680*                                                                         
002690     03  WS-LST-FINAL-CREADOS.                                            
002700         05  FILLER               PIC X(02)   VALUE SPACES.               
002710         05  FILLER               PIC X(20)   VALUE                       
002720             "CRIADOS: ".                                                 
002730         05  WS-LISTA-CREADOS      PIC ZZZZZZ9.                           
002740*                                                                         
002750     03  WS-LST-FINAL-ATUALIZ.                                            
002760         05  FILLER               PIC X(02)   VALUE SPACES.               
002770         05  FILLER               PIC X(20)   VALUE                       
002780             "ATUALIZADOS: ".                                             
002790         05  WS-LISTA-ATUALIZ      PIC ZZZZZZ9.                           
002800*                                                                         
002810     03  WS-LST-FINAL-ERRADAS.                                            
002820         05  FILLER               PIC X(02)   VALUE SPACES.               
002830         05  FILLER               PIC X(20)   VALUE                       
002840             "COM ERRO: ".                                                
002850         05  WS-LISTA-ERRADAS      PIC ZZZZZZ9.                           
002860*                                                                         
002870     03  WS-LST-FINAL-MENSAGEM.                                           
002880         05  FILLER               PIC X(02)   VALUE SPACES.               
002890* CAMPO ALFANUMERICO WS-LISTA-MENSAGEM.                                   
002900         05  WS-LISTA-MENSAGEM     PIC X(120)  VALUE SPACES.              
002910*-----------------------------------------------------------------        
002920 77  WS-FS-CARGA                     PIC X(02).                           
002930     88  WS-FS-CARGA-OK                      VALUE "00".                  
002940* CAMPO ALFANUMERICO WS-FS-RELAT.                                         
002950 77  WS-FS-RELAT                     PIC X(02).                           
002960     88  WS-FS-RELAT-OK                      VALUE "00".                  
002970* CAMPO ALFANUMERICO WS-FS-CATEGORIA.                                     
002980 77  WS-FS-CATEGORIA                 PIC X(02).                           
002990     88  WS-FS-CATEGORIA-OK                  VALUE "00".                  
003000* CAMPO ALFANUMERICO WS-FS-PRODUTO.                                       
003010 77  WS-FS-PRODUTO                   PIC X(02).                           
003020     88  WS-FS-PRODUTO-OK                    VALUE "00".                  
003030*-----------------------------------------------------------------        
003040* LKS-FUNCAO DO SCMP0901: 1 - SAFE-UPPER   2 - NORMALIZA-TEXTO            
003050* LKS-FUNCAO DO SCMP0902: 1 - VALIDA PRECO 2 - VALIDA ESTOQUE             
003060*-----------------------------------------------------------------        
003070 LINKAGE SECTION.                                                         
003080*-----------------------------------------------------------------        
003090 01  LK-COM-AREA.                                                         
003100* CAMPO ALFANUMERICO LK-MENSAGEM.                                         
003110     05  LK-MENSAGEM                 PIC X(20).                           
003120     05  FILLER                      PIC X(10).                           
003130 PROCEDURE DIVISION USING LK-COM-AREA.                                    
003140*-----------------------------------------------------------------        
003150 MAIN-PROCEDURE.                                                          
003160* ORQUESTRA AS ETAPAS DESTE PROGRAMA, NA ORDEM FIXA DO PASSO.             
003170* CADA ETAPA E UM PERFORM THRU SEPARADO, NUNCA AMBOS DE UMA VEZ.          
003180* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003190* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003200* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003210* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003220* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003230* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
003240                                                                          
003250* EXECUTA A ROTINA P100-INICIALIZA.                                       
003260     PERFORM P100-INICIALIZA THRU P100-FIM.                               
003270                                                                          
003280* EXECUTA A ROTINA P120-PRECARREGA-CATEGORIA.                             
003290     PERFORM P120-PRECARREGA-CATEGORIA THRU P120-FIM.                     
003300                                                                          
003310* EXECUTA A ROTINA P130-PRECARREGA-PRODUTO.                               
003320     PERFORM P130-PRECARREGA-PRODUTO THRU P130-FIM.                       
003330                                                                          
003340* EXECUTA A ROTINA P510-INICIALIZA-RELATORIO.                             
003350     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.                     
003360                                                                          
003370* EXECUTA A ROTINA P400-PROCESSA-CARGA.                                   
003380     PERFORM P400-PROCESSA-CARGA THRU P400-FIM                            
003390         UNTIL FIM-DO-ARQUIVO.                                            
003400                                                                          
003410* EXECUTA A ROTINA P420-GRAVA-LOTE.                                       
003420     PERFORM P420-GRAVA-LOTE THRU P420-FIM.                               
003430                                                                          
003440* EXECUTA A ROTINA P520-FINALIZA-RELATORIO.                               
003450     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.                       
003460                                                                          
003470* EXECUTA A ROTINA P900-FIM.                                              
003480     PERFORM P900-FIM.                                                    
003490*-----------------------------------------------------------------        
003500 P100-INICIALIZA.                                                         
003510* ZERA OS CONTADORES E ACUMULADORES USADOS NO PASSO.                      
003520* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
003530* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
003540* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
003550* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
003560* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
003570* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
003580* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
003590                                                                          
003600* ATUALIZA WS-TOTAL-FILAS COM ZERO.                                       
003610     MOVE ZERO                   TO WS-TOTAL-FILAS.                       
003620* ATUALIZA WS-QTD-CREADOS COM ZERO.                                       
003630     MOVE ZERO                   TO WS-QTD-CREADOS.                       
003640* ATUALIZA WS-QTD-ACTUALIZADOS COM ZERO.                                  
003650     MOVE ZERO                   TO WS-QTD-ACTUALIZADOS.                  
003660* ATUALIZA WS-QTD-CON-ERRORES COM ZERO.                                   
003670     MOVE ZERO                   TO WS-QTD-CON-ERRORES.                   
003680* ATUALIZA WS-QTD-CATEGORIAS COM ZERO.                                    
003690     MOVE ZERO                   TO WS-QTD-CATEGORIAS.                    
003700* ATUALIZA WS-QTD-COD-MESTRE COM ZERO.                                    
003710     MOVE ZERO                   TO WS-QTD-COD-MESTRE.                    
003720* ATUALIZA WS-QTD-COD-VISTO COM ZERO.                                     
003730     MOVE ZERO                   TO WS-QTD-COD-VISTO.                     
003740* ATUALIZA WS-QTD-CARGA-OK COM ZERO.                                      
003750     MOVE ZERO                   TO WS-QTD-CARGA-OK.                      
003760* ATUALIZA WS-ULTIMO-PROD-ID COM ZERO.                                    
003770     MOVE ZERO                   TO WS-ULTIMO-PROD-ID.                    
003780* AJUSTA FIM-DO-ARQUIVO          TO FALSE.                                
003790     SET FIM-DO-ARQUIVO          TO FALSE.                                
003800* ATUALIZA WS-TAB-COD-MESTRE-FLAT COM SPACES.                             
003810     MOVE SPACES                 TO WS-TAB-COD-MESTRE-FLAT.               
003820* ATUALIZA WS-TAB-COD-VISTO-FLAT COM SPACES.                              
003830     MOVE SPACES                 TO WS-TAB-COD-VISTO-FLAT.                
003840                                                                          
003850* ABRE INPUT  CARGA-PRODUTO.                                              
003860     OPEN INPUT  CARGA-PRODUTO.                                           
003870* ABRE OUTPUT SCMO0310.                                                   
003880     OPEN OUTPUT SCMO0310.                                                
003890* ABRE INPUT  CATEGORIA.                                                  
003900     OPEN INPUT  CATEGORIA.                                               
003910* ABRE I-O    PRODUTO.                                                    
003920     OPEN I-O    PRODUTO.                                                 
003930                                                                          
003940* EXECUTA A ROTINA P110-LE-CABECALHO.                                     
003950     PERFORM P110-LE-CABECALHO THRU P110-FIM.                             
003960*                                                                         
003970 P100-FIM.                                                                
003980*-----------------------------------------------------------------        
003990 P110-LE-CABECALHO.                                                       
004000* LE CABECALHO DO ARQUIVO CORRESPONDENTE.                                 
004010* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
004020* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004030* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004040* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004050*    A 1A. LINHA DO ARQUIVO DE CARGA E O CABECALHO DAS COLUNAS E          
004060*    E DESCARTADA - A NUMERACAO DAS LINHAS DE DADOS COMECA EM 2.          
004070*                                                                         
004080     READ CARGA-PRODUTO INTO WS-REGISTRO-CARGA                            
004090* TRATAMENTO DE FIM DE ARQUIVO.                                           
004100         AT END                                                           
004110* AJUSTA FIM-DO-ARQUIVO   TO TRUE.                                        
004120             SET FIM-DO-ARQUIVO   TO TRUE                                 
004130     END-READ.                                                            
004140* EXECUTA A ETAPA READ DESTA ROTINA.                                      
004150* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004160* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004170* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004180* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004190* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004200* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004210* CONSULTAR O HISTORICO DE ALTERACOES NO TOPO DO PROGRAMA.                
004220                                                                          
004230* ATUALIZA WS-TOTAL-FILAS COM 1.                                          
004240     MOVE 1                       TO WS-TOTAL-FILAS.                      
004250*                                                                         
004260 P110-FIM.                                                                
004270*-----------------------------------------------------------------        
004280 P120-PRECARREGA-CATEGORIA.                                               
004290* PRE-CARREGA CATEGORIA EM MEMORIA ANTES DO LACO PRINCIPAL DE LEI         
004300* EVITA RE-LER O ARQUIVO MESTRE A CADA LINHA DA CARGA.                    
004310* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004320* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004330* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004340* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004350*    SOMENTE AS CATEGORIAS ATIVAS PARTICIPAM DA VALIDACAO.                
004360*                                                                         
004370     PERFORM P121-LE-CATEGORIA THRU P121-FIM                              
004380         UNTIL WS-FS-CATEGORIA = "10".                                    
004390*                                                                         
004400 P120-FIM.                                                                
004410*-----------------------------------------------------------------        
004420 P121-LE-CATEGORIA.                                                       
004430* LE CATEGORIA DO ARQUIVO CORRESPONDENTE.                                 
004440* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
004450* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004460* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004470* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004480* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004490* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004500* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004510                                                                          
004520* LE O PROXIMO REGISTRO DE CATEGORIA.                                     
004530     READ CATEGORIA                                                       
004540* TRATAMENTO DE FIM DE ARQUIVO.                                           
004550         AT END                                                           
004560* ATUALIZA WS-FS-CATEGORIA COM "10".                                      
004570             MOVE "10"            TO WS-FS-CATEGORIA                      
004580* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
004590         NOT AT END                                                       
004600* TESTA SE CAT-ATIVA.                                                     
004610             IF CAT-ATIVA                                                 
004620* INCREMENTA WS-QTD-CATEGORIAS.                                           
004630                 ADD 1             TO WS-QTD-CATEGORIAS                   
004640* AJUSTA WS-CAT-IDX    TO WS-QTD-CATEGORIAS.                              
004650                 SET WS-CAT-IDX    TO WS-QTD-CATEGORIAS                   
004660* ATUALIZA WS-CAT-NOME-TAB (WS-CAT-IDX) COM CAT-NOME.                     
004670                 MOVE CAT-NOME     TO WS-CAT-NOME-TAB (WS-CAT-IDX)        
004680* ATUALIZA WS-CAT-ID-TAB   (WS-CAT-IDX) COM CAT-ID.                       
004690                 MOVE CAT-ID       TO WS-CAT-ID-TAB   (WS-CAT-IDX)        
004700             END-IF                                                       
004710     END-READ.                                                            
004720* EXECUTA A ETAPA READ DESTA ROTINA.                                      
004730* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004740* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004750* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004760* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
004770* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
004780* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
004790*                                                                         
004800 P121-FIM.                                                                
004810*-----------------------------------------------------------------        
004820 P130-PRECARREGA-PRODUTO.                                                 
004830* PRE-CARREGA PRODUTO EM MEMORIA ANTES DO LACO PRINCIPAL DE LEITU         
004840* EVITA RE-LER O ARQUIVO MESTRE A CADA LINHA DA CARGA.                    
004850* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
004860* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
004870* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
004880*    CODIGOS DE PRODUTOS ATIVOS JA CADASTRADOS NO MESTRE, E O             
004890*    MAIOR PROD-ID JA USADO (P/ CONTINUAR A NUMERACAO SEQUENCIAL).        
004900*                                                                         
004910     PERFORM P131-LE-PRODUTO THRU P131-FIM                                
004920         UNTIL WS-FS-PRODUTO = "10".                                      
004930*                                                                         
004940 P130-FIM.                                                                
004950*-----------------------------------------------------------------        
004960 P131-LE-PRODUTO.                                                         
004970* LE PRODUTO DO ARQUIVO CORRESPONDENTE.                                   
004980* O FIM DE ARQUIVO E TRATADO PELA CLAUSULA AT END.                        
004990* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005000* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005010* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005020* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
005030* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
005040* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005050                                                                          
005060* LE O PROXIMO REGISTRO DE PRODUTO.                                       
005070     READ PRODUTO NEXT RECORD                                             
005080* TRATAMENTO DE FIM DE ARQUIVO.                                           
005090         AT END                                                           
005100* ATUALIZA WS-FS-PRODUTO COM "10".                                        
005110             MOVE "10"            TO WS-FS-PRODUTO                        
005120* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
005130         NOT AT END                                                       
005140* TESTA SE PROD-ID > WS-ULTIMO-PROD-ID.                                   
005150             IF PROD-ID > WS-ULTIMO-PROD-ID                               
005160* ATUALIZA WS-ULTIMO-PROD-ID COM PROD-ID.                                 
005170                 MOVE PROD-ID      TO WS-ULTIMO-PROD-ID                   
005180             END-IF                                                       
005190* TESTA SE PROD-ATIVO.                                                    
005200             IF PROD-ATIVO                                                
005210* INCREMENTA WS-QTD-COD-MESTRE.                                           
005220                 ADD 1             TO WS-QTD-COD-MESTRE                   
005230* AJUSTA WS-COD-MESTRE-IDX TO WS-QTD-COD-MESTRE.                          
005240                 SET WS-COD-MESTRE-IDX TO WS-QTD-COD-MESTRE               
005250* ATUALIZA O CAMPO INDICADO.                                              
005260                 MOVE PROD-CODIGO TO                                      
005270                     WS-COD-MESTRE-OCORR (WS-COD-MESTRE-IDX)              
005280             END-IF                                                       
005290     END-READ.                                                            
005300* EXECUTA A ETAPA READ DESTA ROTINA.                                      
005310* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005320* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005330* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005340* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
005350* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
005360* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005370*                                                                         
005380 P131-FIM.                                                                
005390*-----------------------------------------------------------------        
005400 P400-PROCESSA-CARGA.                                                     
005410* PROCESSA CARGA, UMA LINHA POR VEZ, ATE O FIM DO ARQUIVO DE CARG         
005420* CADA LINHA PASSA POR TODAS AS REGRAS ANTES DA PROXIMA LEITURA.          
005430* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
005440* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
005450* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
005460* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
005470* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
005480* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
005490                                                                          
005500* LE O PROXIMO REGISTRO DE CARGA-PRODUTO.                                 
005510     READ CARGA-PRODUTO INTO WS-REGISTRO-CARGA                            
005520* TRATAMENTO DE FIM DE ARQUIVO.                                           
005530         AT END                                                           
005540* AJUSTA FIM-DO-ARQUIVO      TO TRUE.                                     
005550             SET FIM-DO-ARQUIVO      TO TRUE                              
005560* TRATAMENTO QUANDO HA REGISTRO LIDO.                                     
005570         NOT AT END                                                       
005580* TESTA SE WS-REGISTRO-CARGA-LINHA = SPACES.                              
005590             IF WS-REGISTRO-CARGA-LINHA = SPACES                          
005600                 CONTINUE                                                 
005610* CASO CONTRARIO.                                                         
005620             ELSE                                                         
005630* INCREMENTA TAL-FILAS.                                                   
005640                 ADD 1                TO WS-TOTAL-FILAS                   
005650* ATUALIZA WS-MSG-ERRO COM SPACES.                                        
005660                 MOVE SPACES          TO WS-MSG-ERRO                      
005670* AJUSTA LINHA-REJEITADA  TO FALSE.                                       
005680                 SET LINHA-REJEITADA  TO FALSE                            
005690*                                                                         
005700                 PERFORM P405-VALIDA-CODIGO    THRU P405-FIM              
005710* TESTA SE NOT LINHA-REJEITADA.                                           
005720                 IF NOT LINHA-REJEITADA                                   
005730* EXECUTA A ROTINA P406-VALIDA-NOME.                                      
005740                     PERFORM P406-VALIDA-NOME  THRU P406-FIM              
005750                 END-IF                                                   
005760* TESTA SE NOT LINHA-REJEITADA.                                           
005770                 IF NOT LINHA-REJEITADA                                   
005780* EXECUTA A ROTINA P407-VALIDA-CATEGORIA.                                 
005790                     PERFORM P407-VALIDA-CATEGORIA THRU P407-FIM          
005800                 END-IF                                                   
005810* TESTA SE NOT LINHA-REJEITADA.                                           
005820                 IF NOT LINHA-REJEITADA                                   
005830* EXECUTA A ROTINA P408-VALIDA-PRECO.                                     
005840                     PERFORM P408-VALIDA-PRECO THRU P408-FIM              
005850                 END-IF                                                   
005860* TESTA SE NOT LINHA-REJEITADA.                                           
005870                 IF NOT LINHA-REJEITADA                                   
005880* EXECUTA A ROTINA P409-VALIDA-ESTOQUE.                                   
005890                     PERFORM P409-VALIDA-ESTOQUE THRU P409-FIM            
005900                 END-IF                                                   
005910*                                                                         
005920                 IF LINHA-REJEITADA                                       
005930* EXECUTA A ROTINA P505-GRAVA-RPT-ERRO.                                   
005940                     PERFORM P505-GRAVA-RPT-ERRO THRU P505-FIM            
005950* CASO CONTRARIO.                                                         
005960                 ELSE                                                     
005970* EXECUTA A ROTINA P415-EMPILHA-OK.                                       
005980                     PERFORM P415-EMPILHA-OK     THRU P415-FIM            
005990                 END-IF                                                   
006000             END-IF                                                       
006010     END-READ.                                                            
006020* EXECUTA A ETAPA READ DESTA ROTINA.                                      
006030* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006040* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006050* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006060* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006070* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006080* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006090*                                                                         
006100 P400-FIM.                                                                
006110*-----------------------------------------------------------------        
006120 P405-VALIDA-CODIGO.                                                      
006130* VALIDA CODIGO NA LINHA ATUAL DO ARQUIVO DE CARGA.                       
006140* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
006150* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006160* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006170*    REGRAS 1, 2 E 3 DO NEGOCIO (NESTA ORDEM, A 1A. QUE FALHAR            
006180*    REJEITA A LINHA): CODIGO REQUERIDO, UNICO NO MESTRE E UNICO          
006190*    DENTRO DO PROPRIO ARQUIVO DE CARGA.                                  
006200*                                                                         
006210     MOVE 1                       TO WS-LKS-FUNCAO-901.                   
006220* ATUALIZA WS-LKS-CAMPO-901 COM SPACES.                                   
006230     MOVE SPACES                  TO WS-LKS-CAMPO-901.                    
006240* ATUALIZA WS-LKS-CAMPO-901 COM WS-CARGA-CODIGO.                          
006250     MOVE WS-CARGA-CODIGO         TO WS-LKS-CAMPO-901.                    
006260* CHAMA O SUBPROGRAMA SCMP0901.                                           
006270     CALL "SCMP0901"              USING WS-LKS-AREA-NORM.                 
006280* ATUALIZA WS-CODIGO-NORM COM WS-LKS-CAMPO-901(1:50).                     
006290     MOVE WS-LKS-CAMPO-901(1:50)  TO WS-CODIGO-NORM.                      
006300                                                                          
006310* TESTA SE WS-CODIGO-NORM = SPACES.                                       
006320     IF WS-CODIGO-NORM = SPACES                                           
006330* ATUALIZA WS-MSG-ERRO COM "CÓDIGO es requerido.".                        
006340         MOVE "CÓDIGO es requerido."  TO WS-MSG-ERRO                      
006350* AJUSTA LINHA-REJEITADA          TO TRUE.                                
006360         SET LINHA-REJEITADA          TO TRUE                             
006370* CASO CONTRARIO.                                                         
006380     ELSE                                                                 
006390* EXECUTA A ROTINA P405A-VERIFICA-MESTRE.                                 
006400         PERFORM P405A-VERIFICA-MESTRE THRU P405A-FIM                     
006410* TESTA SE NOT LINHA-REJEITADA.                                           
006420         IF NOT LINHA-REJEITADA                                           
006430* EXECUTA A ROTINA P405B-VERIFICA-VISTO.                                  
006440             PERFORM P405B-VERIFICA-VISTO THRU P405B-FIM                  
006450         END-IF                                                           
006460* INCREMENTA .                                                            
006470         ADD 1                        TO WS-QTD-COD-VISTO                 
006480* AJUSTA WS-COD-VISTO-IDX          TO WS-QTD-COD-VISTO.                   
006490         SET WS-COD-VISTO-IDX          TO WS-QTD-COD-VISTO                
006500* ATUALIZA O CAMPO INDICADO.                                              
006510         MOVE WS-CODIGO-NORM           TO                                 
006520             WS-COD-VISTO-OCORR (WS-COD-VISTO-IDX)                        
006530     END-IF.                                                              
006540* EXECUTA A ETAPA IF DESTA ROTINA.                                        
006550* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006560* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006570* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006580* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006590* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006600* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006610*                                                                         
006620 P405-FIM.                                                                
006630*-----------------------------------------------------------------        
006640 P405A-VERIFICA-MESTRE.                                                   
006650* VERIFICA MESTRE E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.         
006660* NAO GRAVA NEM IMPRIME NADA, SO AVALIA A CONDICAO.                       
006670* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006680* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006690* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006700* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
006710* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
006720* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
006730                                                                          
006740* AJUSTA ACHOU-NA-TABELA          TO FALSE.                               
006750     SET ACHOU-NA-TABELA          TO FALSE.                               
006760                                                                          
006770* EXECUTA A ROTINA P405C-TESTA-MESTRE.                                    
006780     PERFORM P405C-TESTA-MESTRE                                           
006790         VARYING WS-IDX-VARRE FROM 1 BY 1                                 
006800             UNTIL WS-IDX-VARRE > WS-QTD-COD-MESTRE                       
006810                OR ACHOU-NA-TABELA.                                       
006820                                                                          
006830* TESTA SE ACHOU-NA-TABELA.                                               
006840     IF ACHOU-NA-TABELA                                                   
006850* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
006860         STRING "CÓDIGO '"              DELIMITED BY SIZE                 
006870                WS-CODIGO-NORM          DELIMITED BY SPACE                
006880                "' ya existe en la base"                                  
006890                                        DELIMITED BY SIZE                 
006900                " de datos."            DELIMITED BY SIZE                 
006910                INTO WS-MSG-ERRO                                          
006920* AJUSTA LINHA-REJEITADA           TO TRUE.                               
006930         SET LINHA-REJEITADA           TO TRUE                            
006940     END-IF.                                                              
006950* EXECUTA A ETAPA IF DESTA ROTINA.                                        
006960* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
006970* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
006980* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
006990* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007000* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007010* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007020*                                                                         
007030 P405A-FIM.                                                               
007040*-----------------------------------------------------------------        
007050 P405B-VERIFICA-VISTO.                                                    
007060* VERIFICA VISTO E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.          
007070* NAO GRAVA NEM IMPRIME NADA, SO AVALIA A CONDICAO.                       
007080* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007090* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007100* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007110* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007120* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007130* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007140                                                                          
007150* AJUSTA ACHOU-NA-TABELA          TO FALSE.                               
007160     SET ACHOU-NA-TABELA          TO FALSE.                               
007170                                                                          
007180* EXECUTA A ROTINA P405D-TESTA-VISTO.                                     
007190     PERFORM P405D-TESTA-VISTO                                            
007200         VARYING WS-IDX-VARRE FROM 1 BY 1                                 
007210             UNTIL WS-IDX-VARRE > WS-QTD-COD-VISTO                        
007220                OR ACHOU-NA-TABELA.                                       
007230                                                                          
007240* TESTA SE ACHOU-NA-TABELA.                                               
007250     IF ACHOU-NA-TABELA                                                   
007260* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
007270         STRING "CÓDIGO '"              DELIMITED BY SIZE                 
007280                WS-CODIGO-NORM          DELIMITED BY SPACE                
007290                "' está duplicado en el"                                  
007300                                        DELIMITED BY SIZE                 
007310                " archivo."             DELIMITED BY SIZE                 
007320                INTO WS-MSG-ERRO                                          
007330* AJUSTA LINHA-REJEITADA           TO TRUE.                               
007340         SET LINHA-REJEITADA           TO TRUE                            
007350     END-IF.                                                              
007360* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007370* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007380* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007390* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007400* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007410* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007420* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007430*                                                                         
007440 P405B-FIM.                                                               
007450*-----------------------------------------------------------------        
007460 P405C-TESTA-MESTRE.                                                      
007470* TESTA MESTRE E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.            
007480* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
007490* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007500* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007510* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007520* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007530* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007540* TESTA SE WS-COD-MESTRE-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM.           
007550     IF WS-COD-MESTRE-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM               
007560* AJUSTA ACHOU-NA-TABELA       TO TRUE.                                   
007570         SET ACHOU-NA-TABELA       TO TRUE                                
007580     END-IF.                                                              
007590* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007600* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007610* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007620* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007630* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007640* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007650* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007660*-----------------------------------------------------------------        
007670 P405D-TESTA-VISTO.                                                       
007680* TESTA VISTO E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.             
007690* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
007700* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007710* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007720* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007730* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007740* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007750* TESTA SE WS-COD-VISTO-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM.            
007760     IF WS-COD-VISTO-OCORR (WS-IDX-VARRE) = WS-CODIGO-NORM                
007770* AJUSTA ACHOU-NA-TABELA       TO TRUE.                                   
007780         SET ACHOU-NA-TABELA       TO TRUE                                
007790     END-IF.                                                              
007800* EXECUTA A ETAPA IF DESTA ROTINA.                                        
007810* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007820* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007830* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007840* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007850* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
007860* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
007870*-----------------------------------------------------------------        
007880 P406-VALIDA-NOME.                                                        
007890* VALIDA NOME NA LINHA ATUAL DO ARQUIVO DE CARGA.                         
007900* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
007910* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
007920* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
007930* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
007940* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
007950*    REGRA 4: NOME E REQUERIDO.                                           
007960*                                                                         
007970     IF WS-CARGA-NOME = SPACES                                            
007980* ATUALIZA WS-MSG-ERRO COM "NOMBRE es requerido.".                        
007990         MOVE "NOMBRE es requerido."  TO WS-MSG-ERRO                      
008000* AJUSTA LINHA-REJEITADA          TO TRUE.                                
008010         SET LINHA-REJEITADA          TO TRUE                             
008020     END-IF.                                                              
008030* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008040* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008050* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008060* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008070* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008080* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008090* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008100*                                                                         
008110 P406-FIM.                                                                
008120*-----------------------------------------------------------------        
008130 P407-VALIDA-CATEGORIA.                                                   
008140* VALIDA CATEGORIA NA LINHA ATUAL DO ARQUIVO DE CARGA.                    
008150* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
008160* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008170* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008180* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008190*    REGRA 5: CATEGORIA E REQUERIDA E DEVE EXISTIR NA TABELA DE           
008200*    CATEGORIAS ATIVAS.                                                   
008210*                                                                         
008220     MOVE 1                       TO WS-LKS-FUNCAO-901.                   
008230* ATUALIZA WS-LKS-CAMPO-901 COM SPACES.                                   
008240     MOVE SPACES                  TO WS-LKS-CAMPO-901.                    
008250* ATUALIZA WS-LKS-CAMPO-901 COM WS-CARGA-CATEGORIA.                       
008260     MOVE WS-CARGA-CATEGORIA      TO WS-LKS-CAMPO-901.                    
008270* CHAMA O SUBPROGRAMA SCMP0901.                                           
008280     CALL "SCMP0901"              USING WS-LKS-AREA-NORM.                 
008290* ATUALIZA WS-CATEGORIA-NORM COM WS-LKS-CAMPO-901(1:100).                 
008300     MOVE WS-LKS-CAMPO-901(1:100) TO WS-CATEGORIA-NORM.                   
008310                                                                          
008320* TESTA SE WS-CATEGORIA-NORM = SPACES.                                    
008330     IF WS-CATEGORIA-NORM = SPACES                                        
008340* ATUALIZA WS-MSG-ERRO COM "CATEGORÍA es requerida.".                     
008350         MOVE "CATEGORÍA es requerida."  TO WS-MSG-ERRO                   
008360* AJUSTA LINHA-REJEITADA             TO TRUE.                             
008370         SET LINHA-REJEITADA             TO TRUE                          
008380* CASO CONTRARIO.                                                         
008390     ELSE                                                                 
008400* AJUSTA ACHOU-NA-TABELA         TO FALSE.                                
008410         SET ACHOU-NA-TABELA         TO FALSE                             
008420* EXECUTA A ROTINA P407A-TESTA-CATEGORIA.                                 
008430         PERFORM P407A-TESTA-CATEGORIA                                    
008440             VARYING WS-CAT-IDX FROM 1 BY 1                               
008450                 UNTIL WS-CAT-IDX > WS-QTD-CATEGORIAS                     
008460                    OR ACHOU-NA-TABELA                                    
008470* TESTA SE NOT ACHOU-NA-TABELA.                                           
008480         IF NOT ACHOU-NA-TABELA                                           
008490* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
008500             STRING "CATEGORÍA '"       DELIMITED BY SIZE                 
008510                    WS-CATEGORIA-NORM   DELIMITED BY SPACE                
008520                    "' no existe en la"                                   
008530                                        DELIMITED BY SIZE                 
008540                    " base de datos."   DELIMITED BY SIZE                 
008550                    INTO WS-MSG-ERRO                                      
008560* AJUSTA LINHA-REJEITADA        TO TRUE.                                  
008570             SET LINHA-REJEITADA        TO TRUE                           
008580         END-IF                                                           
008590     END-IF.                                                              
008600* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008610* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008620* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008630* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008640* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008650* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008660* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008670*                                                                         
008680 P407-FIM.                                                                
008690*-----------------------------------------------------------------        
008700 P407A-TESTA-CATEGORIA.                                                   
008710* TESTA CATEGORIA E SINALIZA O RESULTADO PARA A ROTINA CHAMADORA.         
008720* USADA COMO SUB-ROTINA DE APOIO DA VALIDACAO PRINCIPAL.                  
008730* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008740* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008750* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008760* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008770* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008780* TESTA SE WS-CAT-NOME-TAB (WS-CAT-IDX) = WS-CATEGORIA-NORM.              
008790     IF WS-CAT-NOME-TAB (WS-CAT-IDX) = WS-CATEGORIA-NORM                  
008800* AJUSTA ACHOU-NA-TABELA            TO TRUE.                              
008810         SET ACHOU-NA-TABELA            TO TRUE                           
008820* ATUALIZA WS-CATEGORIA-ID-ACHADA COM WS-CAT-ID-TAB (WS-CAT-IDX).         
008830         MOVE WS-CAT-ID-TAB (WS-CAT-IDX) TO WS-CATEGORIA-ID-ACHADA        
008840     END-IF.                                                              
008850* EXECUTA A ETAPA IF DESTA ROTINA.                                        
008860* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008870* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008880* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008890* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
008900* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
008910* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
008920*-----------------------------------------------------------------        
008930 P408-VALIDA-PRECO.                                                       
008940* VALIDA PRECO NA LINHA ATUAL DO ARQUIVO DE CARGA.                        
008950* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
008960* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
008970* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
008980* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
008990*    REGRA 6: PRECO, QUANDO INFORMADO, TEM QUE SER NUMERICO E NAO         
009000*    NEGATIVO. AUSENTE/BRANCO ASSUME ZERO.                                
009010*                                                                         
009020     MOVE ZERO                    TO WS-PRECO-VALOR.                      
009030                                                                          
009040* TESTA SE WS-CARGA-PRECO NOT = SPACES.                                   
009050     IF WS-CARGA-PRECO NOT = SPACES                                       
009060* ATUALIZA WS-LKS-FUNCAO-902 COM 1.                                       
009070         MOVE 1                   TO WS-LKS-FUNCAO-902                    
009080* ATUALIZA WS-LKS-CAMPO-902 COM WS-CARGA-PRECO.                           
009090         MOVE WS-CARGA-PRECO      TO WS-LKS-CAMPO-902                     
009100* CHAMA O SUBPROGRAMA SCMP0902.                                           
009110         CALL "SCMP0902"          USING WS-LKS-AREA-NUM                   
009120* AVALIA WS-LKS-RETORNO-902.                                              
009130         EVALUATE WS-LKS-RETORNO-902                                      
009140* CASO 0.                                                                 
009150             WHEN 0                                                       
009160* ATUALIZA WS-PRECO-VALOR COM WS-LKS-VALOR-PRECO-902.                     
009170                 MOVE WS-LKS-VALOR-PRECO-902 TO WS-PRECO-VALOR            
009180* CASO 2.                                                                 
009190             WHEN 2                                                       
009200* ATUALIZA WS-MSG-ERRO COM "PRECIO no puede ser negativo.".               
009210             MOVE "PRECIO no puede ser negativo." TO WS-MSG-ERRO          
009220* AJUSTA LINHA-REJEITADA              TO TRUE.                            
009230             SET LINHA-REJEITADA              TO TRUE                     
009240* CASO OTHER.                                                             
009250             WHEN OTHER                                                   
009260* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
009270            STRING "PRECIO debe ser un número" DELIMITED BY SIZE          
009280                   " válido."           DELIMITED BY SIZE                 
009290                   INTO WS-MSG-ERRO                                       
009300* AJUSTA LINHA-REJEITADA              TO TRUE.                            
009310             SET LINHA-REJEITADA              TO TRUE                     
009320         END-EVALUATE                                                     
009330     END-IF.                                                              
009340* EXECUTA A ETAPA IF DESTA ROTINA.                                        
009350* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009360* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009370* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009380* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
009390* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
009400* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
009410*                                                                         
009420 P408-FIM.                                                                
009430*-----------------------------------------------------------------        
009440 P409-VALIDA-ESTOQUE.                                                     
009450* VALIDA ESTOQUE NA LINHA ATUAL DO ARQUIVO DE CARGA.                      
009460* SE A REGRA FALHAR, A MENSAGEM E ACUMULADA PARA O RELATORIO.             
009470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009490*    REGRA 7: ESTOQUE, QUANDO INFORMADO, TEM QUE SER NUMERICO E           
009500*    NAO NEGATIVO (CASAS DECIMAIS SAO TRUNCADAS). AUSENTE/BRANCO          
009510*    ASSUME ZERO.                                                         
009520*                                                                         
009530     MOVE ZERO                    TO WS-ESTOQUE-VALOR.                    
009540                                                                          
009550* TESTA SE WS-CARGA-ESTOQUE NOT = SPACES.                                 
009560     IF WS-CARGA-ESTOQUE NOT = SPACES                                     
009570* ATUALIZA WS-LKS-FUNCAO-902 COM 2.                                       
009580         MOVE 2                   TO WS-LKS-FUNCAO-902                    
009590* ATUALIZA WS-LKS-CAMPO-902 COM WS-CARGA-ESTOQUE.                         
009600         MOVE WS-CARGA-ESTOQUE    TO WS-LKS-CAMPO-902                     
009610* CHAMA O SUBPROGRAMA SCMP0902.                                           
009620         CALL "SCMP0902"          USING WS-LKS-AREA-NUM                   
009630* AVALIA WS-LKS-RETORNO-902.                                              
009640         EVALUATE WS-LKS-RETORNO-902                                      
009650* CASO 0.                                                                 
009660             WHEN 0                                                       
009670* ATUALIZA WS-ESTOQUE-VALOR COM WS-LKS-VALOR-ESTOQUE-902.                 
009680                 MOVE WS-LKS-VALOR-ESTOQUE-902 TO WS-ESTOQUE-VALOR        
009690* CASO 2.                                                                 
009700             WHEN 2                                                       
009710* ATUALIZA WS-MSG-ERRO COM "STOCK no puede ser negativo.".                
009720             MOVE "STOCK no puede ser negativo." TO WS-MSG-ERRO           
009730* AJUSTA LINHA-REJEITADA             TO TRUE.                             
009740             SET LINHA-REJEITADA             TO TRUE                      
009750* CASO OTHER.                                                             
009760             WHEN OTHER                                                   
009770* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
009780            STRING "STOCK debe ser un número"  DELIMITED BY SIZE          
009790                   " entero válido."     DELIMITED BY SIZE                
009800                   INTO WS-MSG-ERRO                                       
009810* AJUSTA LINHA-REJEITADA             TO TRUE.                             
009820             SET LINHA-REJEITADA             TO TRUE                      
009830         END-EVALUATE                                                     
009840     END-IF.                                                              
009850* EXECUTA A ETAPA IF DESTA ROTINA.                                        
009860* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009870* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
009880* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
009890* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
009900* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
009910* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
009920*                                                                         
009930 P409-FIM.                                                                
009940*-----------------------------------------------------------------        
009950 P415-EMPILHA-OK.                                                         
009960* EMPILHA OK NA TABELA EM MEMORIA PARA GRAVACAO POSTERIOR.                
009970* A GRAVACAO EM LOTE SO OCORRE DEPOIS DO FIM DO ARQUIVO.                  
009980* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
009990* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010000* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010010*    A LINHA PASSOU EM TODAS AS REGRAS - FICA GUARDADA EM MEMORIA         
010020*    PARA SER GRAVADA EM LOTE NO MESTRE AO FIM DA LEITURA (P420).         
010030*                                                                         
010040     ADD 1                        TO WS-QTD-CARGA-OK.                     
010050* AJUSTA WS-CARGA-OK-IDX           TO WS-QTD-CARGA-OK.                    
010060     SET WS-CARGA-OK-IDX           TO WS-QTD-CARGA-OK.                    
010070                                                                          
010080* ATUALIZA O CAMPO INDICADO.                                              
010090     MOVE WS-CODIGO-NORM          TO                                      
010100         WS-OK-CODIGO (WS-CARGA-OK-IDX).                                  
010110* ATUALIZA O CAMPO INDICADO.                                              
010120     MOVE WS-CARGA-NOME           TO                                      
010130         WS-OK-NOME   (WS-CARGA-OK-IDX).                                  
010140* ATUALIZA O CAMPO INDICADO.                                              
010150     MOVE WS-CARGA-DESCRICAO      TO                                      
010160         WS-OK-DESCRICAO (WS-CARGA-OK-IDX).                               
010170* ATUALIZA O CAMPO INDICADO.                                              
010180     MOVE WS-CATEGORIA-ID-ACHADA  TO                                      
010190         WS-OK-CATEGORIA-ID (WS-CARGA-OK-IDX).                            
010200* ATUALIZA O CAMPO INDICADO.                                              
010210     MOVE WS-PRECO-VALOR          TO                                      
010220         WS-OK-PRECO   (WS-CARGA-OK-IDX).                                 
010230* ATUALIZA O CAMPO INDICADO.                                              
010240     MOVE WS-ESTOQUE-VALOR        TO                                      
010250         WS-OK-ESTOQUE (WS-CARGA-OK-IDX).                                 
010260*                                                                         
010270 P415-FIM.                                                                
010280*-----------------------------------------------------------------        
010290 P420-GRAVA-LOTE.                                                         
010300* GRAVA LOTE NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENTE.                
010310* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
010320* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010330* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010340* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010350*    GRAVA TODAS AS LINHAS VALIDAS DE UMA SO VEZ, COM ESTADO=1            
010360*    (ATIVO) E PROD-ID SEQUENCIAL A PARTIR DO MAIOR JA EXISTENTE.         
010370*                                                                         
010380     PERFORM P421-GRAVA-UMA                                               
010390         VARYING WS-CARGA-OK-IDX FROM 1 BY 1                              
010400             UNTIL WS-CARGA-OK-IDX > WS-QTD-CARGA-OK.                     
010410*                                                                         
010420 P420-FIM.                                                                
010430*-----------------------------------------------------------------        
010440 P421-GRAVA-UMA.                                                          
010450* GRAVA UMA NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENTE.                 
010460* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
010470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010480* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010490* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010500* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010510* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010520* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010530                                                                          
010540* INCREMENTA WS-ULTIMO-PROD-ID.                                           
010550     ADD 1                        TO WS-ULTIMO-PROD-ID.                   
010560                                                                          
010570* ATUALIZA PROD-ID COM WS-ULTIMO-PROD-ID.                                 
010580     MOVE WS-ULTIMO-PROD-ID              TO PROD-ID.                      
010590* ATUALIZA PROD-CODIGO COM WS-OK-CODIGO (WS-CARGA-OK-IDX).                
010600     MOVE WS-OK-CODIGO (WS-CARGA-OK-IDX) TO PROD-CODIGO.                  
010610* ATUALIZA PROD-NOME COM WS-OK-NOME (WS-CARGA-OK-IDX).                    
010620     MOVE WS-OK-NOME (WS-CARGA-OK-IDX)   TO PROD-NOME.                    
010630* ATUALIZA O CAMPO INDICADO.                                              
010640     MOVE WS-OK-DESCRICAO (WS-CARGA-OK-IDX)                               
010650                                          TO PROD-DESCRICAO.              
010660* ATUALIZA O CAMPO INDICADO.                                              
010670     MOVE WS-OK-CATEGORIA-ID (WS-CARGA-OK-IDX)                            
010680                                          TO PROD-CATEGORIA-ID.           
010690* ATUALIZA PROD-PRECO COM WS-OK-PRECO (WS-CARGA-OK-IDX).                  
010700     MOVE WS-OK-PRECO (WS-CARGA-OK-IDX)  TO PROD-PRECO.                   
010710* ATUALIZA PROD-ESTOQUE COM WS-OK-ESTOQUE (WS-CARGA-OK-IDX).              
010720     MOVE WS-OK-ESTOQUE (WS-CARGA-OK-IDX) TO PROD-ESTOQUE.                
010730* ATUALIZA PROD-ESTADO COM 1.                                             
010740     MOVE 1                              TO PROD-ESTADO.                  
010750                                                                          
010760* GRAVA O REGISTRO EM REG-PRODUTO.                                        
010770     WRITE REG-PRODUTO.                                                   
010780                                                                          
010790* TESTA SE WS-FS-PRODUTO-OK.                                              
010800     IF WS-FS-PRODUTO-OK                                                  
010810* INCREMENTA WS-QTD-CREADOS.                                              
010820         ADD 1                    TO WS-QTD-CREADOS                       
010830* CASO CONTRARIO.                                                         
010840     ELSE                                                                 
010850* INCREMENTA WS-QTD-CON-ERRORES.                                          
010860         ADD 1                    TO WS-QTD-CON-ERRORES                   
010870     END-IF.                                                              
010880* EXECUTA A ETAPA IF DESTA ROTINA.                                        
010890* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
010900* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
010910* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
010920* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
010930* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
010940* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
010950*                                                                         
010960 P421-FIM.                                                                
010970*-----------------------------------------------------------------        
010980 P505-GRAVA-RPT-ERRO.                                                     
010990* GRAVA RPT ERRO NO ARQUIVO DE SAIDA OU MESTRE CORRESPONDENTE.            
011000* SO E EXECUTADA QUANDO A LINHA NAO TEM ERRO PENDENTE.                    
011010* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
011020* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
011030* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
011040* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
011050* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
011060* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
011070                                                                          
011080* INCREMENTA WS-QTD-CON-ERRORES.                                          
011090     ADD 1                        TO WS-QTD-CON-ERRORES.                  
011100* ATUALIZA WS-LISTA-LINHA COM WS-TOTAL-FILAS.                             
011110     MOVE WS-TOTAL-FILAS          TO WS-LISTA-LINHA.                      
011120* ATUALIZA WS-LISTA-ERRO COM WS-MSG-ERRO.                                 
011130     MOVE WS-MSG-ERRO             TO WS-LISTA-ERRO.                       
011140                                                                          
011150* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011160     WRITE FD-REG-RELATORIO       FROM WS-LST-DET-ERRO.                   
011170*                                                                         
011180 P505-FIM.                                                                
011190*-----------------------------------------------------------------        
011200 P510-INICIALIZA-RELATORIO.                                               
011210* ZERA OS CONTADORES E ACUMULADORES RELATORIO USADOS NO PASSO.            
011220* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
011230* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
011240* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
011250* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
011260* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
011270* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
011280* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
011290                                                                          
011300* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011310     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-LINHA.                     
011320* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011330     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.                         
011340* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011350     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-LINHA.                     
011360* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011370     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-2.                         
011380* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011390     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-3.                         
011400*                                                                         
011410 P510-FIM.                                                                
011420*-----------------------------------------------------------------        
011430 P520-FINALIZA-RELATORIO.                                                 
011440* FINALIZA RELATORIO, IMPRIMINDO AS LINHAS DE ENCERRAMENTO.               
011450* INCLUI OS TOTAIS DE LINHAS LIDAS, OK E COM ERRO.                        
011460* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
011470* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
011480* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
011490* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
011500* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
011510* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
011520                                                                          
011530* CALCULA O VALOR DE WS-TOTAL-FILAS.                                      
011540     COMPUTE WS-TOTAL-FILAS = WS-TOTAL-FILAS - 1.                         
011550                                                                          
011560* TESTA SE WS-TOTAL-FILAS = ZERO.                                         
011570     IF WS-TOTAL-FILAS = ZERO                                             
011580* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011590         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-0                       
011600* CASO CONTRARIO.                                                         
011610     ELSE                                                                 
011620* ATUALIZA WS-LISTA-TOTAL-FILAS COM WS-TOTAL-FILAS.                       
011630         MOVE WS-TOTAL-FILAS       TO WS-LISTA-TOTAL-FILAS                
011640* ATUALIZA WS-LISTA-CREADOS COM WS-QTD-CREADOS.                           
011650         MOVE WS-QTD-CREADOS       TO WS-LISTA-CREADOS                    
011660* ATUALIZA WS-LISTA-ATUALIZ COM WS-QTD-ACTUALIZADOS.                      
011670         MOVE WS-QTD-ACTUALIZADOS  TO WS-LISTA-ATUALIZ                    
011680* ATUALIZA WS-LISTA-ERRADAS COM WS-QTD-CON-ERRORES.                       
011690         MOVE WS-QTD-CON-ERRORES   TO WS-LISTA-ERRADAS                    
011700* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011710         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-TOTAL                   
011720* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011730         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-CREADOS                 
011740* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011750         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-ATUALIZ                 
011760* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011770         WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-ERRADAS                 
011780     END-IF.                                                              
011790* EXECUTA A ETAPA IF DESTA ROTINA.                                        
011800* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
011810* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
011820* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
011830* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
011840* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
011850* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
011860* CONSULTAR O HISTORICO DE ALTERACOES NO TOPO DO PROGRAMA.                
011870                                                                          
011880* EXECUTA A ROTINA P525-MONTA-MENSAGEM.                                   
011890     PERFORM P525-MONTA-MENSAGEM THRU P525-FIM.                           
011900                                                                          
011910* ATUALIZA WS-LISTA-MENSAGEM COM WS-MSG-RESULTADO.                        
011920     MOVE WS-MSG-RESULTADO        TO WS-LISTA-MENSAGEM.                   
011930* GRAVA O REGISTRO EM FD-REG-RELATORIO.                                   
011940     WRITE FD-REG-RELATORIO FROM WS-LST-FINAL-MENSAGEM.                   
011950*                                                                         
011960 P520-FIM.                                                                
011970*-----------------------------------------------------------------        
011980 P525-MONTA-MENSAGEM.                                                     
011990* MONTA MENSAGEM A PARTIR DOS DADOS DISPONIVEIS NESTE PONTO DA RO         
012000* O RESULTADO E USADO PELAS ROTINAS SEGUINTES DO PASSO.                   
012010* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
012020* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
012030* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
012040*    REGRA DE NEGOCIO: 4 MENSAGENS POSSIVEIS, CONFORME A                  
012050*    COMBINACAO DE CRIADOS > 0 E COM-ERRO > 0.                            
012060*                                                                         
012070     MOVE WS-QTD-CREADOS          TO WS-QTD-CREADOS-ED.                   
012080* ATUALIZA WS-QTD-ERRORES-ED COM WS-QTD-CON-ERRORES.                      
012090     MOVE WS-QTD-CON-ERRORES      TO WS-QTD-ERRORES-ED.                   
012100                                                                          
012110* AVALIA TRUE.                                                            
012120     EVALUATE TRUE                                                        
012130* CASO WS-QTD-CREADOS > 0 AND WS-QTD-CON-ERRORES > 0.                     
012140         WHEN WS-QTD-CREADOS > 0 AND WS-QTD-CON-ERRORES > 0               
012150* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
012160             STRING "Se crearon "          DELIMITED BY SIZE              
012170                    WS-QTD-CREADOS-ED      DELIMITED BY SPACE             
012180                    " productos. Se"                                      
012190                                            DELIMITED BY SIZE             
012200                    " encontraron "         DELIMITED BY SIZE             
012210                    WS-QTD-ERRORES-ED      DELIMITED BY SPACE             
012220                    " errores."             DELIMITED BY SIZE             
012230                    INTO WS-MSG-RESULTADO                                 
012240* CASO WS-QTD-CREADOS > 0.                                                
012250         WHEN WS-QTD-CREADOS > 0                                          
012260* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
012270             STRING "Se crearon "          DELIMITED BY SIZE              
012280                    WS-QTD-CREADOS-ED      DELIMITED BY SPACE             
012290                    " productos correctamente."                           
012300                                            DELIMITED BY SIZE             
012310                    INTO WS-MSG-RESULTADO                                 
012320* CASO WS-QTD-CON-ERRORES > 0.                                            
012330         WHEN WS-QTD-CON-ERRORES > 0                                      
012340* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
012350             STRING "No se pudo cargar ningún"                            
012360                                            DELIMITED BY SIZE             
012370                    " producto. "           DELIMITED BY SIZE             
012380                    WS-QTD-ERRORES-ED      DELIMITED BY SPACE             
012390                    " errores encontrados."                               
012400                                            DELIMITED BY SIZE             
012410                    INTO WS-MSG-RESULTADO                                 
012420* CASO OTHER.                                                             
012430         WHEN OTHER                                                       
012440* EXECUTA A ROTINA P526-COMPLETA-MENSAGEM.                                
012450             PERFORM P526-COMPLETA-MENSAGEM THRU P526-FIM                 
012460     END-EVALUATE.                                                        
012470* EXECUTA A ETAPA EVALUATE DESTA ROTINA.                                  
012480* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
012490* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
012500* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
012510* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
012520* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
012530* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
012540*                                                                         
012550 P525-FIM.                                                                
012560*-----------------------------------------------------------------        
012570 P526-COMPLETA-MENSAGEM.                                                  
012580* COMPLETA MENSAGEM COM O RESTANTE DAS INFORMACOES DO RESUMO.             
012590* MONTA A FRASE FINAL CONFORME O PADRAO DO SPEC DE CARGA.                 
012600* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
012610* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
012620* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
012630* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
012640* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
012650* MONTA O CONTEUDO DO CAMPO DE SAIDA.                                     
012660     STRING "No se encontraron datos válidos"                             
012670                                     DELIMITED BY SIZE                    
012680            " para procesar."       DELIMITED BY SIZE                     
012690            INTO WS-MSG-RESULTADO.                                        
012700*                                                                         
012710 P526-FIM.                                                                
012720*-----------------------------------------------------------------        
012730 P900-FIM.                                                                
012740* FECHA PRODUTO.                                                          
012750     CLOSE   PRODUTO                                                      
012760             CATEGORIA                                                    
012770             SCMO0310                                                     
012780             CARGA-PRODUTO.                                               
012790* EXECUTA A ETAPA PRODUTO DESTA ROTINA.                                   
012800* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
012810* CHAMADA SOMENTE PELAS ROTINAS DESTE PROGRAMA, VIA PERFORM.              
012820* SEGUE O PADRAO PERFORM ... THRU ... -FIM DESTE PROGRAMA.                
012830* NAO MODIFICA NENHUM CAMPO FORA DA SUA PROPRIA AREA DE TRABALHO.         
012840* O RETORNO E FEITO PELA PROPRIA QUEDA NO PARAGRAFO -FIM.                 
012850* MANTIDA JUNTO DAS DEMAIS ROTINAS DO MESMO GRUPO FUNCIONAL.              
012860* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
012870     GOBACK.                                                              
012880*-----------------------------------------------------------------        
012890 END PROGRAM SCMP0310.                                                    
