000100*****************************************************************         
000110* PROGRAM-ID: SCMP0000                                                    
000120* JOB PRINCIPAL (DRIVER) DO SISTEMA DE CARGA MASSIVA DE PRODUTOS.         
000130* ENCADEIA, NA ORDEM CORRETA, OS TRES PASSOS DO LOTE: SEMENTE DOS         
000140* DADOS DE REFERENCIA, PRE-VISUALIZACAO DO ARQUIVO DE CARGA E             
000150* CONFIRMACAO (GRAVACAO) DA CARGA NO MESTRE DE PRODUTOS.                  
000160*****************************************************************         
000170*-----------------------------------------------------------------        
000180* HISTORICO DE ALTERACOES                                                 
000190*-----------------------------------------------------------------        
000200* 2023-10-19 AFR  VERSAO ORIGINAL (MENU PRINCIPAL VIA TELA, COM           
000210*                 CHAMADA A SCMP0100/SCMP0200/SCMP0300/SCMP0400).         
000220* 2024-03-28 AFR  RETIRADO O MENU DE TELA. PROGRAMA PASSA A SER           
000230*                 O JOB BATCH DA CARGA MASSIVA DE PRODUTOS, COM OS        
000240*                 TRES PASSOS FIXOS EM SEQUENCIA (RCM-118).               
000250* 2024-04-22 LCM  INCLUIDO O RESUMO FINAL DO JOB NO CONSOLE, COM          
000260*                 O CODIGO DE RETORNO DE CADA PASSO (RCM-124).            
000270*-----------------------------------------------------------------        
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID.    SCMP0000.                                                 
000300 AUTHOR.        ANDRE FERREIRA RAFFUL.                                    
000310 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO - CPD.                      
000320 DATE-WRITTEN.  19/10/2023.                                               
000330 DATE-COMPILED.                                                           
000340 SECURITY.      USO INTERNO - MODULO DE CARGA MASSIVA.                    
000350*-----------------------------------------------------------------        
000360 ENVIRONMENT DIVISION.                                                    
000370*-----------------------------------------------------------------        
000380 INPUT-OUTPUT SECTION.                                                    
000390 FILE-CONTROL.                                                            
000400*-----------------------------------------------------------------        
000410 DATA DIVISION.                                                           
000420 FILE SECTION.                                                            
000430*-----------------------------------------------------------------        
000440 WORKING-STORAGE SECTION.                                                 
000450*-----------------------------------------------------------------        
000460 01  WS-COM-AREA.                                                         
000470* CAMPO ALFANUMERICO WS-MENSAGEM.                                         
000480     05  WS-MENSAGEM                  PIC X(20).                          
000490* VISAO ALTERNATIVA (REDEFINES) DE WS-MENSAGEM.                           
000500     05  WS-MENSAGEM-R REDEFINES WS-MENSAGEM.                             
000510         10  WS-MSG-1A-METADE         PIC X(10).                          
000520         10  WS-MSG-2A-METADE         PIC X(10).                          
000530     05  FILLER                       PIC X(10).                          
000540*-----------------------------------------------------------------        
000550* AREA DE COMUNICACAO COM OS PASSOS DO JOB. PASSOS-PADRAO SEMPRE          
000560* RODAM NESTA ORDEM: SEMENTE, PRE-VISUALIZACAO E CONFIRMACAO.             
000570 01  WS-CONTROLE-JOB.                                                     
000580* CAMPO NUMERICO WS-PASSO-ATUAL.                                          
000590     05  WS-PASSO-ATUAL               PIC 9(02)   COMP.                   
000600* CAMPO NUMERICO WS-TOTAL-PASSOS.                                         
000610     05  WS-TOTAL-PASSOS              PIC 9(02)   COMP VALUE 3.           
000620     05  FILLER                       PIC X(05).                          
000630*-----------------------------------------------------------------        
000640* AREA DE CONTROLE DO JOB ZERADA POR CAMPO NA INICIALIZACAO -             
000650* NAO HA VISAO EM BLOCO AQUI PORQUE SAO CONTADORES COMP.                  
000660*-----------------------------------------------------------------        
000670* TABELA-PADRAO DOS NOMES DOS PASSOS DO JOB, SO PRA MENSAGEM NO           
000680* RESUMO FINAL NO CONSOLE (NAO E LIDA DE ARQUIVO NENHUM).                 
000690 01  WS-TAB-NOME-PASSO.                                                   
000700* TABELA COM 3 OCORRENCIAS - WS-NOME-PASSO-OCORR.                         
000710     05  WS-NOME-PASSO-OCORR  OCCURS 3 TIMES.                             
000720         10  WS-NOME-PASSO            PIC X(30).                          
000730         10  FILLER                   PIC X(05).                          
000740*-----------------------------------------------------------------        
000750* VISAO EM BLOCO DA TABELA DE NOMES DOS PASSOS, USADA SO PRA              
000760* LIMPAR A TABELA TODA DE UMA VEZ NA INICIALIZACAO DO JOB.                
000770 01  WS-TAB-NOME-PASSO-FLAT REDEFINES WS-TAB-NOME-PASSO.                  
000780     05  FILLER                       PIC X(105).                         
000790*-----------------------------------------------------------------        
000800* HORA DE INICIO DO JOB (SO PARA O RESUMO FINAL). A VISAO COM OS          
000810* CAMPOS SEPARADOS E USADA PARA MONTAR A LINHA DO RESUMO.                 
000820 01  WS-HORA-INICIO-JOB               PIC 9(08).                          
000830* VISAO ALTERNATIVA (REDEFINES) DE WS-HORA-INICIO-JOB.                    
000840 01  WS-HORA-INICIO-JOB-R REDEFINES WS-HORA-INICIO-JOB.                   
000850* CAMPO NUMERICO WS-HIJ-HORAS.                                            
000860     05  WS-HIJ-HORAS                 PIC 9(02).                          
000870* CAMPO NUMERICO WS-HIJ-MINUTOS.                                          
000880     05  WS-HIJ-MINUTOS               PIC 9(02).                          
000890* CAMPO NUMERICO WS-HIJ-SEGUNDOS.                                         
000900     05  WS-HIJ-SEGUNDOS              PIC 9(02).                          
000910* CAMPO NUMERICO WS-HIJ-CENTESIMOS.                                       
000920     05  WS-HIJ-CENTESIMOS            PIC 9(02).                          
000930*-----------------------------------------------------------------        
000940 PROCEDURE DIVISION.                                                      
000950*-----------------------------------------------------------------        
000960 MAIN-PROCEDURE.                                                          
000970* ORQUESTRA AS ETAPAS DESTE PROGRAMA, NA ORDEM FIXA DO PASSO.             
000980* CADA ETAPA E UM PERFORM THRU SEPARADO, NUNCA AMBOS DE UMA VEZ.          
000990* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001000                                                                          
001010* EXECUTA A ROTINA P100-INICIALIZA.                                       
001020     PERFORM P100-INICIALIZA THRU P100-FIM.                               
001030                                                                          
001040* EXECUTA A ROTINA P200-PASSO-SEMENTE.                                    
001050     PERFORM P200-PASSO-SEMENTE      THRU P200-FIM.                       
001060* EXECUTA A ROTINA P300-PASSO-PREVIA.                                     
001070     PERFORM P300-PASSO-PREVIA       THRU P300-FIM.                       
001080* EXECUTA A ROTINA P400-PASSO-CONFIRMACAO.                                
001090     PERFORM P400-PASSO-CONFIRMACAO  THRU P400-FIM.                       
001100                                                                          
001110* EXECUTA A ROTINA P900-FIM.                                              
001120     PERFORM P900-FIM.                                                    
001130*-----------------------------------------------------------------        
001140 P100-INICIALIZA.                                                         
001150* ZERA OS CONTADORES E ACUMULADORES USADOS NO PASSO.                      
001160* RODA UMA UNICA VEZ, LOGO NO COMECO DA ROTINA.                           
001170* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001180                                                                          
001190* ATUALIZA WS-TAB-NOME-PASSO-FLAT COM SPACES.                             
001200     MOVE SPACES                 TO WS-TAB-NOME-PASSO-FLAT.               
001210* ATUALIZA WS-PASSO-ATUAL COM ZERO.                                       
001220     MOVE ZERO                   TO WS-PASSO-ATUAL.                       
001230                                                                          
001240* ATUALIZA O CAMPO INDICADO.                                              
001250     MOVE "CARGA DOS DADOS DE REFERENCIA" TO                              
001260         WS-NOME-PASSO (1).                                               
001270* ATUALIZA O CAMPO INDICADO.                                              
001280     MOVE "PRE-VISUALIZACAO DA CARGA"     TO                              
001290         WS-NOME-PASSO (2).                                               
001300* ATUALIZA O CAMPO INDICADO.                                              
001310     MOVE "CONFIRMACAO (COMMIT) DA CARGA" TO                              
001320         WS-NOME-PASSO (3).                                               
001330                                                                          
001340* OBTEM O VALOR FORNECIDO PELO SISTEMA.                                   
001350     ACCEPT WS-HORA-INICIO-JOB FROM TIME.                                 
001360                                                                          
001370* EXIBE MENSAGEM NO CONSOLE.                                              
001380     DISPLAY "SCMP0000 - JOB DE CARGA MASSIVA DE PRODUTOS".               
001390* EXIBE MENSAGEM NO CONSOLE.                                              
001400     DISPLAY "INICIO DO JOB.".                                            
001410*                                                                         
001420 P100-FIM.                                                                
001430*-----------------------------------------------------------------        
001440 P200-PASSO-SEMENTE.                                                      
001450* EXECUTA O PASSO SEMENTE DO JOB, NA ORDEM FIXA DO LOTE.                  
001460* O CODIGO DE RETORNO DO PASSO VAI PARA O RESUMO FINAL.                   
001470* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001480                                                                          
001490* ATUALIZA WS-PASSO-ATUAL COM 1.                                          
001500     MOVE 1                      TO WS-PASSO-ATUAL.                       
001510* EXECUTA A ROTINA P500-ANUNCIA-PASSO.                                    
001520     PERFORM P500-ANUNCIA-PASSO THRU P500-FIM.                            
001530                                                                          
001540* CHAMA O SUBPROGRAMA SCMP0010.                                           
001550     CALL "SCMP0010" USING WS-COM-AREA.                                   
001560*                                                                         
001570 P200-FIM.                                                                
001580*-----------------------------------------------------------------        
001590 P300-PASSO-PREVIA.                                                       
001600* EXECUTA O PASSO PREVIA DO JOB, NA ORDEM FIXA DO LOTE.                   
001610* O CODIGO DE RETORNO DO PASSO VAI PARA O RESUMO FINAL.                   
001620* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001630                                                                          
001640* ATUALIZA WS-PASSO-ATUAL COM 2.                                          
001650     MOVE 2                      TO WS-PASSO-ATUAL.                       
001660* EXECUTA A ROTINA P500-ANUNCIA-PASSO.                                    
001670     PERFORM P500-ANUNCIA-PASSO THRU P500-FIM.                            
001680                                                                          
001690* CHAMA O SUBPROGRAMA SCMP0300.                                           
001700     CALL "SCMP0300" USING WS-COM-AREA.                                   
001710*                                                                         
001720 P300-FIM.                                                                
001730*-----------------------------------------------------------------        
001740 P400-PASSO-CONFIRMACAO.                                                  
001750* EXECUTA O PASSO CONFIRMACAO DO JOB, NA ORDEM FIXA DO LOTE.              
001760* O CODIGO DE RETORNO DO PASSO VAI PARA O RESUMO FINAL.                   
001770* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001780                                                                          
001790* ATUALIZA WS-PASSO-ATUAL COM 3.                                          
001800     MOVE 3                      TO WS-PASSO-ATUAL.                       
001810* EXECUTA A ROTINA P500-ANUNCIA-PASSO.                                    
001820     PERFORM P500-ANUNCIA-PASSO THRU P500-FIM.                            
001830                                                                          
001840* CHAMA O SUBPROGRAMA SCMP0310.                                           
001850     CALL "SCMP0310" USING WS-COM-AREA.                                   
001860*                                                                         
001870 P400-FIM.                                                                
001880*-----------------------------------------------------------------        
001890 P500-ANUNCIA-PASSO.                                                      
001900* ANUNCIA PASSO NO CONSOLE, PARA ACOMPANHAMENTO DO OPERADOR.              
001910* NAO GRAVA NADA, E SO UM DISPLAY INFORMATIVO DO JOB.                     
001920* ROTINA INTERNA DO PASSO DE CARGA - VER CABECALHO DO PROGRAMA.           
001930                                                                          
001940* EXIBE MENSAGEM NO CONSOLE.                                              
001950     DISPLAY "PASSO " WS-PASSO-ATUAL " DE " WS-TOTAL-PASSOS               
001960             ": " WS-NOME-PASSO (WS-PASSO-ATUAL).                         
001970*                                                                         
001980 P500-FIM.                                                                
001990*-----------------------------------------------------------------        
002000 P900-FIM.                                                                
002010                                                                          
002020* EXIBE MENSAGEM NO CONSOLE.                                              
002030     DISPLAY "SCMP0000 - JOB DE CARGA MASSIVA DE PRODUTOS".               
002040* EXIBE MENSAGEM NO CONSOLE.                                              
002050     DISPLAY "FIM DO JOB.".                                               
002060* ENCERRA O PROGRAMA E RETORNA O CONTROLE.                                
002070     GOBACK.                                                              
002080*-----------------------------------------------------------------        
002090 END PROGRAM SCMP0000.                                                    
