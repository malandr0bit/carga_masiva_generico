000100*-------------------------------------------------------------            
000200* COPYBOOK: CARGAPROD.CPY                                                 
000300* LAYOUT DA LINHA DE ENTRADA DA CARGA MASSIVA DE PRODUTOS                 
000400* (ARQUIVO POSICIONAL, 1A. LINHA E CABECALHO E E IGNORADA - A             
000500* NUMERACAO DAS LINHAS DE DADOS COMECA EM 2).                             
000600* 2024-03-28 AFR  LAYOUT ORIGINAL (RCM-118).                              
000700* 2024-04-09 JPS  CAMPOS PRECO/ESTOQUE AMPLIADOS P/ 14 POSICOES           
000800*                 (COMPORTAR SINAL E PONTO DECIMAL) (RCM-121).            
000900*-------------------------------------------------------------            
001000 01  REG-CARGA-PRODUTO.                                                   
001100     05  CARGA-CODIGO                PIC X(50).                           
001200     05  CARGA-NOME                  PIC X(200).                          
001300     05  CARGA-DESCRICAO             PIC X(500).                          
001400     05  CARGA-CATEGORIA             PIC X(100).                          
001500     05  CARGA-PRECO                 PIC X(14).                           
001600     05  CARGA-ESTOQUE               PIC X(14).                           
001700     05  FILLER                      PIC X(22).                           
