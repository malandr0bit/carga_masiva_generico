000100*-------------------------------------------------------------            
000200* COPYBOOK: CATEGORIA.CPY                                                 
000300* LAYOUT DO ARQUIVO MESTRE DE CATEGORIAS DE PRODUTO (CARGA                
000400* MASSIVA). CHAVE DE ACESSO ALEATORIO: CAT-ID.                            
000500* 1994-06-08 AFR  LAYOUT ORIGINAL (SUBSTITUI TpProduto.cpy).              
000600* 1999-01-11 AFR  AMPLIACAO DO ANO PARA 4 DIGITOS (BUG Y2K).              
000700* 2003-09-30 LCM  INCLUIDO CAT-ESTADO PARA CATEGORIA INATIVA.             
000800*-------------------------------------------------------------            
000900 01  REG-CATEGORIA.                                                       
001000     05  CAT-ID                      PIC 9(09).                           
001100     05  CAT-NOME                    PIC X(100).                          
001200     05  CAT-DESCRICAO               PIC X(255).                          
001300     05  CAT-ESTADO                  PIC 9(01).                           
001400         88  CAT-ATIVA                       VALUE 1.                     
001500         88  CAT-INATIVA                     VALUE 0.                     
001600     05  FILLER                      PIC X(35).                           
