000100*-------------------------------------------------------------            
000200* COPYBOOK: PRODUTO.CPY                                                   
000300* LAYOUT DO ARQUIVO MESTRE DE PRODUTOS (CARGA MASSIVA).                   
000400* CHAVE DE ACESSO ALEATORIO: PROD-CODIGO.                                 
000500* 1994-06-08 AFR  LAYOUT ORIGINAL (SUBSTITUI Produto.cpy antigo).         
000600* 1999-01-11 AFR  AMPLIACAO DO ANO PARA 4 DIGITOS (BUG Y2K).              
000700* 2003-09-30 LCM  PROD-ID PASSA A SER GERADO POR SEQUENCIAL.              
000800* 2011-04-14 RLS  INCLUIDO PROD-CATEGORIA-ID (FK P/ CATEGORIA).           
000850* 2024-06-03 LCM  RETIRADO PROD-DATA-CARGA/PROD-ANO-CARGA/PROD-MES-       
000860*                 CARGA/PROD-DIA-CARGA - RESIDUO DO LAYOUT DE PRECO       
000870*                 POR DATA, NUNCA LIDO NEM VALIDADO NESTA CARGA DE        
000880*                 PRODUTOS (RCM-131). FILLER AMPLIADO NO LUGAR.           
000900*-------------------------------------------------------------            
001000 01  REG-PRODUTO.                                                         
001100     05  PROD-ID                     PIC 9(09).                           
001200     05  PROD-CODIGO                 PIC X(50).                           
001300     05  PROD-NOME                   PIC X(200).                          
001400     05  PROD-DESCRICAO              PIC X(500).                          
001500     05  PROD-CATEGORIA-ID           PIC 9(09).                           
001600     05  PROD-PRECO                  PIC S9(7)V99.                        
001700     05  PROD-ESTOQUE                PIC S9(9).                           
001800     05  PROD-ESTADO                 PIC 9(01).                           
001900         88  PROD-ATIVO                      VALUE 1.                     
002000         88  PROD-INATIVO                    VALUE 0.                     
002100     05  FILLER                      PIC X(28).                           
